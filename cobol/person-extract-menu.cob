000100*----------------------------------------------------------------
000200*  PERSON-EXTRACT-MENU
000300*  Submenu for the person/medical-record-driven extracts -- the
000400*  child-alert listing by address, the person-info lookup by last
000500*  name, and the community e-mail listing by city.
000600*----------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE        BY   TICKET      DESCRIPTION
000900*  ----------  ---  ----------  -------------------------------
001000*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- VENDOR-FILE
001100*                               MAINTENANCE MENU.
001200*  05/06/2014  RVM  AP-1719     REBUILT AS THE PERSON / MEDICAL
001300*                               RECORD EXTRACT SUBMENU.  CRUD OPTIONS
001400*                               DROPPED -- THIS SYSTEM IS READ-ONLY.
001500*----------------------------------------------------------------
001600IDENTIFICATION DIVISION.
001700PROGRAM-ID. person-extract-menu.
001800AUTHOR. R VASQUEZ MORALES.
001900INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
002000DATE-WRITTEN. 04/14/1987.
002100DATE-COMPILED.
002200SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002300ENVIRONMENT DIVISION.
002400   CONFIGURATION SECTION.
002500      SOURCE-COMPUTER. IBM-370.
002600      OBJECT-COMPUTER. IBM-370.
002700      SPECIAL-NAMES.
002800          C01 IS TOP-OF-FORM
002900          CLASS STATION-DIGITS IS "0" THRU "9"
003000          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003100DATA DIVISION.
003200
003300   WORKING-STORAGE SECTION.
003400
003500     01 W-PERSON-MENU-OPTION         PIC 9 COMP.
003600        88 VALID-PERSON-MENU-OPTION  VALUE 0 THROUGH 3.
003700
003800     01 W-VALID-ANSWER               PIC X.
003900        88 VALID-ANSWER              VALUE "Y", "N".
004000        88 RUN-IS-CONFIRMED          VALUE "Y".
004100
004200     01 WS-RUN-COUNT-DISPLAY.
004300        05 WS-RUN-COUNT-TEXT         PIC X(03).
004400     01 WS-RUN-COUNT-NUMERIC REDEFINES WS-RUN-COUNT-DISPLAY.
004500        05 WS-RUN-COUNT-9            PIC 9(03).
004600
004700     01 WS-RUN-COUNT                 PIC 9(03) COMP VALUE 0.
004800
004900     01 WS-RUN-DATE                  PIC 9(08).
005000     01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
005100        05 WS-RUN-DATE-CCYY          PIC 9(04).
005200        05 WS-RUN-DATE-MM            PIC 9(02).
005300        05 WS-RUN-DATE-DD            PIC 9(02).
005400
005500     01 WS-LAST-OPTION-DISPLAY.
005600        05 WS-LAST-OPTION-TEXT       PIC X(01).
005700     01 WS-LAST-OPTION-NUMERIC REDEFINES WS-LAST-OPTION-DISPLAY.
005800        05 WS-LAST-OPTION-9          PIC 9(01).
005900
006000     77 MSG-CONFIRMATION             PIC X(60).
006100     77 DUMMY                        PIC X.
006200*----------------------------------------------------------------
006300
006400PROCEDURE DIVISION.
006500
0066000100-MAIN-LOGIC.
006700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
006800     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
006900     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
007000        UNTIL W-PERSON-MENU-OPTION EQUAL ZERO
007100           OR VALID-PERSON-MENU-OPTION.
007200     PERFORM 3000-DO-OPTIONS THRU 3000-EXIT
007300        UNTIL W-PERSON-MENU-OPTION EQUAL ZERO.
007400     EXIT PROGRAM.
007500     STOP RUN.
007600*----------------------------------------------------------------
007700
0078001000-GET-MENU-OPTION.
007900     PERFORM CLEAR-SCREEN.
008000     DISPLAY "               PERSON / MEDICAL RECORD EXTRACTS".
008100     DISPLAY "               RUN DATE: " WS-RUN-DATE-MM "/"
008200             WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY
008300             "   REPORTS RUN: " WS-RUN-COUNT-9.
008400     DISPLAY "               LAST OPTION RUN: " WS-LAST-OPTION-9.
008500     DISPLAY " ".
008600     DISPLAY "           --------------------------------------------".
008700     DISPLAY "           | 1 - CHILD ALERT BY ADDRESS (childAlert)   |".
008800     DISPLAY "           | 2 - PERSON INFO BY LAST NAME              |".
008900     DISPLAY "           | 3 - COMMUNITY E-MAIL BY CITY              |".
009000     DISPLAY "           | 0 - RETURN TO MAIN MENU                   |".
009100     DISPLAY "           --------------------------------------------".
009200     DISPLAY " ".
009300     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
009400     PERFORM JUMP-LINE 8 TIMES.
009500     ACCEPT W-PERSON-MENU-OPTION.
0096001000-EXIT.
009700     EXIT.
009800*----------------------------------------------------------------
009900
0100002000-GET-MENU-OPTION-VALID.
010100     IF W-PERSON-MENU-OPTION EQUAL ZERO
010200        DISPLAY "RETURNING TO MAIN MENU !"
010300     ELSE
010400        IF NOT VALID-PERSON-MENU-OPTION
010500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010600           ACCEPT DUMMY
010700           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT
010800        ELSE
010900           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
0110002000-EXIT.
011100     EXIT.
011200*----------------------------------------------------------------
011300
0114003000-DO-OPTIONS.
011500     PERFORM CLEAR-SCREEN.
011600
011700     IF W-PERSON-MENU-OPTION = 1
011800        MOVE "DO YOU CONFIRM RUNNING THE CHILD ALERT LISTING ?    <Y/N>"
011900          TO MSG-CONFIRMATION
012000        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
012100           UNTIL VALID-ANSWER
012200        IF RUN-IS-CONFIRMED
012300           CALL "child-alert-report"
012400           ADD 1 TO WS-RUN-COUNT
012500           MOVE W-PERSON-MENU-OPTION TO WS-LAST-OPTION-9
012600           DISPLAY "CHILD ALERT LISTING PRINTED ! <ENTER> TO CONTINUE"
012700           ACCEPT DUMMY.
012800
012900     IF W-PERSON-MENU-OPTION = 2
013000        MOVE "DO YOU CONFIRM RUNNING THE PERSON INFO LOOKUP ?     <Y/N>"
013100          TO MSG-CONFIRMATION
013200        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
013300           UNTIL VALID-ANSWER
013400        IF RUN-IS-CONFIRMED
013500           CALL "person-info-report"
013600           ADD 1 TO WS-RUN-COUNT
013700           MOVE W-PERSON-MENU-OPTION TO WS-LAST-OPTION-9
013800           DISPLAY "PERSON INFO LOOKUP PRINTED ! <ENTER> TO CONTINUE"
013900           ACCEPT DUMMY.
014000
014100     IF W-PERSON-MENU-OPTION = 3
014200        MOVE "DO YOU CONFIRM RUNNING THE COMMUNITY E-MAIL LISTING ? <Y/N>"
014300          TO MSG-CONFIRMATION
014400        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
014500           UNTIL VALID-ANSWER
014600        IF RUN-IS-CONFIRMED
014700           CALL "community-email-report"
014800           ADD 1 TO WS-RUN-COUNT
014900           MOVE W-PERSON-MENU-OPTION TO WS-LAST-OPTION-9
015000           DISPLAY "COMMUNITY E-MAIL LISTING PRINTED ! <ENTER> TO CONTINUE"
015100           ACCEPT DUMMY.
015200
015300     MOVE WS-RUN-COUNT TO WS-RUN-COUNT-9.
015400
015500     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
015600     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
015700        UNTIL W-PERSON-MENU-OPTION EQUAL ZERO
015800           OR VALID-PERSON-MENU-OPTION.
0159003000-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------
016200
0163003100-CONFIRM-EXECUTION.
016400     DISPLAY MSG-CONFIRMATION.
016500     ACCEPT W-VALID-ANSWER.
016600     IF NOT VALID-ANSWER
016700        DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
016800        ACCEPT DUMMY.
0169003100-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------
017200
017300COPY "PLMENU.CBL".
017400*----------------------------------------------------------------
