000100*----------------------------------------------------------------
000200*  FLOOD-ALERT-REPORT
000300*  Given a list of fire station numbers, lists every address each
000400*  station covers and, under each address, the roster of residents
000500*  there (last name, phone, age, medications, allergies) -- for
000600*  evacuation planning when a group of stations floods together.
000700*  An address covered by more than one requested station is
000800*  reported once per covering station, not deduplicated -- each
000900*  station's own coverage list is printed as its own group, in
001000*  the order the coverage file was loaded.  Control break is on
001100*  STATION then ADDRESS; no SORT is used -- the break is driven
001200*  directly off the in-memory coverage table built at load time.
001300*----------------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE        BY   TICKET      DESCRIPTION
001600*  ----------  ---  ----------  -------------------------------
001700*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
001800*  11/03/1998  RVM  AP-1205     CCYY CUTOVER ON PAGE TRAILER.
001900*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
002000*                               RECORD LAYOUT (20-ENTRY LISTS).
002100*  08/30/2011  RVM  AP-1602     REPOINTED AT FIRE STATION TABLE
002200*                               SIZE INCREASE, 150 TO 300 STATIONS.
002300*  05/06/2014  RVM  AP-1719     ALLOWED A LIST OF STATIONS PER RUN
002400*                               INSTEAD OF JUST ONE -- EMERGENCY
002500*                               SERVICES FLOOD PLANNING REQUEST.
002600*----------------------------------------------------------------
002700IDENTIFICATION DIVISION.
002800PROGRAM-ID. flood-alert-report.
002900AUTHOR. R VASQUEZ MORALES.
003000INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
003100DATE-WRITTEN. 04/14/1987.
003200DATE-COMPILED.
003300SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
003400ENVIRONMENT DIVISION.
003500   CONFIGURATION SECTION.
003600      SOURCE-COMPUTER. IBM-370.
003700      OBJECT-COMPUTER. IBM-370.
003800      SPECIAL-NAMES.
003900          C01 IS TOP-OF-FORM
004000          CLASS STATION-DIGITS IS "0" THRU "9"
004100          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
004200   INPUT-OUTPUT SECTION.
004300      FILE-CONTROL.
004400
004500         SELECT PRINTER-FILE
004600                ASSIGN TO "flood-alert-report.prn"
004700                ORGANIZATION IS LINE SEQUENTIAL.
004800
004900         COPY "SLPRSN.CBL".
005000         COPY "SLFSTA.CBL".
005100         COPY "SLMEDR.CBL".
005200
005300DATA DIVISION.
005400   FILE SECTION.
005500
005600         FD PRINTER-FILE
005700            LABEL RECORDS ARE OMITTED.
005800
005900         01 PRINTER-RECORD         PIC X(80).
006000
006100         COPY "FDPRSN.CBL".
006200         COPY "FDFSTA.CBL".
006300         COPY "FDMEDR.CBL".
006400
006500   WORKING-STORAGE SECTION.
006600
006700         01 TITLE.
006800            05 FILLER              PIC X(22) VALUE SPACES.
006900            05 FILLER              PIC X(24) VALUE
007000                                    "FLOOD ALERT -- STATIONS".
007100            05 FILLER              PIC X(23) VALUE SPACES.
007200            05 FILLER              PIC X(04) VALUE "PAG:".
007300            05 PAGE-NUMBER         PIC 9(03) VALUE 0.
007400
007500         01 GROUP-BREAK-LINE.
007600            05 FILLER              PIC X(06) VALUE SPACES.
007700            05 FILLER              PIC X(09) VALUE "STATION: ".
007800            05 D-GRP-STATION       PIC X(04).
007900            05 FILLER              PIC X(04) VALUE SPACES.
008000            05 FILLER              PIC X(09) VALUE "ADDRESS: ".
008100            05 D-GRP-ADDRESS       PIC X(40).
008200            05 FILLER              PIC X(08) VALUE SPACES.
008300
008400         01 HEADING-1.
008500            05 FILLER              PIC X(15) VALUE "LAST NAME".
008600            05 FILLER              PIC X(01) VALUE SPACE.
008700            05 FILLER              PIC X(15) VALUE "PHONE NUMBER".
008800            05 FILLER              PIC X(01) VALUE SPACE.
008900            05 FILLER              PIC X(03) VALUE "AGE".
009000            05 FILLER              PIC X(01) VALUE SPACE.
009100            05 FILLER              PIC X(22) VALUE "MEDICATIONS".
009200            05 FILLER              PIC X(01) VALUE SPACE.
009300            05 FILLER              PIC X(21) VALUE "ALLERGIES".
009400
009500         01 HEADING-2.
009600            05 FILLER              PIC X(15) VALUE
009700                                    "===============".
009800            05 FILLER              PIC X(01) VALUE SPACE.
009900            05 FILLER              PIC X(15) VALUE
010000                                    "===============".
010100            05 FILLER              PIC X(01) VALUE SPACE.
010200            05 FILLER              PIC X(03) VALUE "===".
010300            05 FILLER              PIC X(01) VALUE SPACE.
010400            05 FILLER              PIC X(22) VALUE
010500                                    "======================".
010600            05 FILLER              PIC X(01) VALUE SPACE.
010700            05 FILLER              PIC X(21) VALUE
010800                                    "=====================".
010900
011000         01 DETAIL-1.
011100            05 D-LAST-NAME         PIC X(15).
011200            05 FILLER              PIC X(01).
011300            05 D-PHONE             PIC X(15).
011400            05 FILLER              PIC X(01).
011500            05 D-AGE               PIC ZZ9.
011600            05 FILLER              PIC X(01).
011700            05 D-MEDICATIONS       PIC X(22).
011800            05 FILLER              PIC X(01).
011900            05 D-ALLERGIES         PIC X(21).
012000
012100         01 W-PRINTED-LINES        PIC 99 VALUE 0.
012200            88 PAGE-FULL         VALUE 30 THROUGH 99.
012300
012400         01 ENTRY-STATION-LIST     PIC X(40).
012500
012600         01 WS-STATION-PARSE.
012700            05 WS-STATION-TOKEN    PIC X(04).
012800            05 WS-STATION-PTR      PIC 9(02) COMP.
012900
013000         COPY "WSCTL.CBL".
013100         COPY "WSPRSN.CBL".
013200         COPY "WSFSTA.CBL".
013300         COPY "WSMEDR.CBL".
013400         COPY "WSAGE.CBL".
013500         COPY "WSMEDFMT.CBL".
013600*----------------------------------------------------------------
013700
013800PROCEDURE DIVISION.
013900
0140000100-MAIN-LOGIC.
014100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014200     PERFORM 2000-GET-STATION-LIST THRU 2000-EXIT.
014300     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
014400     PERFORM 5000-FINISH THRU 5000-EXIT.
014500     STOP RUN.
014600*----------------------------------------------------------------
014700
0148001000-INITIALIZE.
014900     OPEN OUTPUT PRINTER-FILE.
015000     MOVE ZERO TO PAGE-NUMBER.
015100     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
015200     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
015300     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
0154001000-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------
015700
0158002000-GET-STATION-LIST.
015900     DISPLAY "ENTER FLOODED STATION NUMBERS, SEPARATED BY COMMAS: ".
016000     ACCEPT ENTRY-STATION-LIST.
0161002000-EXIT.
016200     EXIT.
016300*----------------------------------------------------------------
016400
0165003000-PRINT-REPORT.
016600     PERFORM PRINT-HEADINGS.
016700     MOVE 1 TO WS-STATION-PTR.
016800     PERFORM 3100-TEST-ONE-TOKEN THRU 3100-EXIT
016900        UNTIL WS-STATION-PTR > 40.
017000     PERFORM FINALIZE-PAGE.
0171003000-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------
017400
0175003100-TEST-ONE-TOKEN.
017600     MOVE SPACES TO WS-STATION-TOKEN.
017700     UNSTRING ENTRY-STATION-LIST DELIMITED BY ","
017800        INTO WS-STATION-TOKEN
017900        WITH POINTER WS-STATION-PTR.
018000     IF WS-STATION-TOKEN = SPACES
018100        MOVE 41 TO WS-STATION-PTR
018200        GO TO 3100-EXIT.
018300     PERFORM 3200-PRINT-ONE-STATION THRU 3200-EXIT.
0184003100-EXIT.
018500     EXIT.
018600*----------------------------------------------------------------
018700
0188003200-PRINT-ONE-STATION.
018900*    EACH MATCHING FIRE-STATION-TABLE ENTRY IS ITS OWN GROUP --
019000*    AN ADDRESS COVERED BY TWO REQUESTED STATIONS PRINTS TWICE.
019100     SET FT-IDX TO 1.
019200     PERFORM 3300-TEST-ONE-COVERAGE THRU 3300-EXIT
019300        UNTIL FT-IDX > FT-COUNT.
0194003200-EXIT.
019500     EXIT.
019600*----------------------------------------------------------------
019700
0198003300-TEST-ONE-COVERAGE.
019900     IF FT-STATION (FT-IDX) = WS-STATION-TOKEN
020000        PERFORM 3400-PRINT-ONE-GROUP THRU 3400-EXIT.
020100     SET FT-IDX UP BY 1.
0202003300-EXIT.
020300     EXIT.
020400*----------------------------------------------------------------
020500
0206003400-PRINT-ONE-GROUP.
020700     MOVE FT-STATION (FT-IDX) TO D-GRP-STATION.
020800     MOVE FT-ADDRESS (FT-IDX) TO D-GRP-ADDRESS.
020900     MOVE GROUP-BREAK-LINE TO PRINTER-RECORD.
021000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
021100     ADD 1 TO W-PRINTED-LINES.
021200
021300     SET PT-IDX TO 1.
021400     PERFORM 3500-TEST-ONE-RESIDENT THRU 3500-EXIT
021500        UNTIL PT-IDX > PT-COUNT.
021600
021700     IF PAGE-FULL
021800        PERFORM FINALIZE-PAGE
021900        PERFORM PRINT-HEADINGS.
0220003400-EXIT.
022100     EXIT.
022200*----------------------------------------------------------------
022300
0224003500-TEST-ONE-RESIDENT.
022500     IF PT-ADDRESS (PT-IDX) = FT-ADDRESS (FT-IDX)
022600        PERFORM 3600-PRINT-ONE-RESIDENT THRU 3600-EXIT.
022700     SET PT-IDX UP BY 1.
0228003500-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------
023100
0232003600-PRINT-ONE-RESIDENT.
023300     MOVE PT-LAST-NAME (PT-IDX) TO D-LAST-NAME.
023400     MOVE PT-PHONE     (PT-IDX) TO D-PHONE.
023500
023600     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
023700     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
023800     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
023900     IF WS-FOUND
024000        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
024100        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
024200        MOVE WSAGE-YEARS TO D-AGE
024300        PERFORM FORMAT-MEDICATIONS-TEXT THRU FORMAT-MEDICATIONS-TEXT-EXIT
024400        PERFORM FORMAT-ALLERGIES-TEXT THRU FORMAT-ALLERGIES-TEXT-EXIT
024500        MOVE WS-MED-LIST-TEXT TO D-MEDICATIONS
024600        MOVE WS-ALG-LIST-TEXT TO D-ALLERGIES
024700     ELSE
024800        MOVE ZERO TO D-AGE
024900        MOVE "** NO MEDICAL RECORD **" TO D-MEDICATIONS
025000        MOVE SPACES TO D-ALLERGIES.
025100
025200     MOVE DETAIL-1 TO PRINTER-RECORD.
025300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025400     ADD 1 TO W-PRINTED-LINES.
0255003600-EXIT.
025600     EXIT.
025700*----------------------------------------------------------------
025800
0259005000-FINISH.
026000     CLOSE PRINTER-FILE.
0261005000-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------
026400
026500COPY "PL-LOAD-PERSON.CBL".
026600COPY "PL-LOAD-FSTATION.CBL".
026700COPY "PL-LOAD-MEDREC.CBL".
026800COPY "PL-FIND-MEDREC.CBL".
026900COPY "PLAGE.CBL".
027000COPY "PL-FORMAT-MEDREC.CBL".
027100COPY "PLPRINT.CBL".
027200*----------------------------------------------------------------
