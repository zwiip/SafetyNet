000100*----------------------------------------------------------------
000200*  FIRESTATION-EXTRACT-MENU
000300*  Submenu for the fire-station-driven extracts -- covered-persons
000400*  roster, call-out phone roster, single-address fire report, and
000500*  the multi-station flood-alert roster.
000600*----------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE        BY   TICKET      DESCRIPTION
000900*  ----------  ---  ----------  -------------------------------
001000*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- VOUCHER
001100*                               PROCESSING SUBMENU.
001200*  05/06/2014  RVM  AP-1719     REBUILT AS THE FIRE STATION EXTRACT
001300*                               SUBMENU.
001400*----------------------------------------------------------------
001500IDENTIFICATION DIVISION.
001600PROGRAM-ID. firestation-extract-menu.
001700AUTHOR. R VASQUEZ MORALES.
001800INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
001900DATE-WRITTEN. 04/14/1987.
002000DATE-COMPILED.
002100SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002200ENVIRONMENT DIVISION.
002300   CONFIGURATION SECTION.
002400      SOURCE-COMPUTER. IBM-370.
002500      OBJECT-COMPUTER. IBM-370.
002600      SPECIAL-NAMES.
002700          C01 IS TOP-OF-FORM
002800          CLASS STATION-DIGITS IS "0" THRU "9"
002900          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003000DATA DIVISION.
003100
003200   WORKING-STORAGE SECTION.
003300
003400     01 W-STATION-MENU-OPTION         PIC 9 COMP.
003500        88 VALID-STATION-MENU-OPTION  VALUE 0 THROUGH 4.
003600
003700     01 W-VALID-ANSWER                PIC X.
003800        88 VALID-ANSWER               VALUE "Y", "N".
003900        88 RUN-IS-CONFIRMED           VALUE "Y".
004000
004100     01 WS-RUN-COUNT-DISPLAY.
004200        05 WS-RUN-COUNT-TEXT          PIC X(03).
004300     01 WS-RUN-COUNT-NUMERIC REDEFINES WS-RUN-COUNT-DISPLAY.
004400        05 WS-RUN-COUNT-9             PIC 9(03).
004500
004600     01 WS-RUN-COUNT                  PIC 9(03) COMP VALUE 0.
004700
004800     01 WS-STATION-OPTION-DISPLAY.
004900        05 WS-STATION-OPTION-TEXT     PIC X(01).
005000     01 WS-STATION-OPTION-NUMERIC REDEFINES
005100                                WS-STATION-OPTION-DISPLAY.
005200        05 WS-STATION-OPTION-9        PIC 9(01).
005300
005400     01 WS-LAST-REPORT-DISPLAY.
005500        05 WS-LAST-REPORT-TEXT        PIC X(01).
005600     01 WS-LAST-REPORT-NUMERIC REDEFINES WS-LAST-REPORT-DISPLAY.
005700        05 WS-LAST-REPORT-9           PIC 9(01).
005800
005900     77 MSG-CONFIRMATION              PIC X(60).
006000     77 DUMMY                         PIC X.
006100*----------------------------------------------------------------
006200
006300PROCEDURE DIVISION.
006400
0065000100-MAIN-LOGIC.
006600     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
006700     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
006800        UNTIL W-STATION-MENU-OPTION EQUAL ZERO
006900           OR VALID-STATION-MENU-OPTION.
007000     PERFORM 3000-DO-OPTIONS THRU 3000-EXIT
007100        UNTIL W-STATION-MENU-OPTION EQUAL ZERO.
007200     EXIT PROGRAM.
007300     STOP RUN.
007400*----------------------------------------------------------------
007500
0076001000-GET-MENU-OPTION.
007700     PERFORM CLEAR-SCREEN.
007800     DISPLAY "                     FIRE STATION EXTRACTS".
007900     DISPLAY "                     REPORTS RUN THIS SESSION: "
008000             WS-RUN-COUNT-9.
008100     DISPLAY "                     LAST OPTION RUN: "
008200             WS-LAST-REPORT-9.
008300     DISPLAY " ".
008400     DISPLAY "                 -----------------------------------------".
008500     DISPLAY "                 | 1 - COVERED-PERSONS ROSTER (/firestation)".
008600     DISPLAY "                 | 2 - PHONE CALL-OUT LIST (/phoneAlert)   |".
008700     DISPLAY "                 | 3 - FIRE REPORT BY ADDRESS (/fire)      |".
008800     DISPLAY "                 | 4 - FLOOD ALERT BY STATIONS             |".
008900     DISPLAY "                 | 0 - RETURN TO MAIN MENU                |".
009000     DISPLAY "                 -----------------------------------------".
009100     DISPLAY " ".
009200     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
009300     PERFORM JUMP-LINE 8 TIMES.
009400     ACCEPT W-STATION-MENU-OPTION.
0095001000-EXIT.
009600     EXIT.
009700*----------------------------------------------------------------
009800
0099002000-GET-MENU-OPTION-VALID.
010000     IF W-STATION-MENU-OPTION EQUAL ZERO
010100        DISPLAY "RETURNING TO MAIN MENU !"
010200     ELSE
010300        IF NOT VALID-STATION-MENU-OPTION
010400           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010500           ACCEPT DUMMY
010600           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT
010700        ELSE
010800           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
0109002000-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------
011200
0113003000-DO-OPTIONS.
011400     PERFORM CLEAR-SCREEN.
011500     MOVE W-STATION-MENU-OPTION TO WS-STATION-OPTION-9.
011600
011700     IF W-STATION-MENU-OPTION = 1
011800        MOVE "DO YOU CONFIRM RUNNING THE COVERED-PERSONS ROSTER ? <Y/N>"
011900          TO MSG-CONFIRMATION
012000        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
012100           UNTIL VALID-ANSWER
012200        IF RUN-IS-CONFIRMED
012300           CALL "covered-persons-report"
012400           ADD 1 TO WS-RUN-COUNT
012500           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
012600           DISPLAY "COVERED-PERSONS ROSTER PRINTED ! <ENTER> TO CONTINUE"
012700           ACCEPT DUMMY.
012800
012900     IF W-STATION-MENU-OPTION = 2
013000        MOVE "DO YOU CONFIRM RUNNING THE PHONE CALL-OUT LIST ?    <Y/N>"
013100          TO MSG-CONFIRMATION
013200        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
013300           UNTIL VALID-ANSWER
013400        IF RUN-IS-CONFIRMED
013500           CALL "phone-alert-report"
013600           ADD 1 TO WS-RUN-COUNT
013700           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
013800           DISPLAY "PHONE CALL-OUT LIST PRINTED ! <ENTER> TO CONTINUE"
013900           ACCEPT DUMMY.
014000
014100     IF W-STATION-MENU-OPTION = 3
014200        MOVE "DO YOU CONFIRM RUNNING THE FIRE REPORT BY ADDRESS ? <Y/N>"
014300          TO MSG-CONFIRMATION
014400        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
014500           UNTIL VALID-ANSWER
014600        IF RUN-IS-CONFIRMED
014700           CALL "fire-report"
014800           ADD 1 TO WS-RUN-COUNT
014900           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
015000           DISPLAY "FIRE REPORT PRINTED ! <ENTER> TO CONTINUE"
015100           ACCEPT DUMMY.
015200
015300     IF W-STATION-MENU-OPTION = 4
015400        MOVE "DO YOU CONFIRM RUNNING THE FLOOD ALERT ROSTER ?     <Y/N>"
015500          TO MSG-CONFIRMATION
015600        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
015700           UNTIL VALID-ANSWER
015800        IF RUN-IS-CONFIRMED
015900           CALL "flood-alert-report"
016000           ADD 1 TO WS-RUN-COUNT
016100           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
016200           DISPLAY "FLOOD ALERT ROSTER PRINTED ! <ENTER> TO CONTINUE"
016300           ACCEPT DUMMY.
016400
016500     MOVE WS-RUN-COUNT TO WS-RUN-COUNT-9.
016600
016700     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
016800     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
016900        UNTIL W-STATION-MENU-OPTION EQUAL ZERO
017000           OR VALID-STATION-MENU-OPTION.
0171003000-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------
017400
0175003100-CONFIRM-EXECUTION.
017600     DISPLAY MSG-CONFIRMATION.
017700     ACCEPT W-VALID-ANSWER.
017800     IF NOT VALID-ANSWER
017900        DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
018000        ACCEPT DUMMY.
0181003100-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------
018400
018500COPY "PLMENU.CBL".
018600*----------------------------------------------------------------
