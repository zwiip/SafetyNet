000100*----------------------------------------------------------------
000200*  SAFETYNET-EXTRACT-SYSTEM
000300*  Top-level menu for the county's emergency-services batch extract
000400*  system.  Routes the operator to the fire-station roster extracts
000500*  or the person/medical-record extracts; does no processing of its
000600*  own beyond the menu.
000700*----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE        BY   TICKET      DESCRIPTION
001000*  ----------  ---  ----------  -------------------------------
001100*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- TOP MENU OF THE
001200*                               OLD ACCOUNTS-PAYABLE SYSTEM.
001300*  05/06/2014  RVM  AP-1719     REBUILT AS THE TOP MENU OF THE
001400*                               EMERGENCY SERVICES EXTRACT SYSTEM.
001500*----------------------------------------------------------------
001600IDENTIFICATION DIVISION.
001700PROGRAM-ID. safetynet-extract-system.
001800AUTHOR. R VASQUEZ MORALES.
001900INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
002000DATE-WRITTEN. 04/14/1987.
002100DATE-COMPILED.
002200SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002300ENVIRONMENT DIVISION.
002400   CONFIGURATION SECTION.
002500      SOURCE-COMPUTER. IBM-370.
002600      OBJECT-COMPUTER. IBM-370.
002700      SPECIAL-NAMES.
002800          C01 IS TOP-OF-FORM
002900          CLASS STATION-DIGITS IS "0" THRU "9"
003000          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003100DATA DIVISION.
003200
003300   WORKING-STORAGE SECTION.
003400
003500     01 W-MAIN-MENU-OPTION          PIC 9 COMP.
003600         88 VALID-MAIN-MENU-OPTION  VALUE  0 THROUGH 2.
003700
003800     01 WS-OPTION-DISPLAY.
003900        05 WS-OPTION-TEXT           PIC X(01).
004000     01 WS-OPTION-NUMERIC REDEFINES WS-OPTION-DISPLAY.
004100        05 WS-OPTION-9              PIC 9(01).
004200
004300     01 WS-RUN-DATE                 PIC 9(08).
004400     01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
004500        05 WS-RUN-DATE-CCYY         PIC 9(04).
004600        05 WS-RUN-DATE-MM           PIC 9(02).
004700        05 WS-RUN-DATE-DD           PIC 9(02).
004800
004900     01 WS-SESSION-COUNT-DISPLAY.
005000        05 WS-SESSION-COUNT-TEXT    PIC X(02).
005100     01 WS-SESSION-COUNT-NUMERIC REDEFINES WS-SESSION-COUNT-DISPLAY.
005200        05 WS-SESSION-COUNT-9       PIC 9(02).
005300
005400     01 WS-SESSION-COUNT            PIC 9(02) COMP VALUE 0.
005500
005600     77 DUMMY                      PIC X.
005700*----------------------------------------------------------------
005800
005900PROCEDURE DIVISION.
006000
0061000100-MAIN-LOGIC.
006200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
006300     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
006400     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
006500        UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
006600           OR VALID-MAIN-MENU-OPTION.
006700     PERFORM 3000-DO-OPTIONS THRU 3000-EXIT
006800        UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
006900     STOP RUN.
007000*----------------------------------------------------------------
007100
0072001000-GET-MENU-OPTION.
007300     PERFORM CLEAR-SCREEN.
007400     DISPLAY "                      SAFETYNET ALERTS -- EXTRACT SYSTEM".
007500     DISPLAY " ".
007600     DISPLAY "                  RUN DATE: " WS-RUN-DATE-MM "/"
007700             WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY
007800             "   SUBMENUS ENTERED: " WS-SESSION-COUNT-9.
007900     DISPLAY " ".
008000     DISPLAY "                  ------------------------------------".
008100     DISPLAY "                  | 1 - FIRE STATION EXTRACTS         |".
008200     DISPLAY "                  | 2 - PERSON / MEDICAL RECORD       |".
008300     DISPLAY "                  |     EXTRACTS                      |".
008400     DISPLAY "                  | 0 - EXIT                          |".
008500     DISPLAY "                  ------------------------------------".
008600     DISPLAY " ".
008700     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
008800     PERFORM JUMP-LINE 9 TIMES.
008900     ACCEPT W-MAIN-MENU-OPTION.
0090001000-EXIT.
009100     EXIT.
009200*----------------------------------------------------------------
009300
0094002000-GET-MENU-OPTION-VALID.
009500     IF W-MAIN-MENU-OPTION EQUAL ZERO
009600        DISPLAY "PROGRAM TERMINATED !"
009700     ELSE
009800        IF NOT VALID-MAIN-MENU-OPTION
009900           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010000           ACCEPT DUMMY
010100           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT
010200        ELSE
010300           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
0104002000-EXIT.
010500     EXIT.
010600*----------------------------------------------------------------
010700
0108003000-DO-OPTIONS.
010900     PERFORM CLEAR-SCREEN.
011000     MOVE W-MAIN-MENU-OPTION TO WS-OPTION-9.
011100
011200     IF WS-OPTION-TEXT = "1"
011300        CALL "firestation-extract-menu"
011400        ADD 1 TO WS-SESSION-COUNT.
011500
011600     IF WS-OPTION-TEXT = "2"
011700        CALL "person-extract-menu"
011800        ADD 1 TO WS-SESSION-COUNT.
011900
012000     MOVE WS-SESSION-COUNT TO WS-SESSION-COUNT-9.
012100
012200     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
012300     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
012400        UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
012500           OR VALID-MAIN-MENU-OPTION.
0126003000-EXIT.
012700     EXIT.
012800*----------------------------------------------------------------
012900
013000COPY "PLMENU.CBL".
013100*----------------------------------------------------------------
