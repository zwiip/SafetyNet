000100*----------------------------------------------------------------
000200*  FIRE-REPORT
000300*  Given one address, reports the fire station number covering it
000400*  and a roster of every resident at that address -- last name,
000500*  phone, current age, medications and allergies -- for the
000600*  dispatcher to hand to the responding crew.
000700*----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE        BY   TICKET      DESCRIPTION
001000*  ----------  ---  ----------  -------------------------------
001100*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
001200*  11/14/2003  RVM  AP-1288     ADDED PHONE NUMBER TO ROSTER LINE.
001300*  11/03/1998  RVM  AP-1205     CCYY CUTOVER ON PAGE TRAILER.
001400*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
001500*                               RECORD LAYOUT (20-ENTRY LISTS).
001600*  05/06/2014  RVM  AP-1719     MEDICATIONS/ALLERGIES COLUMNS
001700*                               ADDED -- DISPATCH REQUEST.
001800*----------------------------------------------------------------
001900IDENTIFICATION DIVISION.
002000PROGRAM-ID. fire-report.
002100AUTHOR. R VASQUEZ MORALES.
002200INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
002300DATE-WRITTEN. 04/14/1987.
002400DATE-COMPILED.
002500SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002600ENVIRONMENT DIVISION.
002700   CONFIGURATION SECTION.
002800      SOURCE-COMPUTER. IBM-370.
002900      OBJECT-COMPUTER. IBM-370.
003000      SPECIAL-NAMES.
003100          C01 IS TOP-OF-FORM
003200          CLASS STATION-DIGITS IS "0" THRU "9"
003300          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003400   INPUT-OUTPUT SECTION.
003500      FILE-CONTROL.
003600
003700         SELECT PRINTER-FILE
003800                ASSIGN TO "fire-report.prn"
003900                ORGANIZATION IS LINE SEQUENTIAL.
004000
004100         COPY "SLPRSN.CBL".
004200         COPY "SLFSTA.CBL".
004300         COPY "SLMEDR.CBL".
004400
004500DATA DIVISION.
004600   FILE SECTION.
004700
004800         FD PRINTER-FILE
004900            LABEL RECORDS ARE OMITTED.
005000
005100         01 PRINTER-RECORD         PIC X(80).
005200
005300         COPY "FDPRSN.CBL".
005400         COPY "FDFSTA.CBL".
005500         COPY "FDMEDR.CBL".
005600
005700   WORKING-STORAGE SECTION.
005800
005900         01 HEADER-LINE.
006000            05 FILLER              PIC X(17) VALUE
006100                                    "COVERING STATION:".
006200            05 D-HDR-STATION       PIC X(04).
006300            05 FILLER              PIC X(04) VALUE SPACES.
006400            05 FILLER              PIC X(08) VALUE "ADDRESS:".
006500            05 D-HDR-ADDRESS       PIC X(40).
006600            05 FILLER              PIC X(07) VALUE SPACES.
006700
006800         01 HEADING-1.
006900            05 FILLER              PIC X(15) VALUE "LAST NAME".
007000            05 FILLER              PIC X(01) VALUE SPACE.
007100            05 FILLER              PIC X(15) VALUE "PHONE NUMBER".
007200            05 FILLER              PIC X(01) VALUE SPACE.
007300            05 FILLER              PIC X(03) VALUE "AGE".
007400            05 FILLER              PIC X(01) VALUE SPACE.
007500            05 FILLER              PIC X(22) VALUE "MEDICATIONS".
007600            05 FILLER              PIC X(01) VALUE SPACE.
007700            05 FILLER              PIC X(21) VALUE "ALLERGIES".
007800
007900         01 HEADING-2.
008000            05 FILLER              PIC X(15) VALUE
008100                                    "===============".
008200            05 FILLER              PIC X(01) VALUE SPACE.
008300            05 FILLER              PIC X(15) VALUE
008400                                    "===============".
008500            05 FILLER              PIC X(01) VALUE SPACE.
008600            05 FILLER              PIC X(03) VALUE "===".
008700            05 FILLER              PIC X(01) VALUE SPACE.
008800            05 FILLER              PIC X(22) VALUE
008900                                    "======================".
009000            05 FILLER              PIC X(01) VALUE SPACE.
009100            05 FILLER              PIC X(21) VALUE
009200                                    "=====================".
009300
009400         01 DETAIL-1.
009500            05 D-LAST-NAME         PIC X(15).
009600            05 FILLER              PIC X(01).
009700            05 D-PHONE             PIC X(15).
009800            05 FILLER              PIC X(01).
009900            05 D-AGE               PIC ZZ9.
010000            05 FILLER              PIC X(01).
010100            05 D-MEDICATIONS       PIC X(22).
010200            05 FILLER              PIC X(01).
010300            05 D-ALLERGIES         PIC X(21).
010400
010500         01 W-NO-RESIDENTS-LINE.
010600            05 FILLER              PIC X(06) VALUE SPACES.
010700            05 FILLER              PIC X(36) VALUE
010800                                    "NO RESIDENTS ON FILE AT THIS ADDRESS.".
010900
011000         01 ENTRY-ADDRESS          PIC X(40).
011100
011200         01 WS-STATION-FOUND-SW    PIC X VALUE "N".
011300            88 STATION-IS-FOUND  VALUE "Y".
011400
011500         01 WS-ANY-RESIDENT-SW     PIC X VALUE "N".
011600            88 ANY-RESIDENT-FOUND VALUE "Y".
011700
011800         COPY "WSCTL.CBL".
011900         COPY "WSPRSN.CBL".
012000         COPY "WSFSTA.CBL".
012100         COPY "WSMEDR.CBL".
012200         COPY "WSAGE.CBL".
012300         COPY "WSMEDFMT.CBL".
012400*----------------------------------------------------------------
012500
012600PROCEDURE DIVISION.
012700
0128000100-MAIN-LOGIC.
012900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013000     PERFORM 2000-GET-ADDRESS THRU 2000-EXIT.
013100     PERFORM 3000-PRINT-HEADER THRU 3000-EXIT.
013200     PERFORM 4000-PRINT-ROSTER THRU 4000-EXIT.
013300     PERFORM 5000-FINISH THRU 5000-EXIT.
013400     STOP RUN.
013500*----------------------------------------------------------------
013600
0137001000-INITIALIZE.
013800     OPEN OUTPUT PRINTER-FILE.
013900     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
014000     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
014100     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
0142001000-EXIT.
014300     EXIT.
014400*----------------------------------------------------------------
014500
0146002000-GET-ADDRESS.
014700     DISPLAY "ENTER ADDRESS FOR FIRE RESPONSE LOOKUP: ".
014800     ACCEPT ENTRY-ADDRESS.
0149002000-EXIT.
015000     EXIT.
015100*----------------------------------------------------------------
015200
0153003000-PRINT-HEADER.
015400     MOVE "N" TO WS-STATION-FOUND-SW.
015500     SET FT-IDX TO 1.
015600     PERFORM 3100-TEST-ONE-STATION THRU 3100-EXIT
015700        UNTIL FT-IDX > FT-COUNT
015800           OR STATION-IS-FOUND.
015900
016000     MOVE ENTRY-ADDRESS TO D-HDR-ADDRESS.
016100     IF STATION-IS-FOUND
016200        MOVE FT-STATION (FT-IDX) TO D-HDR-STATION
016300     ELSE
016400        MOVE "????" TO D-HDR-STATION.
016500
016600     MOVE HEADER-LINE TO PRINTER-RECORD.
016700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
016800     MOVE SPACES TO PRINTER-RECORD.
016900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
017000     MOVE HEADING-1 TO PRINTER-RECORD.
017100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
017200     MOVE HEADING-2 TO PRINTER-RECORD.
017300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
0174003000-EXIT.
017500     EXIT.
017600*----------------------------------------------------------------
017700
0178003100-TEST-ONE-STATION.
017900     IF FT-ADDRESS (FT-IDX) = ENTRY-ADDRESS
018000        MOVE "Y" TO WS-STATION-FOUND-SW
018100        GO TO 3100-EXIT.
018200     SET FT-IDX UP BY 1.
0183003100-EXIT.
018400     EXIT.
018500*----------------------------------------------------------------
018600
0187004000-PRINT-ROSTER.
018800     MOVE "N" TO WS-ANY-RESIDENT-SW.
018900     SET PT-IDX TO 1.
019000     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
019100        UNTIL PT-IDX > PT-COUNT.
019200     IF NOT ANY-RESIDENT-FOUND
019300        MOVE W-NO-RESIDENTS-LINE TO PRINTER-RECORD
019400        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
0195004000-EXIT.
019600     EXIT.
019700*----------------------------------------------------------------
019800
0199004100-TEST-ONE-PERSON.
020000     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
020100        MOVE "Y" TO WS-ANY-RESIDENT-SW
020200        PERFORM 4200-PRINT-ONE-PERSON THRU 4200-EXIT.
020300     SET PT-IDX UP BY 1.
0204004100-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------
020700
0208004200-PRINT-ONE-PERSON.
020900     MOVE PT-LAST-NAME (PT-IDX) TO D-LAST-NAME.
021000     MOVE PT-PHONE     (PT-IDX) TO D-PHONE.
021100
021200     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
021300     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
021400     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
021500     IF WS-FOUND
021600        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
021700        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
021800        MOVE WSAGE-YEARS TO D-AGE
021900        PERFORM FORMAT-MEDICATIONS-TEXT THRU FORMAT-MEDICATIONS-TEXT-EXIT
022000        PERFORM FORMAT-ALLERGIES-TEXT THRU FORMAT-ALLERGIES-TEXT-EXIT
022100        MOVE WS-MED-LIST-TEXT TO D-MEDICATIONS
022200        MOVE WS-ALG-LIST-TEXT TO D-ALLERGIES
022300     ELSE
022400        MOVE ZERO TO D-AGE
022500        MOVE "** NO MEDICAL RECORD **" TO D-MEDICATIONS
022600        MOVE SPACES TO D-ALLERGIES.
022700
022800     MOVE DETAIL-1 TO PRINTER-RECORD.
022900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
0230004200-EXIT.
023100     EXIT.
023200*----------------------------------------------------------------
023300
0234005000-FINISH.
023500     CLOSE PRINTER-FILE.
0236005000-EXIT.
023700     EXIT.
023800*----------------------------------------------------------------
023900
024000COPY "PL-LOAD-PERSON.CBL".
024100COPY "PL-LOAD-FSTATION.CBL".
024200COPY "PL-LOAD-MEDREC.CBL".
024300COPY "PL-FIND-MEDREC.CBL".
024400COPY "PLAGE.CBL".
024500COPY "PL-FORMAT-MEDREC.CBL".
024600*----------------------------------------------------------------
