000100*----------------------------------------------------------------
000200*  CHILD-ALERT-REPORT
000300*  Given one address, lists the children (age 18 or under) living
000400*  there separately from the other household members -- for the
000500*  responding crew to know right away whether children are present
000600*  and who else lives at the address.
000700*----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE        BY   TICKET      DESCRIPTION
001000*  ----------  ---  ----------  -------------------------------
001100*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- LISTED ALL
001200*                               VENDORS ON FILE BY NUMBER.
001300*  05/06/2014  RVM  AP-1719     RETARGETED AT THE CHILD-ALERT
001400*                               ADDRESS LOOKUP FOR DISPATCH.
001500*  05/08/2014  RVM  AP-1722     SPLIT LISTING INTO A CHILD SECTION
001600*                               AND AN OTHER-HOUSEHOLD-MEMBERS
001700*                               SECTION PER THE DISPATCH REQUEST.
001800*----------------------------------------------------------------
001900IDENTIFICATION DIVISION.
002000PROGRAM-ID. child-alert-report.
002100AUTHOR. R VASQUEZ MORALES.
002200INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
002300DATE-WRITTEN. 04/14/1987.
002400DATE-COMPILED.
002500SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002600ENVIRONMENT DIVISION.
002700   CONFIGURATION SECTION.
002800      SOURCE-COMPUTER. IBM-370.
002900      OBJECT-COMPUTER. IBM-370.
003000      SPECIAL-NAMES.
003100          C01 IS TOP-OF-FORM
003200          CLASS STATION-DIGITS IS "0" THRU "9"
003300          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003400   INPUT-OUTPUT SECTION.
003500      FILE-CONTROL.
003600
003700         SELECT PRINTER-FILE
003800                ASSIGN TO "child-alert-report.prn"
003900                ORGANIZATION IS LINE SEQUENTIAL.
004000
004100         COPY "SLPRSN.CBL".
004200         COPY "SLMEDR.CBL".
004300
004400DATA DIVISION.
004500   FILE SECTION.
004600
004700         FD PRINTER-FILE
004800            LABEL RECORDS ARE OMITTED.
004900
005000         01 PRINTER-RECORD         PIC X(80).
005100
005200         COPY "FDPRSN.CBL".
005300         COPY "FDMEDR.CBL".
005400
005500   WORKING-STORAGE SECTION.
005600
005700         01 TITLE.
005800            05 FILLER              PIC X(26) VALUE SPACES.
005900            05 FILLER              PIC X(21) VALUE
006000                                    "CHILD ALERT BY ADDRESS".
006100            05 FILLER              PIC X(22) VALUE SPACES.
006200            05 FILLER              PIC X(04) VALUE "PAG:".
006300            05 PAGE-NUMBER         PIC 9(03) VALUE 0.
006400
006500         01 HEADER-LINE.
006600            05 FILLER              PIC X(09) VALUE "ADDRESS: ".
006700            05 D-HDR-ADDRESS       PIC X(40).
006800            05 FILLER              PIC X(31) VALUE SPACES.
006900
007000         01 RUN-DATE-LINE.
007100            05 FILLER              PIC X(06) VALUE SPACES.
007200            05 FILLER              PIC X(10) VALUE "RUN DATE: ".
007300            05 D-RUN-DATE-MM       PIC 99.
007400            05 FILLER              PIC X(01) VALUE "/".
007500            05 D-RUN-DATE-DD       PIC 99.
007600            05 FILLER              PIC X(01) VALUE "/".
007700            05 D-RUN-DATE-CCYY     PIC 9999.
007800            05 FILLER              PIC X(54) VALUE SPACES.
007900
008000         01 SECTION-CHILD-LINE.
008100            05 FILLER              PIC X(06) VALUE SPACES.
008200            05 FILLER              PIC X(11) VALUE "CHILD-LIST".
008300
008400         01 SECTION-OTHER-LINE.
008500            05 FILLER              PIC X(06) VALUE SPACES.
008600            05 FILLER              PIC X(20) VALUE "OTHER-MEMBERS-LIST".
008700
008800         01 HEADING-1.
008900            05 FILLER              PIC X(06) VALUE SPACES.
009000            05 FILLER              PIC X(15) VALUE "FIRST NAME".
009100            05 FILLER              PIC X(01) VALUE SPACE.
009200            05 FILLER              PIC X(15) VALUE "LAST NAME".
009300            05 FILLER              PIC X(01) VALUE SPACE.
009400            05 FILLER              PIC X(03) VALUE "AGE".
009500
009600         01 HEADING-2.
009700            05 FILLER              PIC X(06) VALUE SPACES.
009800            05 FILLER              PIC X(15) VALUE
009900                                    "===============".
010000            05 FILLER              PIC X(01) VALUE SPACE.
010100            05 FILLER              PIC X(15) VALUE
010200                                    "===============".
010300            05 FILLER              PIC X(01) VALUE SPACE.
010400            05 FILLER              PIC X(03) VALUE "===".
010500
010600         01 DETAIL-1.
010700            05 FILLER              PIC X(06) VALUE SPACES.
010800            05 D-FIRST-NAME        PIC X(15).
010900            05 FILLER              PIC X(01).
011000            05 D-LAST-NAME         PIC X(15).
011100            05 FILLER              PIC X(01).
011200            05 D-AGE               PIC ZZ9.
011300
011400         01 W-NO-RESIDENTS-LINE.
011500            05 FILLER              PIC X(06) VALUE SPACES.
011600            05 FILLER              PIC X(36) VALUE
011700                                    "NO RESIDENTS ON FILE AT THIS ADDRESS.".
011800
011900         01 W-NO-CHILDREN-LINE.
012000            05 FILLER              PIC X(06) VALUE SPACES.
012100            05 FILLER              PIC X(28) VALUE
012200                                    "NO CHILDREN AT THIS ADDRESS.".
012300
012400         01 W-NO-OTHERS-LINE.
012500            05 FILLER              PIC X(06) VALUE SPACES.
012600            05 FILLER              PIC X(33) VALUE
012700                                    "NO OTHER HOUSEHOLD MEMBERS ON FILE.".
012800
012900         01 TOTALS-LINE.
013000            05 FILLER              PIC X(06) VALUE SPACES.
013100            05 FILLER              PIC X(10) VALUE "CHILDREN: ".
013200            05 D-CHILD-TOTAL       PIC ZZ9.
013300            05 FILLER              PIC X(04) VALUE SPACES.
013400            05 FILLER              PIC X(08) VALUE "OTHERS: ".
013500            05 D-OTHER-TOTAL       PIC ZZ9.
013600
013700         01 W-PRINTED-LINES        PIC 99 VALUE 0.
013800            88 PAGE-FULL         VALUE 45 THROUGH 99.
013900
014000         01 ENTRY-ADDRESS          PIC X(40).
014100
014200         01 WS-ANY-RESIDENT-SW     PIC X VALUE "N".
014300            88 ANY-RESIDENT-FOUND VALUE "Y".
014400
014500         01 WS-ANY-CHILD-SW        PIC X VALUE "N".
014600            88 ANY-CHILD-FOUND   VALUE "Y".
014700
014800         01 WS-ANY-OTHER-SW        PIC X VALUE "N".
014900            88 ANY-OTHER-FOUND   VALUE "Y".
015000
015100         01 WS-RUN-DATE            PIC 9(08).
015200         01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
015300            05 WS-RUN-DATE-CCYY    PIC 9(04).
015400            05 WS-RUN-DATE-MM      PIC 9(02).
015500            05 WS-RUN-DATE-DD      PIC 9(02).
015600
015700         01 WS-RESIDENT-COUNT-DISPLAY.
015800            05 WS-RESIDENT-COUNT-TEXT   PIC X(03).
015900         01 WS-RESIDENT-COUNT-NUMERIC REDEFINES
016000                                    WS-RESIDENT-COUNT-DISPLAY.
016100            05 WS-RESIDENT-COUNT-9      PIC 9(03).
016200
016300         01 WS-CHILD-COUNT          PIC 9(03) COMP VALUE 0.
016400         01 WS-OTHER-COUNT          PIC 9(03) COMP VALUE 0.
016500
016600         COPY "WSCTL.CBL".
016700         COPY "WSPRSN.CBL".
016800         COPY "WSMEDR.CBL".
016900         COPY "WSAGE.CBL".
017000*----------------------------------------------------------------
017100
017200PROCEDURE DIVISION.
017300
0174000100-MAIN-LOGIC.
017500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017600     PERFORM 2000-GET-ADDRESS THRU 2000-EXIT.
017700     PERFORM 3000-PRINT-HEADER THRU 3000-EXIT.
017800     PERFORM 4000-PRINT-CHILD-SECTION THRU 4000-EXIT.
017900     PERFORM 6000-PRINT-OTHER-SECTION THRU 6000-EXIT.
018000     PERFORM 8000-FINISH THRU 8000-EXIT.
018100     STOP RUN.
018200*----------------------------------------------------------------
018300
0184001000-INITIALIZE.
018500     OPEN OUTPUT PRINTER-FILE.
018600     MOVE ZERO TO PAGE-NUMBER.
018700     MOVE ZERO TO WS-CHILD-COUNT.
018800     MOVE ZERO TO WS-OTHER-COUNT.
018900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019000     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
019100     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
0192001000-EXIT.
019300     EXIT.
019400*----------------------------------------------------------------
019500
0196002000-GET-ADDRESS.
019700     DISPLAY "ENTER ADDRESS FOR CHILD ALERT LOOKUP: ".
019800     ACCEPT ENTRY-ADDRESS.
0199002000-EXIT.
020000     EXIT.
020100*----------------------------------------------------------------
020200
0203003000-PRINT-HEADER.
020400     ADD 1 TO PAGE-NUMBER.
020500     MOVE TITLE TO PRINTER-RECORD.
020600     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
020700     MOVE ZERO TO W-PRINTED-LINES.
020800
020900     MOVE ENTRY-ADDRESS TO D-HDR-ADDRESS.
021000     MOVE HEADER-LINE TO PRINTER-RECORD.
021100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
021200     ADD 1 TO W-PRINTED-LINES.
021300
021400     MOVE WS-RUN-DATE-MM TO D-RUN-DATE-MM.
021500     MOVE WS-RUN-DATE-DD TO D-RUN-DATE-DD.
021600     MOVE WS-RUN-DATE-CCYY TO D-RUN-DATE-CCYY.
021700     MOVE RUN-DATE-LINE TO PRINTER-RECORD.
021800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
021900     ADD 1 TO W-PRINTED-LINES.
022000
022100     MOVE "N" TO WS-ANY-RESIDENT-SW.
022200     SET PT-IDX TO 1.
022300     PERFORM 3100-TEST-ONE-RESIDENT THRU 3100-EXIT
022400        UNTIL PT-IDX > PT-COUNT.
022500     IF NOT ANY-RESIDENT-FOUND
022600        MOVE W-NO-RESIDENTS-LINE TO PRINTER-RECORD
022700        WRITE PRINTER-RECORD AFTER ADVANCING 1.
0228003000-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------
023100
0232003100-TEST-ONE-RESIDENT.
023300     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
023400        MOVE "Y" TO WS-ANY-RESIDENT-SW.
023500     SET PT-IDX UP BY 1.
0236003100-EXIT.
023700     EXIT.
023800*----------------------------------------------------------------
023900
0240004000-PRINT-CHILD-SECTION.
024100     MOVE "N" TO WS-ANY-CHILD-SW.
024200     MOVE SECTION-CHILD-LINE TO PRINTER-RECORD.
024300     WRITE PRINTER-RECORD AFTER ADVANCING 2.
024400     MOVE HEADING-1 TO PRINTER-RECORD.
024500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
024600     MOVE HEADING-2 TO PRINTER-RECORD.
024700     WRITE PRINTER-RECORD AFTER ADVANCING 1.
024800     ADD 4 TO W-PRINTED-LINES.
024900
025000     SET PT-IDX TO 1.
025100     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
025200        UNTIL PT-IDX > PT-COUNT.
025300     IF NOT ANY-CHILD-FOUND
025400        MOVE W-NO-CHILDREN-LINE TO PRINTER-RECORD
025500        WRITE PRINTER-RECORD AFTER ADVANCING 1
025600        ADD 1 TO W-PRINTED-LINES.
0257004000-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------
026000
0261004100-TEST-ONE-PERSON.
026200     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
026300        PERFORM 5000-CLASSIFY-ONE-PERSON THRU 5000-EXIT
026400        IF WSAGE-ISCHILD
026500           MOVE "Y" TO WS-ANY-CHILD-SW
026600           ADD 1 TO WS-CHILD-COUNT
026700           PERFORM 4200-PRINT-ONE-PERSON THRU 4200-EXIT.
026800     SET PT-IDX UP BY 1.
0269004100-EXIT.
027000     EXIT.
027100*----------------------------------------------------------------
027200
0273004200-PRINT-ONE-PERSON.
027400     IF PAGE-FULL
027500        PERFORM FINALIZE-PAGE
027600        PERFORM PRINT-HEADINGS.
027700     MOVE PT-FIRST-NAME (PT-IDX) TO D-FIRST-NAME.
027800     MOVE PT-LAST-NAME  (PT-IDX) TO D-LAST-NAME.
027900     MOVE WSAGE-YEARS             TO D-AGE.
028000     MOVE DETAIL-1 TO PRINTER-RECORD.
028100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
028200     ADD 1 TO W-PRINTED-LINES.
0283004200-EXIT.
028400     EXIT.
028500*----------------------------------------------------------------
028600
0287005000-CLASSIFY-ONE-PERSON.
028800     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
028900     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
029000     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
029100     IF WS-FOUND
029200        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
029300        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
029400     ELSE
029500        MOVE ZERO TO WSAGE-YEARS
029600        MOVE "N" TO WSAGE-ISCHILD-SW.
0297005000-EXIT.
029800     EXIT.
029900*----------------------------------------------------------------
030000
0301006000-PRINT-OTHER-SECTION.
030200     MOVE "N" TO WS-ANY-OTHER-SW.
030300     MOVE SECTION-OTHER-LINE TO PRINTER-RECORD.
030400     WRITE PRINTER-RECORD AFTER ADVANCING 2.
030500     MOVE HEADING-1 TO PRINTER-RECORD.
030600     WRITE PRINTER-RECORD AFTER ADVANCING 1.
030700     MOVE HEADING-2 TO PRINTER-RECORD.
030800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
030900     ADD 4 TO W-PRINTED-LINES.
031000
031100     SET PT-IDX TO 1.
031200     PERFORM 6100-TEST-ONE-PERSON THRU 6100-EXIT
031300        UNTIL PT-IDX > PT-COUNT.
031400     IF NOT ANY-OTHER-FOUND
031500        MOVE W-NO-OTHERS-LINE TO PRINTER-RECORD
031600        WRITE PRINTER-RECORD AFTER ADVANCING 1
031700        ADD 1 TO W-PRINTED-LINES.
031800
031900     MOVE WS-CHILD-COUNT TO WS-RESIDENT-COUNT-9.
032000     MOVE WS-RESIDENT-COUNT-9 TO D-CHILD-TOTAL.
032100     MOVE WS-OTHER-COUNT TO WS-RESIDENT-COUNT-9.
032200     MOVE WS-RESIDENT-COUNT-9 TO D-OTHER-TOTAL.
032300     MOVE TOTALS-LINE TO PRINTER-RECORD.
032400     WRITE PRINTER-RECORD AFTER ADVANCING 2.
032500
032600     PERFORM FINALIZE-PAGE.
0327006000-EXIT.
032800     EXIT.
032900*----------------------------------------------------------------
033000
0331006100-TEST-ONE-PERSON.
033200     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
033300        PERFORM 5000-CLASSIFY-ONE-PERSON THRU 5000-EXIT
033400        IF NOT WSAGE-ISCHILD
033500           MOVE "Y" TO WS-ANY-OTHER-SW
033600           ADD 1 TO WS-OTHER-COUNT
033700           PERFORM 6200-PRINT-ONE-PERSON THRU 6200-EXIT.
033800     SET PT-IDX UP BY 1.
0339006100-EXIT.
034000     EXIT.
034100*----------------------------------------------------------------
034200
0343006200-PRINT-ONE-PERSON.
034400     IF PAGE-FULL
034500        PERFORM FINALIZE-PAGE
034600        PERFORM PRINT-HEADINGS.
034700     MOVE PT-FIRST-NAME (PT-IDX) TO D-FIRST-NAME.
034800     MOVE PT-LAST-NAME  (PT-IDX) TO D-LAST-NAME.
034900     MOVE WSAGE-YEARS             TO D-AGE.
035000     MOVE DETAIL-1 TO PRINTER-RECORD.
035100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
035200     ADD 1 TO W-PRINTED-LINES.
0353006200-EXIT.
035400     EXIT.
035500*----------------------------------------------------------------
035600
0357008000-FINISH.
035800     CLOSE PRINTER-FILE.
0359008000-EXIT.
036000     EXIT.
036100*----------------------------------------------------------------
036200
036300COPY "PL-LOAD-PERSON.CBL".
036400COPY "PL-LOAD-MEDREC.CBL".
036500COPY "PL-FIND-MEDREC.CBL".
036600COPY "PLAGE.CBL".
036700COPY "PLPRINT.CBL".
036800*----------------------------------------------------------------
