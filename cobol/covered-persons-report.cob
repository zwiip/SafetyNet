000100*----------------------------------------------------------------
000200*  COVERED-PERSONS-REPORT
000300*  Lists every resident whose address is covered by an
000400*  operator-entered fire station number, with a trailer count of
000500*  how many of those residents are children (age 18 or under) as
000600*  of today versus adults.  A resident with no matching medical
000700*  record is still listed but is not added to either count.
000800*----------------------------------------------------------------
000900*  CHANGE LOG
001000*  DATE        BY   TICKET      DESCRIPTION
001100*  ----------  ---  ----------  -------------------------------
001200*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- COVERED
001300*                               RESIDENTS BY FIRE STATION.
001400*  11/14/2003  RVM  AP-1288     ADDED PHONE NUMBER TO DETAIL LINE.
001500*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
001600*                               RECORD LAYOUT (20-ENTRY LISTS).
001700*  11/03/1998  RVM  AP-1205     FOUR-DIGIT YEAR ON PAGE TRAILER --
001800*                               CCYY CUTOVER.
001900*  08/30/2011  RVM  AP-1602     REPOINTED AT FIRE STATION TABLE
002000*                               SIZE INCREASE, 150 TO 300 STATIONS.
002100*  05/06/2014  RVM  AP-1719     ADDED CHILD/ADULT COUNT TRAILER --
002200*                               COUNTY AGING SERVICES REQUEST.
002300*  05/08/2014  RVM  AP-1722     18-YEAR-OLDS NOW COUNT AS CHILDREN,
002400*                               PER AGING SERVICES CLARIFICATION.
002500*----------------------------------------------------------------
002600IDENTIFICATION DIVISION.
002700PROGRAM-ID. covered-persons-report.
002800AUTHOR. R VASQUEZ MORALES.
002900INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
003000DATE-WRITTEN. 04/14/1987.
003100DATE-COMPILED.
003200SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
003300ENVIRONMENT DIVISION.
003400   CONFIGURATION SECTION.
003500      SOURCE-COMPUTER. IBM-370.
003600      OBJECT-COMPUTER. IBM-370.
003700      SPECIAL-NAMES.
003800          C01 IS TOP-OF-FORM
003900          CLASS STATION-DIGITS IS "0" THRU "9"
004000          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
004100   INPUT-OUTPUT SECTION.
004200      FILE-CONTROL.
004300
004400         SELECT PRINTER-FILE
004500                ASSIGN TO "covered-persons-report.prn"
004600                ORGANIZATION IS LINE SEQUENTIAL.
004700
004800         COPY "SLPRSN.CBL".
004900         COPY "SLFSTA.CBL".
005000         COPY "SLMEDR.CBL".
005100
005200DATA DIVISION.
005300   FILE SECTION.
005400
005500         FD PRINTER-FILE
005600            LABEL RECORDS ARE OMITTED.
005700
005800         01 PRINTER-RECORD         PIC X(80).
005900
006000         COPY "FDPRSN.CBL".
006100         COPY "FDFSTA.CBL".
006200         COPY "FDMEDR.CBL".
006300
006400   WORKING-STORAGE SECTION.
006500
006600         01 TITLE.
006700            05 FILLER              PIC X(24) VALUE SPACES.
006800            05 FILLER              PIC X(32) VALUE
006900                                    "COVERED PERSONS BY FIRE STATION".
007000            05 FILLER              PIC X(17) VALUE SPACES.
007100            05 FILLER              PIC X(04) VALUE "PAG:".
007200            05 PAGE-NUMBER         PIC 9(03) VALUE 0.
007300
007400         01 HEADING-1.
007500            05 FILLER              PIC X(15) VALUE "FIRST NAME".
007600            05 FILLER              PIC X(01) VALUE SPACE.
007700            05 FILLER              PIC X(15) VALUE "LAST NAME".
007800            05 FILLER              PIC X(01) VALUE SPACE.
007900            05 FILLER              PIC X(30) VALUE "ADDRESS".
008000            05 FILLER              PIC X(01) VALUE SPACE.
008100            05 FILLER              PIC X(17) VALUE "PHONE NUMBER".
008200
008300         01 HEADING-2.
008400            05 FILLER              PIC X(15) VALUE
008500                                    "===============".
008600            05 FILLER              PIC X(01) VALUE SPACE.
008700            05 FILLER              PIC X(15) VALUE
008800                                    "===============".
008900            05 FILLER              PIC X(01) VALUE SPACE.
009000            05 FILLER              PIC X(30) VALUE
009100                                    "==============================".
009200            05 FILLER              PIC X(01) VALUE SPACE.
009300            05 FILLER              PIC X(17) VALUE
009400                                    "=================".
009500
009600         01 DETAIL-1.
009700            05 D-FIRST-NAME        PIC X(15).
009800            05 FILLER              PIC X(01).
009900            05 D-LAST-NAME         PIC X(15).
010000            05 FILLER              PIC X(01).
010100            05 D-ADDRESS           PIC X(30).
010200            05 FILLER              PIC X(01).
010300            05 D-PHONE             PIC X(17).
010400
010500         01 TOTALS-LINE.
010600            05 FILLER              PIC X(06) VALUE SPACES.
010700            05 FILLER              PIC X(17) VALUE
010800                                    "CHILDREN COUNTED:".
010900            05 D-CHILD-COUNT       PIC ZZZ9.
011000            05 FILLER              PIC X(05) VALUE SPACES.
011100            05 FILLER              PIC X(15) VALUE
011200                                    "ADULTS COUNTED:".
011300            05 D-ADULT-COUNT       PIC ZZZ9.
011400            05 FILLER              PIC X(20) VALUE SPACES.
011500
011600         01 W-PRINTED-LINES        PIC 99 VALUE 0.
011700            88 PAGE-FULL         VALUE 30 THROUGH 99.
011800
011900         01 ENTRY-STATION-NUMBER   PIC X(04).
012000
012100         01 WS-COVERED-ADDR-TABLE.
012200            05 WS-COVERED-ADDR-COUNT   PIC 9(04) COMP VALUE 0.
012300            05 WS-COVERED-ADDR-ENTRY OCCURS 300 TIMES
012400                        INDEXED BY WS-CA-IDX.
012500               10 WS-COVERED-ADDR      PIC X(40).
012600               10 FILLER               PIC X(04).
012700
012800         01 WS-CHILD-COUNT         PIC 9(04) COMP VALUE 0.
012900         01 WS-ADULT-COUNT         PIC 9(04) COMP VALUE 0.
013000
013100         01 WS-ADDR-COVERED-SW     PIC X VALUE "N".
013200            88 ADDR-IS-COVERED   VALUE "Y".
013300
013400         COPY "WSCTL.CBL".
013500         COPY "WSPRSN.CBL".
013600         COPY "WSFSTA.CBL".
013700         COPY "WSMEDR.CBL".
013800         COPY "WSAGE.CBL".
013900*----------------------------------------------------------------
014000
014100PROCEDURE DIVISION.
014200
0143000100-MAIN-LOGIC.
014400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014500     PERFORM 2000-GET-STATION-NUMBER THRU 2000-EXIT.
014600     PERFORM 3000-BUILD-COVERED-ADDRESSES THRU 3000-EXIT.
014700     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
014800     PERFORM 5000-FINISH THRU 5000-EXIT.
014900     STOP RUN.
015000*----------------------------------------------------------------
015100
0152001000-INITIALIZE.
015300     OPEN OUTPUT PRINTER-FILE.
015400     MOVE ZERO TO PAGE-NUMBER.
015500     MOVE ZERO TO WS-CHILD-COUNT.
015600     MOVE ZERO TO WS-ADULT-COUNT.
015700     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
015800     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
015900     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
0160001000-EXIT.
016100     EXIT.
016200*----------------------------------------------------------------
016300
0164002000-GET-STATION-NUMBER.
016500     DISPLAY "ENTER FIRE STATION NUMBER FOR COVERED PERSONS LIST: ".
016600     ACCEPT ENTRY-STATION-NUMBER.
0167002000-EXIT.
016800     EXIT.
016900*----------------------------------------------------------------
017000
0171003000-BUILD-COVERED-ADDRESSES.
017200     MOVE ZERO TO WS-COVERED-ADDR-COUNT.
017300     SET FT-IDX TO 1.
017400     PERFORM 3100-TEST-ONE-STATION THRU 3100-EXIT
017500        UNTIL FT-IDX > FT-COUNT.
0176003000-EXIT.
017700     EXIT.
017800*----------------------------------------------------------------
017900
0180003100-TEST-ONE-STATION.
018100*    STATION IS COMPARED AS TEXT -- SEE FDFSTA.CBL.
018200     IF FT-STATION (FT-IDX) = ENTRY-STATION-NUMBER
018300        ADD 1 TO WS-COVERED-ADDR-COUNT
018400        MOVE FT-ADDRESS (FT-IDX)
018500             TO WS-COVERED-ADDR (WS-COVERED-ADDR-COUNT).
018600     SET FT-IDX UP BY 1.
0187003100-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------
019000
0191004000-PRINT-REPORT.
019200     PERFORM PRINT-HEADINGS.
019300     SET PT-IDX TO 1.
019400     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
019500        UNTIL PT-IDX > PT-COUNT.
019600     PERFORM 4900-PRINT-TOTALS THRU 4900-EXIT.
019700     PERFORM FINALIZE-PAGE.
0198004000-EXIT.
019900     EXIT.
020000*----------------------------------------------------------------
020100
0202004100-TEST-ONE-PERSON.
020300     PERFORM 4200-CHECK-ADDRESS-COVERED THRU 4200-EXIT.
020400     IF ADDR-IS-COVERED
020500        PERFORM 4300-PRINT-ONE-PERSON THRU 4300-EXIT.
020600     SET PT-IDX UP BY 1.
0207004100-EXIT.
020800     EXIT.
020900*----------------------------------------------------------------
021000
0211004200-CHECK-ADDRESS-COVERED.
021200     MOVE "N" TO WS-ADDR-COVERED-SW.
021300     SET WS-CA-IDX TO 1.
021400     PERFORM 4210-TEST-ONE-ADDRESS THRU 4210-EXIT
021500        UNTIL WS-CA-IDX > WS-COVERED-ADDR-COUNT
021600           OR ADDR-IS-COVERED.
0217004200-EXIT.
021800     EXIT.
021900*----------------------------------------------------------------
022000
0221004210-TEST-ONE-ADDRESS.
022200     IF PT-ADDRESS (PT-IDX) = WS-COVERED-ADDR (WS-CA-IDX)
022300        MOVE "Y" TO WS-ADDR-COVERED-SW
022400        GO TO 4210-EXIT.
022500     SET WS-CA-IDX UP BY 1.
0226004210-EXIT.
022700     EXIT.
022800*----------------------------------------------------------------
022900
0230004300-PRINT-ONE-PERSON.
023100     MOVE PT-FIRST-NAME (PT-IDX) TO D-FIRST-NAME.
023200     MOVE PT-LAST-NAME  (PT-IDX) TO D-LAST-NAME.
023300     MOVE PT-ADDRESS    (PT-IDX) TO D-ADDRESS.
023400     MOVE PT-PHONE      (PT-IDX) TO D-PHONE.
023500     MOVE DETAIL-1 TO PRINTER-RECORD.
023600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023700     ADD 1 TO W-PRINTED-LINES.
023800
023900*    CHILD/ADULT CLASSIFICATION DEPENDS ON A MATCHING MEDICAL
024000*    RECORD -- A RESIDENT WITH NONE IS LISTED BUT NOT COUNTED.
024100     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
024200     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
024300     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
024400     IF WS-FOUND
024500        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
024600        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
024700        IF WSAGE-ISCHILD
024800           ADD 1 TO WS-CHILD-COUNT
024900        ELSE
025000           ADD 1 TO WS-ADULT-COUNT.
025100
025200     IF PAGE-FULL
025300        PERFORM FINALIZE-PAGE
025400        PERFORM PRINT-HEADINGS.
0255004300-EXIT.
025600     EXIT.
025700*----------------------------------------------------------------
025800
0259004900-PRINT-TOTALS.
026000     MOVE WS-CHILD-COUNT TO D-CHILD-COUNT.
026100     MOVE WS-ADULT-COUNT TO D-ADULT-COUNT.
026200     MOVE SPACES TO PRINTER-RECORD.
026300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
026400     MOVE TOTALS-LINE TO PRINTER-RECORD.
026500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
0266004900-EXIT.
026700     EXIT.
026800*----------------------------------------------------------------
026900
0270005000-FINISH.
027100     CLOSE PRINTER-FILE.
0272005000-EXIT.
027300     EXIT.
027400*----------------------------------------------------------------
027500
027600COPY "PL-LOAD-PERSON.CBL".
027700COPY "PL-LOAD-FSTATION.CBL".
027800COPY "PL-LOAD-MEDREC.CBL".
027900COPY "PL-FIND-MEDREC.CBL".
028000COPY "PLAGE.CBL".
028100COPY "PLPRINT.CBL".
028200*----------------------------------------------------------------
