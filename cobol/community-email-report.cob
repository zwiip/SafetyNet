000100*----------------------------------------------------------------
000200*  COMMUNITY-EMAIL-REPORT
000300*  Given a city, lists the e-mail address of every resident in
000400*  that city, in the order the resident master file was loaded --
000500*  feeds the county's community-alert mailing list.  Not
000600*  deduplicated -- a household sharing one mailbox is listed once
000700*  per resident on file there.
000800*----------------------------------------------------------------
000900*  CHANGE LOG
001000*  DATE        BY   TICKET      DESCRIPTION
001100*  ----------  ---  ----------  -------------------------------
001200*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- PRINTED THE
001300*                               STATE CODE TABLE FOR THE VENDOR
001400*                               SYSTEM.
001500*  11/14/2003  RVM  AP-1288     RETARGETED AT THE COMMUNITY E-MAIL
001600*                               LIST FOR THE EMERGENCY SERVICES
001700*                               MAILING REQUEST.
001800*  05/06/2014  RVM  AP-1719     ADDED RUN-DATE/RUN-TIME STAMP TO THE
001900*                               LISTING -- MAILING VENDOR WANTED TO
002000*                               KNOW WHEN EACH EXTRACT WAS PULLED.
002100*----------------------------------------------------------------
002200IDENTIFICATION DIVISION.
002300PROGRAM-ID. community-email-report.
002400AUTHOR. R VASQUEZ MORALES.
002500INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
002600DATE-WRITTEN. 04/14/1987.
002700DATE-COMPILED.
002800SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002900ENVIRONMENT DIVISION.
003000   INPUT-OUTPUT SECTION.
003100      FILE-CONTROL.
003200
003300         COPY "SLPRSN.CBL".
003400
003500         SELECT PRINTER-FILE
003600                ASSIGN TO "community-email-report.prn"
003700                ORGANIZATION IS LINE SEQUENTIAL.
003800
003900DATA DIVISION.
004000   FILE SECTION.
004100
004200         COPY "FDPRSN.CBL".
004300
004400         FD PRINTER-FILE
004500            LABEL RECORDS ARE OMITTED.
004600
004700         01 PRINTER-RECORD        PIC X(80).
004800
004900   WORKING-STORAGE SECTION.
005000
005100         01 TITLE.
005200            05 FILLER                   PIC X(25) VALUE SPACES.
005300            05 FILLER                   PIC X(23) VALUE
005400                                         "COMMUNITY E-MAIL LISTING".
005500            05 FILLER                   PIC X(20) VALUE SPACES.
005600            05 FILLER                   PIC X(05) VALUE "PAG: ".
005700            05 PAGE-NUMBER              PIC 9(03).
005800
005900         01 HEADING-ITEMS.
006000            05 FILLER                   PIC X(11) VALUE SPACES.
006100            05 FILLER                   PIC X(30) VALUE "E-MAIL ADDRESS".
006200
006300         01 HEADING-LINE.
006400            05 FILLER                   PIC X(11) VALUE SPACES.
006500            05 FILLER                   PIC X(30) VALUE
006600                                         "==============================".
006700
006800         01 DETAIL-1.
006900            05 FILLER                   PIC X(12) VALUE SPACES.
007000            05 D-EMAIL                  PIC X(40).
007100
007200         01 W-NO-MATCH-LINE.
007300            05 FILLER                   PIC X(12) VALUE SPACES.
007400            05 FILLER                   PIC X(29) VALUE
007500                                         "NO RESIDENT ON FILE IN THAT CITY.".
007600
007700         01 W-PRINTED-LINES              PIC 99.
007800            88 PAGE-FULL                 VALUE 50 THROUGH 99.
007900
008000         01 ENTRY-CITY                   PIC X(20).
008100
008200         01 WS-RUN-DATE                  PIC 9(08).
008300         01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
008400            05 WS-RUN-DATE-CCYY          PIC 9(04).
008500            05 WS-RUN-DATE-MM            PIC 9(02).
008600            05 WS-RUN-DATE-DD            PIC 9(02).
008700
008800         01 WS-RUN-TIME                  PIC 9(08).
008900         01 WS-RUN-TIME-BREAKDOWN REDEFINES WS-RUN-TIME.
009000            05 WS-RUN-TIME-HH            PIC 9(02).
009100            05 WS-RUN-TIME-MM            PIC 9(02).
009200            05 WS-RUN-TIME-SS            PIC 9(02).
009300            05 WS-RUN-TIME-HS            PIC 9(02).
009400
009500         01 RUN-STAMP-LINE.
009600            05 FILLER                    PIC X(11) VALUE SPACES.
009700            05 FILLER                    PIC X(06) VALUE "RUN ON".
009800            05 FILLER                    PIC X(01) VALUE SPACE.
009900            05 D-RUN-DATE-MM              PIC 99.
010000            05 FILLER                    PIC X(01) VALUE "/".
010100            05 D-RUN-DATE-DD              PIC 99.
010200            05 FILLER                    PIC X(01) VALUE "/".
010300            05 D-RUN-DATE-CCYY            PIC 9999.
010400            05 FILLER                    PIC X(04) VALUE " AT ".
010500            05 D-RUN-TIME-HH               PIC 99.
010600            05 FILLER                    PIC X(01) VALUE ":".
010700            05 D-RUN-TIME-MM               PIC 99.
010800            05 FILLER                    PIC X(35) VALUE SPACES.
010900
011000         01 WS-ANY-MATCH-SW              PIC X VALUE "N".
011100            88 ANY-MATCH-FOUND         VALUE "Y".
011200
011300         COPY "WSCTL.CBL".
011400         COPY "WSPRSN.CBL".
011500*----------------------------------------------------------------
011600
011700PROCEDURE DIVISION.
011800
0119000100-MAIN-LOGIC.
012000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012100     PERFORM 2000-GET-CITY THRU 2000-EXIT.
012200     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
012300     PERFORM 5000-FINISH THRU 5000-EXIT.
012400     STOP RUN.
012500*----------------------------------------------------------------
012600
0127001000-INITIALIZE.
012800     OPEN OUTPUT PRINTER-FILE.
012900     MOVE 0 TO PAGE-NUMBER.
013000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
013100     ACCEPT WS-RUN-TIME FROM TIME.
013200     MOVE WS-RUN-DATE-MM TO D-RUN-DATE-MM.
013300     MOVE WS-RUN-DATE-DD TO D-RUN-DATE-DD.
013400     MOVE WS-RUN-DATE-CCYY TO D-RUN-DATE-CCYY.
013500     MOVE WS-RUN-TIME-HH TO D-RUN-TIME-HH.
013600     MOVE WS-RUN-TIME-MM TO D-RUN-TIME-MM.
013700     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
0138001000-EXIT.
013900     EXIT.
014000*----------------------------------------------------------------
014100
0142002000-GET-CITY.
014300     DISPLAY "ENTER CITY FOR COMMUNITY E-MAIL LISTING: ".
014400     ACCEPT ENTRY-CITY.
0145002000-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------
014800
0149003000-PRINT-REPORT.
015000     MOVE "N" TO WS-ANY-MATCH-SW.
015100     PERFORM PRINT-HEADINGS.
015200     MOVE RUN-STAMP-LINE TO PRINTER-RECORD.
015300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
015400     ADD 1 TO W-PRINTED-LINES.
015500     SET PT-IDX TO 1.
015600     PERFORM 3100-TEST-ONE-PERSON THRU 3100-EXIT
015700        UNTIL PT-IDX > PT-COUNT.
015800     IF NOT ANY-MATCH-FOUND
015900        MOVE W-NO-MATCH-LINE TO PRINTER-RECORD
016000        WRITE PRINTER-RECORD AFTER ADVANCING 1.
016100     PERFORM FINALIZE-PAGE.
0162003000-EXIT.
016300     EXIT.
016400*----------------------------------------------------------------
016500
0166003100-TEST-ONE-PERSON.
016700     IF PT-CITY (PT-IDX) = ENTRY-CITY
016800        MOVE "Y" TO WS-ANY-MATCH-SW
016900        PERFORM 3200-PRINT-ONE-EMAIL THRU 3200-EXIT.
017000     SET PT-IDX UP BY 1.
0171003100-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------
017400
0175003200-PRINT-ONE-EMAIL.
017600     IF PAGE-FULL
017700        PERFORM FINALIZE-PAGE
017800        PERFORM PRINT-HEADINGS.
017900
018000     MOVE PT-EMAIL (PT-IDX) TO D-EMAIL.
018100     MOVE DETAIL-1 TO PRINTER-RECORD.
018200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
018300     ADD 1 TO W-PRINTED-LINES.
0184003200-EXIT.
018500     EXIT.
018600*----------------------------------------------------------------
018700
0188005000-FINISH.
018900     CLOSE PRINTER-FILE.
0190005000-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------
019300
019400COPY "PL-LOAD-PERSON.CBL".
019500PRINT-HEADINGS.
019600
019700       ADD 1 TO PAGE-NUMBER.
019800       MOVE TITLE TO PRINTER-RECORD.
019900       WRITE PRINTER-RECORD BEFORE ADVANCING 1.
020000
020100       MOVE HEADING-ITEMS TO PRINTER-RECORD.
020200       WRITE PRINTER-RECORD AFTER ADVANCING 3.
020300
020400       MOVE HEADING-LINE TO PRINTER-RECORD.
020500       WRITE PRINTER-RECORD AFTER ADVANCING 1.
020600
020700       MOVE 5 TO W-PRINTED-LINES.
020800PRINT-HEADINGS-EXIT.
020900       EXIT.
021000*----------------------------------------------------------------
021100
021200FINALIZE-PAGE.
021300       MOVE SPACES TO PRINTER-RECORD.
021400       WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
021500FINALIZE-PAGE-EXIT.
021600       EXIT.
021700*----------------------------------------------------------------
