000100*----------------------------------------------------------------
000200*  FDFSTA.CBL
000300*  Record layout of the fire-station coverage extract file.
000400*  STATION is carried as text -- NOT numeric.  The source data
000500*  orders it lexically ("1", "10", "2" ...) so it must never be
000600*  MOVEd to a numeric item for comparison.
000700*----------------------------------------------------------------
000800*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000900*----------------------------------------------------------------
001000    FD  FIRE-STATION-FILE
001100        LABEL RECORDS ARE OMITTED.
001200
001300    01  FIRE-STATION-RECORD.
001400        05  FS-ADDRESS               PIC X(40).
001500        05  FS-STATION               PIC X(04).
001600        05  FILLER                   PIC X(06).
