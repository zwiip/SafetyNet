000100*----------------------------------------------------------------
000200*  FDMEDR.CBL
000300*  Record layout of the medical-record extract file.  The
000400*  medications and allergies lists are carried as a single
000500*  semicolon-delimited text field (0 to 20 "name:dose" / name
000600*  entries) -- PL-LOAD-MEDREC.CBL unstrings each into the
000700*  WORKING-STORAGE table (see WSMEDR.CBL) as it loads.
000800*----------------------------------------------------------------
000900*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
001000*  2006-01-17  RVM  TICKET AP-1390  WIDENED LISTS 18 TO 20 ENTRIES.
001100*----------------------------------------------------------------
001200    FD  MEDICAL-RECORD-FILE
001300        LABEL RECORDS ARE OMITTED.
001400
001500    01  MEDICAL-RECORD.
001600        05  MR-FIRST-NAME            PIC X(20).
001700        05  MR-LAST-NAME             PIC X(20).
001800        05  MR-BIRTHDATE             PIC X(10).
001900        05  MR-MEDICATIONS-LIST      PIC X(620).
002000        05  MR-ALLERGIES-LIST        PIC X(620).
002100        05  FILLER                   PIC X(10).
002200
002300*        Day/month/year breakdown of the birthdate literal, used
002400*        by PLAGE.CBL when it computes a resident's current age.
002500*        MR-BIRTHDATE is stored dd/MM/yyyy, so the slash positions
002600*        below redefine as plain text and the digit groups as
002700*        numeric.
002800    01  MR-BIRTHDATE-BREAKDOWN REDEFINES MR-BIRTHDATE.
002900        05  MR-BIRTH-DD              PIC 9(02).
003000        05  FILLER                   PIC X(01).
003100        05  MR-BIRTH-MM              PIC 9(02).
003200        05  FILLER                   PIC X(01).
003300        05  MR-BIRTH-CCYY            PIC 9(04).
