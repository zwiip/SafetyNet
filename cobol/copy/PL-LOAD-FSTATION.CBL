000100*----------------------------------------------------------------
000200*  PL-LOAD-FSTATION.CBL
000300*  Reads FIRE-STATION-FILE in full into FIRE-STATION-TABLE.
000400*----------------------------------------------------------------
000500*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700LOAD-FSTATION-TABLE.
000800    MOVE ZERO TO FT-COUNT.
000900    MOVE "N" TO WS-FSTA-EOF-SW.
001000    OPEN INPUT FIRE-STATION-FILE.
001100    PERFORM LOAD-FSTATION-RECORD THRU LOAD-FSTATION-RECORD-EXIT
001200        UNTIL WS-FSTA-EOF.
001300    CLOSE FIRE-STATION-FILE.
001400LOAD-FSTATION-TABLE-EXIT.
001500    EXIT.
001600
001700LOAD-FSTATION-RECORD.
001800    READ FIRE-STATION-FILE
001900        AT END
002000            MOVE "Y" TO WS-FSTA-EOF-SW
002100            GO TO LOAD-FSTATION-RECORD-EXIT.
002200    ADD 1 TO FT-COUNT.
002300    MOVE FS-ADDRESS TO FT-ADDRESS (FT-COUNT).
002400    MOVE FS-STATION TO FT-STATION (FT-COUNT).
002500LOAD-FSTATION-RECORD-EXIT.
002600    EXIT.
