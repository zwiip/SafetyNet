000100*----------------------------------------------------------------
000200*  PL-LOAD-MEDREC.CBL
000300*  Reads MEDICAL-RECORD-FILE in full into MEDICAL-RECORD-TABLE,
000400*  unstringing the semicolon-delimited MEDICATIONS-LIST and
000500*  ALLERGIES-LIST into the fixed OCCURS 20 entries of WSMEDR.CBL
000600*  as it goes.  The source data is trusted to have zero or one
000700*  medical record per full name -- no de-dup is attempted here.
000800*----------------------------------------------------------------
000900*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
001000*  2006-01-17  RVM  TICKET AP-1390  WIDENED LISTS 18 TO 20 ENTRIES.
001100*----------------------------------------------------------------
001200LOAD-MEDREC-TABLE.
001300    MOVE ZERO TO MT-COUNT.
001400    MOVE "N" TO WS-MEDR-EOF-SW.
001500    OPEN INPUT MEDICAL-RECORD-FILE.
001600    PERFORM LOAD-MEDREC-RECORD THRU LOAD-MEDREC-RECORD-EXIT
001700        UNTIL WS-MEDR-EOF.
001800    CLOSE MEDICAL-RECORD-FILE.
001900LOAD-MEDREC-TABLE-EXIT.
002000    EXIT.
002100
002200LOAD-MEDREC-RECORD.
002300    READ MEDICAL-RECORD-FILE
002400        AT END
002500            MOVE "Y" TO WS-MEDR-EOF-SW
002600            GO TO LOAD-MEDREC-RECORD-EXIT.
002700    ADD 1 TO MT-COUNT.
002800    MOVE MR-FIRST-NAME TO MT-FIRST-NAME (MT-COUNT).
002900    MOVE MR-LAST-NAME  TO MT-LAST-NAME  (MT-COUNT).
003000    MOVE MR-BIRTHDATE  TO MT-BIRTHDATE  (MT-COUNT).
003100    MOVE ZERO TO MT-MED-COUNT (MT-COUNT).
003200    MOVE 1 TO WS-MR-PTR.
003300    PERFORM PARSE-ONE-MEDICATION THRU PARSE-ONE-MEDICATION-EXIT
003400        UNTIL WS-MR-PTR > 620
003500           OR MT-MED-COUNT (MT-COUNT) = 20.
003600    MOVE ZERO TO MT-ALG-COUNT (MT-COUNT).
003700    MOVE 1 TO WS-MR-PTR.
003800    PERFORM PARSE-ONE-ALLERGY THRU PARSE-ONE-ALLERGY-EXIT
003900        UNTIL WS-MR-PTR > 620
004000           OR MT-ALG-COUNT (MT-COUNT) = 20.
004100LOAD-MEDREC-RECORD-EXIT.
004200    EXIT.
004300
004400PARSE-ONE-MEDICATION.
004500    MOVE SPACES TO WS-MR-TOKEN.
004600    UNSTRING MR-MEDICATIONS-LIST DELIMITED BY ";"
004700        INTO WS-MR-TOKEN
004800        WITH POINTER WS-MR-PTR.
004900    IF WS-MR-TOKEN = SPACES
005000        MOVE 621 TO WS-MR-PTR
005100        GO TO PARSE-ONE-MEDICATION-EXIT.
005200    ADD 1 TO MT-MED-COUNT (MT-COUNT).
005300    MOVE WS-MR-TOKEN
005400        TO MT-MEDICATION (MT-COUNT, MT-MED-COUNT (MT-COUNT)).
005500PARSE-ONE-MEDICATION-EXIT.
005600    EXIT.
005700
005800PARSE-ONE-ALLERGY.
005900    MOVE SPACES TO WS-MR-TOKEN.
006000    UNSTRING MR-ALLERGIES-LIST DELIMITED BY ";"
006100        INTO WS-MR-TOKEN
006200        WITH POINTER WS-MR-PTR.
006300    IF WS-MR-TOKEN = SPACES
006400        MOVE 621 TO WS-MR-PTR
006500        GO TO PARSE-ONE-ALLERGY-EXIT.
006600    ADD 1 TO MT-ALG-COUNT (MT-COUNT).
006700    MOVE WS-MR-TOKEN
006800        TO MT-ALLERGY (MT-COUNT, MT-ALG-COUNT (MT-COUNT)).
006900PARSE-ONE-ALLERGY-EXIT.
007000    EXIT.
