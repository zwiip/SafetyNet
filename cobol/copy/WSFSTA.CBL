000100*----------------------------------------------------------------
000200*  WSFSTA.CBL
000300*  WORKING-STORAGE table holding the FIRE-STATION-FILE in memory
000400*  once PL-LOAD-FSTATION.CBL has read it.
000500*----------------------------------------------------------------
000600*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000700*  2011-08-30  RVM  TICKET AP-1602  RAISED TABLE SIZE 150 TO 300.
000800*----------------------------------------------------------------
000900    01  FIRE-STATION-TABLE.
001000        05  FT-COUNT                 PIC 9(04) COMP.
001100        05  FT-ENTRY OCCURS 300 TIMES
001200                     INDEXED BY FT-IDX.
001300            10  FT-ADDRESS           PIC X(40).
001400            10  FT-STATION           PIC X(04).
001500            10  FILLER               PIC X(06).
001600
001700*        Numeric-display shadow of the station number, used ONLY
001800*        to right-justify the station column on printed reports --
001900*        coverage matching always compares FT-STATION as text.
002000    01  WS-FSTA-STATION-DISPLAY.
002100        05  WS-FSTA-STATION-TEXT     PIC X(04).
002200    01  WS-FSTA-STATION-NUMERIC REDEFINES WS-FSTA-STATION-DISPLAY.
002300        05  WS-FSTA-STATION-9        PIC 9(04).
