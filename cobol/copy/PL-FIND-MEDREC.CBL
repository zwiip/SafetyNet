000100*----------------------------------------------------------------
000200*  PL-FIND-MEDREC.CBL
000300*  Linear scan of MEDICAL-RECORD-TABLE for the first exact match
000400*  on (WS-SEARCH-FIRST-NAME, WS-SEARCH-LAST-NAME).  Sets
000500*  WS-FOUND-SW and, when found, WS-FOUND-IDX to the matching
000600*  entry.  The source data is trusted to have at most one medical
000700*  record per full name.
000800*----------------------------------------------------------------
000900*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
001000*----------------------------------------------------------------
001100FIND-MEDREC-BY-NAME.
001200    MOVE "N" TO WS-FOUND-SW.
001300    MOVE ZERO TO WS-FOUND-IDX.
001400    SET MT-IDX TO 1.
001500    PERFORM FIND-MEDREC-TEST-ONE THRU FIND-MEDREC-TEST-ONE-EXIT
001600        UNTIL MT-IDX > MT-COUNT
001700           OR WS-FOUND.
001800FIND-MEDREC-BY-NAME-EXIT.
001900    EXIT.
002000
002100FIND-MEDREC-TEST-ONE.
002200    IF MT-FIRST-NAME (MT-IDX) = WS-SEARCH-FIRST-NAME
002300       AND MT-LAST-NAME (MT-IDX) = WS-SEARCH-LAST-NAME
002400        MOVE "Y" TO WS-FOUND-SW
002500        SET WS-FOUND-IDX TO MT-IDX
002600        GO TO FIND-MEDREC-TEST-ONE-EXIT.
002700    SET MT-IDX UP BY 1.
002800FIND-MEDREC-TEST-ONE-EXIT.
002900    EXIT.
