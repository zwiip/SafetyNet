000100*----------------------------------------------------------------
000200*  PLAGE.CBL
000300*  Computes a resident's whole-years age from WSAGE-BIRTHDATE
000400*  (dd/MM/yyyy) to today, and classifies the result as a child
000500*  (WSAGE-YEARS <= 18) or an adult.  Calendar year/month/day
000600*  subtraction -- no 365-day averaging, no rounding.  A birthdate
000700*  that fails to parse as a valid calendar date is treated as
000800*  not-a-child rather than erroring out.
000900*----------------------------------------------------------------
001000*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL PARAGRAPH -- PLDATE.CBL.
001100*  2014-05-06  RVM  TICKET AP-1719  SPUN OFF AS PLAGE.CBL FOR THE
001200*                                   RESIDENT AGE/CHILD CALCULATION.
001300*  2014-05-08  RVM  TICKET AP-1722  18-YEAR-OLDS COUNT AS CHILDREN.
001400*----------------------------------------------------------------
001500GET-AGE-FROM-BIRTHDATE.
001600    MOVE "Y" TO WSAGE-VALID-SW.
001700    IF WSAGE-BIRTH-MM < 1 OR WSAGE-BIRTH-MM > 12
001800        MOVE "N" TO WSAGE-VALID-SW.
001900    IF WSAGE-BIRTH-DD < 1 OR WSAGE-BIRTH-DD > 31
002000        MOVE "N" TO WSAGE-VALID-SW.
002100    IF WSAGE-BIRTH-CCYY < 1753
002200        MOVE "N" TO WSAGE-VALID-SW.
002300
002400    IF WSAGE-DATE-IS-VALID
002500        ACCEPT WSAGE-TODAY FROM DATE YYYYMMDD
002600        SUBTRACT WSAGE-BIRTH-CCYY FROM WSAGE-TODAY-CCYY
002700            GIVING WSAGE-YEARS
002800        PERFORM BACK-UP-A-YEAR-IF-NEEDED
002900                THRU BACK-UP-A-YEAR-IF-NEEDED-EXIT
003000    ELSE
003100        MOVE ZERO TO WSAGE-YEARS.
003200
003300    IF WSAGE-DATE-IS-VALID AND WSAGE-YEARS NOT > 18
003400        MOVE "Y" TO WSAGE-ISCHILD-SW
003500    ELSE
003600        MOVE "N" TO WSAGE-ISCHILD-SW.
003700GET-AGE-FROM-BIRTHDATE-EXIT.
003800    EXIT.
003900
004000BACK-UP-A-YEAR-IF-NEEDED.
004100    IF WSAGE-TODAY-MM < WSAGE-BIRTH-MM
004200        SUBTRACT 1 FROM WSAGE-YEARS
004300        GO TO BACK-UP-A-YEAR-IF-NEEDED-EXIT.
004400    IF WSAGE-TODAY-MM = WSAGE-BIRTH-MM
004500            AND WSAGE-TODAY-DD < WSAGE-BIRTH-DD
004600        SUBTRACT 1 FROM WSAGE-YEARS.
004700BACK-UP-A-YEAR-IF-NEEDED-EXIT.
004800    EXIT.
