000100*----------------------------------------------------------------
000200*  PLMENU.CBL
000300*  CLEAR-SCREEN / JUMP-LINE -- the two cosmetic paragraphs every
000400*  menu screen in this system uses to keep the 3270-style display
000500*  tidy between prompts.
000600*----------------------------------------------------------------
000700*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000800*----------------------------------------------------------------
000900CLEAR-SCREEN.
001000    DISPLAY " " ERASE.
001100CLEAR-SCREEN-EXIT.
001200    EXIT.
001300
001400JUMP-LINE.
001500    DISPLAY " ".
001600JUMP-LINE-EXIT.
001700    EXIT.
