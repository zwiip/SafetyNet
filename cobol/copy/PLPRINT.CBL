000100*----------------------------------------------------------------
000200*  PLPRINT.CBL
000300*  Generic page-heading / page-trailer paragraphs shared by the
000400*  SafetyNet report programs.  Relies on the calling program's
000500*  WORKING-STORAGE carrying the standard names TITLE, HEADING-1,
000600*  HEADING-2, PRINTER-RECORD, PAGE-NUMBER and W-PRINTED-LINES --
000700*  a report whose layout does not fit that shape writes its own
000800*  PRINT-HEADINGS/FINALIZE-PAGE instead of copying this member.
000900*----------------------------------------------------------------
001000*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
001100*----------------------------------------------------------------
001200PRINT-HEADINGS.
001300    ADD 1 TO PAGE-NUMBER.
001400    MOVE TITLE TO PRINTER-RECORD.
001500    WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
001600    MOVE HEADING-1 TO PRINTER-RECORD.
001700    WRITE PRINTER-RECORD AFTER ADVANCING 2.
001800    MOVE HEADING-2 TO PRINTER-RECORD.
001900    WRITE PRINTER-RECORD AFTER ADVANCING 1.
002000    MOVE ZERO TO W-PRINTED-LINES.
002100PRINT-HEADINGS-EXIT.
002200    EXIT.
002300
002400FINALIZE-PAGE.
002500    MOVE SPACES TO PRINTER-RECORD.
002600    WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
002700FINALIZE-PAGE-EXIT.
002800    EXIT.
