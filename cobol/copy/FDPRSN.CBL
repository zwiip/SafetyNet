000100*----------------------------------------------------------------
000200*  FDPRSN.CBL
000300*  Record layout of the resident master extract file (PERSON).
000400*  One fixed-width line per resident.  No key -- the file is
000500*  loaded in full and scanned in memory (see PL-LOAD-PERSON.CBL).
000600*----------------------------------------------------------------
000700*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000800*  2003-11-14  RVM  TICKET AP-1288  ADDED EMAIL FIELD.
000900*----------------------------------------------------------------
001000    FD  PERSON-FILE
001100        LABEL RECORDS ARE OMITTED.
001200
001300    01  PERSON-RECORD.
001400        05  PR-FIRST-NAME           PIC X(20).
001500        05  PR-LAST-NAME            PIC X(20).
001600        05  PR-ADDRESS              PIC X(40).
001700        05  PR-CITY                 PIC X(20).
001800        05  PR-ZIP                  PIC X(05).
001900        05  PR-PHONE                PIC X(15).
002000        05  PR-EMAIL                PIC X(40).
002100        05  FILLER                  PIC X(20).
