000100*----------------------------------------------------------------
000200*  WSMEDR.CBL
000300*  WORKING-STORAGE table holding the MEDICAL-RECORD-FILE in
000400*  memory once PL-LOAD-MEDREC.CBL has read and unstrung it.
000500*----------------------------------------------------------------
000600*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000700*  2006-01-17  RVM  TICKET AP-1390  WIDENED LISTS 18 TO 20 ENTRIES.
000800*----------------------------------------------------------------
000900    01  MEDICAL-RECORD-TABLE.
001000        05  MT-COUNT                 PIC 9(04) COMP.
001100        05  MT-ENTRY OCCURS 500 TIMES
001200                     INDEXED BY MT-IDX.
001300            10  MT-FIRST-NAME        PIC X(20).
001400            10  MT-LAST-NAME         PIC X(20).
001500            10  MT-BIRTHDATE         PIC X(10).
001600            10  MT-MED-COUNT         PIC 9(02) COMP.
001700            10  MT-MEDICATION OCCURS 20 TIMES
001800                               PIC X(30).
001900            10  MT-ALG-COUNT         PIC 9(02) COMP.
002000            10  MT-ALLERGY OCCURS 20 TIMES
002100                             PIC X(30).
002200            10  FILLER               PIC X(08).
