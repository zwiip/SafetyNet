000100*----------------------------------------------------------------
000200*  WSCTL.CBL
000300*  Common WORKING-STORAGE switches shared by every SafetyNet
000400*  extract program -- end-of-file switches for the three master
000500*  files, a generic FOUND switch for the lookup paragraphs, and
000600*  the Y/N confirmation fields used by the menu dispatchers.
000700*  Modelled on the shop's old wscase01.cbl working set.
000800*----------------------------------------------------------------
000900*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
001000*  2014-05-06  RVM  TICKET AP-1719  ADDED GENERIC FOUND SWITCH.
001100*----------------------------------------------------------------
001200    01  WS-PRSN-EOF-SW               PIC X VALUE "N".
001300        88  WS-PRSN-EOF              VALUE "Y".
001400
001500    01  WS-FSTA-EOF-SW               PIC X VALUE "N".
001600        88  WS-FSTA-EOF              VALUE "Y".
001700
001800    01  WS-MEDR-EOF-SW               PIC X VALUE "N".
001900        88  WS-MEDR-EOF              VALUE "Y".
002000
002100    01  WS-FOUND-SW                  PIC X VALUE "N".
002200        88  WS-FOUND                 VALUE "Y".
002300
002400    01  W-VALID-ANSWER               PIC X.
002500        88  VALID-ANSWER             VALUE "Y", "N".
002600        88  ANSWER-IS-YES            VALUE "Y".
002700
002800    77  DUMMY                        PIC X.
002900
003000    01  WS-MR-TOKEN                  PIC X(30).
003100    01  WS-MR-PTR                    PIC 9(03) COMP.
003200
003300    01  WS-SEARCH-FIRST-NAME         PIC X(20).
003400    01  WS-SEARCH-LAST-NAME          PIC X(20).
003500    01  WS-SEARCH-ADDRESS            PIC X(40).
003600    01  WS-FOUND-IDX                 PIC 9(04) COMP.
