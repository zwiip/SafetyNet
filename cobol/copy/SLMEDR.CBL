000100*----------------------------------------------------------------
000200*  SLMEDR.CBL
000300*  FILE-CONTROL entry for the medical-record extract file.
000400*----------------------------------------------------------------
000500*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700    SELECT MEDICAL-RECORD-FILE
000800           ASSIGN TO MEDRECDD
000900           ORGANIZATION IS LINE SEQUENTIAL.
