000100*----------------------------------------------------------------
000200*  SLPRSN.CBL
000300*  FILE-CONTROL entry for the resident master extract file.
000400*  COPY'd into FILE-CONTROL by every SafetyNet report program
000500*  that reads the PERSON-FILE.
000600*----------------------------------------------------------------
000700*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000800*----------------------------------------------------------------
000900    SELECT PERSON-FILE
001000           ASSIGN TO PERSONDD
001100           ORGANIZATION IS LINE SEQUENTIAL.
