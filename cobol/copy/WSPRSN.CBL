000100*----------------------------------------------------------------
000200*  WSPRSN.CBL
000300*  WORKING-STORAGE table holding the PERSON-FILE in memory once
000400*  PL-LOAD-PERSON.CBL has read it -- every service-level paragraph
000500*  scans this table rather than re-reading the file.
000600*----------------------------------------------------------------
000700*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000800*  2003-11-14  RVM  TICKET AP-1288  ADDED EMAIL FIELD.
000900*  2008-06-19  RVM  TICKET AP-1450  RAISED TABLE SIZE 300 TO 500.
001000*  2014-05-06  RVM  TICKET AP-1719  ADDED NUMERIC ZIP SHADOW FOR
001100*                                   MAILING-LIST SEQUENCE CHECKS.
001200*----------------------------------------------------------------
001300    01  PERSON-TABLE.
001400        05  PT-COUNT                PIC 9(04) COMP.
001500        05  PT-ENTRY OCCURS 500 TIMES
001600                     INDEXED BY PT-IDX.
001700            10  PT-FIRST-NAME       PIC X(20).
001800            10  PT-LAST-NAME        PIC X(20).
001900            10  PT-ADDRESS          PIC X(40).
002000            10  PT-CITY             PIC X(20).
002100            10  PT-ZIP              PIC X(05).
002200            10  PT-PHONE            PIC X(15).
002300            10  PT-EMAIL            PIC X(40).
002400            10  FILLER              PIC X(09).
002500
002600*        Numeric-display shadow of a resident's ZIP code -- used
002700*        ONLY when a report needs to test or sequence-check the
002800*        ZIP numerically; matching against the file is always done
002900*        on PT-ZIP as text.
003000    01  WS-PRSN-ZIP-DISPLAY.
003100        05  WS-PRSN-ZIP-TEXT        PIC X(05).
003200    01  WS-PRSN-ZIP-NUMERIC REDEFINES WS-PRSN-ZIP-DISPLAY.
003300        05  WS-PRSN-ZIP-9           PIC 9(05).
