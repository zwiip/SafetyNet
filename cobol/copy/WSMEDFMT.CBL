000100*----------------------------------------------------------------
000200*  WSMEDFMT.CBL
000300*  Working fields for PL-FORMAT-MEDREC.CBL -- builds a single
000400*  semicolon-separated display line from the MEDICATIONS or
000500*  ALLERGIES entries of the medical record at MT-IDX = WS-FOUND-IDX.
000600*  Long lists are truncated to fit the report column; this is a
000700*  print-time convenience only, not a change to the stored data.
000800*----------------------------------------------------------------
000900*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
001000*----------------------------------------------------------------
001100    01  WS-MED-LIST-TEXT             PIC X(150).
001200    01  WS-ALG-LIST-TEXT             PIC X(150).
001300    01  WS-FMT-SUB                   PIC 9(02) COMP.
001400    01  WS-FMT-PTR                   PIC 9(03) COMP.
