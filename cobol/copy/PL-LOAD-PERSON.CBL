000100*----------------------------------------------------------------
000200*  PL-LOAD-PERSON.CBL
000300*  Reads PERSON-FILE in full into PERSON-TABLE.  No particular
000400*  order is significant and no de-dup is performed -- the table
000500*  simply mirrors the file in load order, per the read step
000600*  shared by every PersonService flow.
000700*----------------------------------------------------------------
000800*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000900*----------------------------------------------------------------
001000LOAD-PERSON-TABLE.
001100    MOVE ZERO TO PT-COUNT.
001200    MOVE "N" TO WS-PRSN-EOF-SW.
001300    OPEN INPUT PERSON-FILE.
001400    PERFORM LOAD-PERSON-RECORD THRU LOAD-PERSON-RECORD-EXIT
001500        UNTIL WS-PRSN-EOF.
001600    CLOSE PERSON-FILE.
001700LOAD-PERSON-TABLE-EXIT.
001800    EXIT.
001900
002000LOAD-PERSON-RECORD.
002100    READ PERSON-FILE
002200        AT END
002300            MOVE "Y" TO WS-PRSN-EOF-SW
002400            GO TO LOAD-PERSON-RECORD-EXIT.
002500    ADD 1 TO PT-COUNT.
002600    MOVE PR-FIRST-NAME TO PT-FIRST-NAME (PT-COUNT).
002700    MOVE PR-LAST-NAME  TO PT-LAST-NAME  (PT-COUNT).
002800    MOVE PR-ADDRESS    TO PT-ADDRESS    (PT-COUNT).
002900    MOVE PR-CITY       TO PT-CITY       (PT-COUNT).
003000    MOVE PR-ZIP        TO PT-ZIP        (PT-COUNT).
003100    MOVE PR-PHONE      TO PT-PHONE      (PT-COUNT).
003200    MOVE PR-EMAIL      TO PT-EMAIL      (PT-COUNT).
003300LOAD-PERSON-RECORD-EXIT.
003400    EXIT.
