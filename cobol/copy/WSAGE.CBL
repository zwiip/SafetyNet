000100*----------------------------------------------------------------
000200*  WSAGE.CBL
000300*  WORKING-STORAGE to be used by PLAGE.CBL.
000400*----------------------------------------------------------------
000500*  Variable that will be received from the calling program:
000600*
000700*     WSAGE-BIRTHDATE  ---  dd/MM/yyyy literal, as stored on the
000800*                            medical-record extract file.
000900*
001000*  Variables that will be returned to the calling program:
001100*
001200*     WSAGE-YEARS      ---  whole years from WSAGE-BIRTHDATE to
001300*                            today, calendar subtraction (not a
001400*                            365-day average).
001500*     WSAGE-ISCHILD-SW  --- "Y" when WSAGE-YEARS <= 18, else "N".
001600*                            An unparseable birthdate also sets
001700*                            "N" (not-a-child) rather than erroring.
001800*----------------------------------------------------------------
001900*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK -- WSDATE.CBL.
002000*  2014-05-06  RVM  TICKET AP-1719  SPUN OFF AS WSAGE.CBL FOR THE
002100*                                   RESIDENT AGE/CHILD CALCULATION.
002200*----------------------------------------------------------------
002300    01  WSAGE-BIRTHDATE              PIC X(10).
002400    01  WSAGE-BIRTHDATE-BREAKDOWN REDEFINES WSAGE-BIRTHDATE.
002500        05  WSAGE-BIRTH-DD           PIC 9(02).
002600        05  FILLER                   PIC X(01).
002700        05  WSAGE-BIRTH-MM           PIC 9(02).
002800        05  FILLER                   PIC X(01).
002900        05  WSAGE-BIRTH-CCYY         PIC 9(04).
003000
003100    01  WSAGE-TODAY                  PIC 9(08).
003200    01  WSAGE-TODAY-BREAKDOWN REDEFINES WSAGE-TODAY.
003300        05  WSAGE-TODAY-CCYY         PIC 9(04).
003400        05  WSAGE-TODAY-MM           PIC 9(02).
003500        05  WSAGE-TODAY-DD           PIC 9(02).
003600
003700    01  WSAGE-YEARS                  PIC 9(03) COMP.
003800
003900    01  WSAGE-VALID-SW               PIC X VALUE "Y".
004000        88  WSAGE-DATE-IS-VALID      VALUE "Y".
004100
004200    01  WSAGE-ISCHILD-SW             PIC X VALUE "N".
004300        88  WSAGE-ISCHILD            VALUE "Y".
