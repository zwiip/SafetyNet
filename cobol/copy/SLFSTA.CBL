000100*----------------------------------------------------------------
000200*  SLFSTA.CBL
000300*  FILE-CONTROL entry for the fire-station coverage extract file.
000400*----------------------------------------------------------------
000500*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700    SELECT FIRE-STATION-FILE
000800           ASSIGN TO FSTATDD
000900           ORGANIZATION IS LINE SEQUENTIAL.
