000100*----------------------------------------------------------------
000200*  PL-FORMAT-MEDREC.CBL
000300*  Formats the MEDICATIONS and ALLERGIES entries of the medical
000400*  record at MT-IDX = WS-FOUND-IDX into two semicolon-separated
000500*  text lines for printing.  A list with no entries prints as
000600*  "NONE".  Run PL-FIND-MEDREC.CBL first to set WS-FOUND-IDX.
000700*----------------------------------------------------------------
000800*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
000900*----------------------------------------------------------------
001000FORMAT-MEDICATIONS-TEXT.
001100    MOVE SPACES TO WS-MED-LIST-TEXT.
001200    MOVE 1 TO WS-FMT-PTR.
001300    IF MT-MED-COUNT (WS-FOUND-IDX) = ZERO
001400        STRING "NONE" DELIMITED BY SIZE
001500            INTO WS-MED-LIST-TEXT WITH POINTER WS-FMT-PTR
001600        GO TO FORMAT-MEDICATIONS-TEXT-EXIT.
001700    PERFORM FORMAT-ONE-MEDICATION THRU FORMAT-ONE-MEDICATION-EXIT
001800        VARYING WS-FMT-SUB FROM 1 BY 1
001900        UNTIL WS-FMT-SUB > MT-MED-COUNT (WS-FOUND-IDX).
002000FORMAT-MEDICATIONS-TEXT-EXIT.
002100    EXIT.
002200
002300FORMAT-ONE-MEDICATION.
002400    IF WS-FMT-PTR > 140
002500        GO TO FORMAT-ONE-MEDICATION-EXIT.
002600    IF WS-FMT-SUB > 1
002700        STRING "; " DELIMITED BY SIZE
002800            INTO WS-MED-LIST-TEXT WITH POINTER WS-FMT-PTR.
002900    STRING MT-MEDICATION (WS-FOUND-IDX, WS-FMT-SUB) DELIMITED BY SPACE
003000        INTO WS-MED-LIST-TEXT WITH POINTER WS-FMT-PTR.
003100FORMAT-ONE-MEDICATION-EXIT.
003200    EXIT.
003300
003400FORMAT-ALLERGIES-TEXT.
003500    MOVE SPACES TO WS-ALG-LIST-TEXT.
003600    MOVE 1 TO WS-FMT-PTR.
003700    IF MT-ALG-COUNT (WS-FOUND-IDX) = ZERO
003800        STRING "NONE" DELIMITED BY SIZE
003900            INTO WS-ALG-LIST-TEXT WITH POINTER WS-FMT-PTR
004000        GO TO FORMAT-ALLERGIES-TEXT-EXIT.
004100    PERFORM FORMAT-ONE-ALLERGY THRU FORMAT-ONE-ALLERGY-EXIT
004200        VARYING WS-FMT-SUB FROM 1 BY 1
004300        UNTIL WS-FMT-SUB > MT-ALG-COUNT (WS-FOUND-IDX).
004400FORMAT-ALLERGIES-TEXT-EXIT.
004500    EXIT.
004600
004700FORMAT-ONE-ALLERGY.
004800    IF WS-FMT-PTR > 140
004900        GO TO FORMAT-ONE-ALLERGY-EXIT.
005000    IF WS-FMT-SUB > 1
005100        STRING "; " DELIMITED BY SIZE
005200            INTO WS-ALG-LIST-TEXT WITH POINTER WS-FMT-PTR.
005300    STRING MT-ALLERGY (WS-FOUND-IDX, WS-FMT-SUB) DELIMITED BY SPACE
005400        INTO WS-ALG-LIST-TEXT WITH POINTER WS-FMT-PTR.
005500FORMAT-ONE-ALLERGY-EXIT.
005600    EXIT.
