000100*----------------------------------------------------------------
000200*  PHONE-ALERT-REPORT
000300*  Given a fire station number, lists the distinct phone numbers
000400*  of every resident covered by that station -- feeds the
000500*  automated call-out list, so a household with more than one
000600*  resident at the same address is reported only once.
000700*----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE        BY   TICKET      DESCRIPTION
001000*  ----------  ---  ----------  -------------------------------
001100*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
001200*  08/30/2011  RVM  AP-1602     REPOINTED AT FIRE STATION TABLE
001300*                               SIZE INCREASE, 150 TO 300 STATIONS.
001400*  05/06/2014  RVM  AP-1719     DROPPED DUPLICATE PHONE NUMBERS --
001500*                               CALL-OUT VENDOR WAS BILLING US PER
001600*                               DIAL, DUPLICATES AND ALL.
001700*----------------------------------------------------------------
001800IDENTIFICATION DIVISION.
001900PROGRAM-ID. phone-alert-report.
002000AUTHOR. R VASQUEZ MORALES.
002100INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
002200DATE-WRITTEN. 04/14/1987.
002300DATE-COMPILED.
002400SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002500ENVIRONMENT DIVISION.
002600   CONFIGURATION SECTION.
002700      SOURCE-COMPUTER. IBM-370.
002800      OBJECT-COMPUTER. IBM-370.
002900      SPECIAL-NAMES.
003000          C01 IS TOP-OF-FORM
003100          CLASS STATION-DIGITS IS "0" THRU "9"
003200          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003300   INPUT-OUTPUT SECTION.
003400      FILE-CONTROL.
003500
003600         SELECT PRINTER-FILE
003700                ASSIGN TO "phone-alert-report.prn"
003800                ORGANIZATION IS LINE SEQUENTIAL.
003900
004000         COPY "SLPRSN.CBL".
004100         COPY "SLFSTA.CBL".
004200
004300DATA DIVISION.
004400   FILE SECTION.
004500
004600         FD PRINTER-FILE
004700            LABEL RECORDS ARE OMITTED.
004800
004900         01 PRINTER-RECORD         PIC X(80).
005000
005100         COPY "FDPRSN.CBL".
005200         COPY "FDFSTA.CBL".
005300
005400   WORKING-STORAGE SECTION.
005500
005600         01 TITLE.
005700            05 FILLER              PIC X(26) VALUE SPACES.
005800            05 FILLER              PIC X(23) VALUE
005900                                    "PHONE ALERT CALL-OUT LIST".
006000            05 FILLER              PIC X(20) VALUE SPACES.
006100            05 FILLER              PIC X(04) VALUE "PAG:".
006200            05 PAGE-NUMBER         PIC 9(03) VALUE 0.
006300
006400         01 HEADING-1.
006500            05 FILLER              PIC X(17) VALUE "PHONE NUMBER".
006600
006700         01 HEADING-2.
006800            05 FILLER              PIC X(17) VALUE
006900                                    "=================".
007000
007100         01 DETAIL-1.
007200            05 D-PHONE              PIC X(17).
007300
007400         01 W-PRINTED-LINES        PIC 99 VALUE 0.
007500            88 PAGE-FULL         VALUE 30 THROUGH 99.
007600
007700         01 ENTRY-STATION-NUMBER   PIC X(04).
007800
007900         01 WS-STATION-NUMBER-DISPLAY.
008000            05 WS-STATION-NUMBER-TEXT  PIC X(04).
008100         01 WS-STATION-NUMBER-NUMERIC REDEFINES
008200                                    WS-STATION-NUMBER-DISPLAY.
008300            05 WS-STATION-NUMBER-9     PIC 9(04).
008400
008500         01 WS-RUN-DATE             PIC 9(08).
008600         01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
008700            05 WS-RUN-DATE-CCYY     PIC 9(04).
008800            05 WS-RUN-DATE-MM       PIC 9(02).
008900            05 WS-RUN-DATE-DD       PIC 9(02).
009000
009100         01 RUN-DATE-LINE.
009200            05 FILLER               PIC X(06) VALUE SPACES.
009300            05 FILLER               PIC X(10) VALUE "RUN DATE: ".
009400            05 D-RUN-DATE-MM        PIC 99.
009500            05 FILLER               PIC X(01) VALUE "/".
009600            05 D-RUN-DATE-DD        PIC 99.
009700            05 FILLER               PIC X(01) VALUE "/".
009800            05 D-RUN-DATE-CCYY      PIC 9999.
009900            05 FILLER               PIC X(49) VALUE SPACES.
010000
010100         01 WS-COVERED-ADDR-TABLE.
010200            05 WS-COVERED-ADDR-COUNT   PIC 9(04) COMP VALUE 0.
010300            05 WS-COVERED-ADDR-ENTRY OCCURS 300 TIMES
010400                        INDEXED BY WS-CA-IDX.
010500               10 WS-COVERED-ADDR      PIC X(40).
010600               10 FILLER               PIC X(04).
010700
010800         01 WS-SEEN-PHONE-TABLE.
010900            05 WS-SEEN-PHONE-COUNT     PIC 9(04) COMP VALUE 0.
011000            05 WS-SEEN-PHONE-ENTRY OCCURS 500 TIMES
011100                        INDEXED BY WS-SP-IDX.
011200               10 WS-SEEN-PHONE        PIC X(15).
011300               10 FILLER               PIC X(02).
011400
011500         01 WS-ADDR-COVERED-SW     PIC X VALUE "N".
011600            88 ADDR-IS-COVERED   VALUE "Y".
011700
011800         01 WS-PHONE-SEEN-SW       PIC X VALUE "N".
011900            88 PHONE-IS-SEEN     VALUE "Y".
012000
012100         COPY "WSCTL.CBL".
012200         COPY "WSPRSN.CBL".
012300         COPY "WSFSTA.CBL".
012400*----------------------------------------------------------------
012500
012600PROCEDURE DIVISION.
012700
0128000100-MAIN-LOGIC.
012900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013000     PERFORM 2000-GET-STATION-NUMBER THRU 2000-EXIT.
013100     PERFORM 3000-BUILD-COVERED-ADDRESSES THRU 3000-EXIT.
013200     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
013300     PERFORM 5000-FINISH THRU 5000-EXIT.
013400     STOP RUN.
013500*----------------------------------------------------------------
013600
0137001000-INITIALIZE.
013800     OPEN OUTPUT PRINTER-FILE.
013900     MOVE ZERO TO PAGE-NUMBER.
014000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014100     MOVE WS-RUN-DATE-MM TO D-RUN-DATE-MM.
014200     MOVE WS-RUN-DATE-DD TO D-RUN-DATE-DD.
014300     MOVE WS-RUN-DATE-CCYY TO D-RUN-DATE-CCYY.
014400     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
014500     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
0146001000-EXIT.
014700     EXIT.
014800*----------------------------------------------------------------
014900
0150002000-GET-STATION-NUMBER.
015100     DISPLAY "ENTER FIRE STATION NUMBER FOR PHONE CALL-OUT LIST: ".
015200     ACCEPT ENTRY-STATION-NUMBER.
015300     MOVE ENTRY-STATION-NUMBER TO WS-STATION-NUMBER-TEXT.
015400     DISPLAY "BUILDING CALL-OUT LIST FOR STATION "
015500             WS-STATION-NUMBER-9 "...".
0156002000-EXIT.
015700     EXIT.
015800*----------------------------------------------------------------
015900
0160003000-BUILD-COVERED-ADDRESSES.
016100     MOVE ZERO TO WS-COVERED-ADDR-COUNT.
016200     SET FT-IDX TO 1.
016300     PERFORM 3100-TEST-ONE-STATION THRU 3100-EXIT
016400        UNTIL FT-IDX > FT-COUNT.
0165003000-EXIT.
016600     EXIT.
016700*----------------------------------------------------------------
016800
0169003100-TEST-ONE-STATION.
017000     IF FT-STATION (FT-IDX) = ENTRY-STATION-NUMBER
017100        ADD 1 TO WS-COVERED-ADDR-COUNT
017200        MOVE FT-ADDRESS (FT-IDX)
017300             TO WS-COVERED-ADDR (WS-COVERED-ADDR-COUNT).
017400     SET FT-IDX UP BY 1.
0175003100-EXIT.
017600     EXIT.
017700*----------------------------------------------------------------
017800
0179004000-PRINT-REPORT.
018000     MOVE ZERO TO WS-SEEN-PHONE-COUNT.
018100     PERFORM PRINT-HEADINGS.
018200     MOVE RUN-DATE-LINE TO PRINTER-RECORD.
018300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
018400     ADD 1 TO W-PRINTED-LINES.
018500     SET PT-IDX TO 1.
018600     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
018700        UNTIL PT-IDX > PT-COUNT.
018800     PERFORM FINALIZE-PAGE.
0189004000-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------
019200
0193004100-TEST-ONE-PERSON.
019400     PERFORM 4200-CHECK-ADDRESS-COVERED THRU 4200-EXIT.
019500     IF ADDR-IS-COVERED
019600        PERFORM 4400-CHECK-PHONE-SEEN THRU 4400-EXIT
019700        IF NOT PHONE-IS-SEEN
019800           PERFORM 4500-PRINT-ONE-PHONE THRU 4500-EXIT.
019900     SET PT-IDX UP BY 1.
0200004100-EXIT.
020100     EXIT.
020200*----------------------------------------------------------------
020300
0204004200-CHECK-ADDRESS-COVERED.
020500     MOVE "N" TO WS-ADDR-COVERED-SW.
020600     SET WS-CA-IDX TO 1.
020700     PERFORM 4300-TEST-ONE-ADDRESS THRU 4300-EXIT
020800        UNTIL WS-CA-IDX > WS-COVERED-ADDR-COUNT
020900           OR ADDR-IS-COVERED.
0210004200-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------
021300
0214004300-TEST-ONE-ADDRESS.
021500     IF PT-ADDRESS (PT-IDX) = WS-COVERED-ADDR (WS-CA-IDX)
021600        MOVE "Y" TO WS-ADDR-COVERED-SW
021700        GO TO 4300-EXIT.
021800     SET WS-CA-IDX UP BY 1.
0219004300-EXIT.
022000     EXIT.
022100*----------------------------------------------------------------
022200
0223004400-CHECK-PHONE-SEEN.
022400     MOVE "N" TO WS-PHONE-SEEN-SW.
022500     SET WS-SP-IDX TO 1.
022600     PERFORM 4410-TEST-ONE-SEEN-PHONE THRU 4410-EXIT
022700        UNTIL WS-SP-IDX > WS-SEEN-PHONE-COUNT
022800           OR PHONE-IS-SEEN.
0229004400-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------
023200
0233004410-TEST-ONE-SEEN-PHONE.
023400     IF PT-PHONE (PT-IDX) = WS-SEEN-PHONE (WS-SP-IDX)
023500        MOVE "Y" TO WS-PHONE-SEEN-SW
023600        GO TO 4410-EXIT.
023700     SET WS-SP-IDX UP BY 1.
0238004410-EXIT.
023900     EXIT.
024000*----------------------------------------------------------------
024100
0242004500-PRINT-ONE-PHONE.
024300     ADD 1 TO WS-SEEN-PHONE-COUNT.
024400     MOVE PT-PHONE (PT-IDX) TO WS-SEEN-PHONE (WS-SEEN-PHONE-COUNT).
024500     MOVE PT-PHONE (PT-IDX) TO D-PHONE.
024600     MOVE DETAIL-1 TO PRINTER-RECORD.
024700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
024800     ADD 1 TO W-PRINTED-LINES.
024900     IF PAGE-FULL
025000        PERFORM FINALIZE-PAGE
025100        PERFORM PRINT-HEADINGS.
0252004500-EXIT.
025300     EXIT.
025400*----------------------------------------------------------------
025500
0256005000-FINISH.
025700     CLOSE PRINTER-FILE.
0258005000-EXIT.
025900     EXIT.
026000*----------------------------------------------------------------
026100
026200COPY "PL-LOAD-PERSON.CBL".
026300COPY "PL-LOAD-FSTATION.CBL".
026400COPY "PLPRINT.CBL".
026500*----------------------------------------------------------------
