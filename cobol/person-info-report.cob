000100*----------------------------------------------------------------
000200*  PERSON-INFO-REPORT
000300*  Given a last name, lists every resident with that exact family
000400*  name -- address, current age, e-mail, medications and allergies
000500*  -- one line per match.
000600*----------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE        BY   TICKET      DESCRIPTION
000900*  ----------  ---  ----------  -------------------------------
001000*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
001100*  11/14/2003  RVM  AP-1288     ADDED E-MAIL COLUMN.
001200*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
001300*                               RECORD LAYOUT (20-ENTRY LISTS).
001400*----------------------------------------------------------------
001500IDENTIFICATION DIVISION.
001600PROGRAM-ID. person-info-report.
001700AUTHOR. R VASQUEZ MORALES.
001800INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
001900DATE-WRITTEN. 04/14/1987.
002000DATE-COMPILED.
002100SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
002200ENVIRONMENT DIVISION.
002300   CONFIGURATION SECTION.
002400      SOURCE-COMPUTER. IBM-370.
002500      OBJECT-COMPUTER. IBM-370.
002600      SPECIAL-NAMES.
002700          C01 IS TOP-OF-FORM
002800          CLASS STATION-DIGITS IS "0" THRU "9"
002900          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
003000   INPUT-OUTPUT SECTION.
003100      FILE-CONTROL.
003200
003300         SELECT PRINTER-FILE
003400                ASSIGN TO "person-info-report.prn"
003500                ORGANIZATION IS LINE SEQUENTIAL.
003600
003700         COPY "SLPRSN.CBL".
003800         COPY "SLMEDR.CBL".
003900
004000DATA DIVISION.
004100   FILE SECTION.
004200
004300         FD PRINTER-FILE
004400            LABEL RECORDS ARE OMITTED.
004500
004600         01 PRINTER-RECORD         PIC X(80).
004700
004800         COPY "FDPRSN.CBL".
004900         COPY "FDMEDR.CBL".
005000
005100   WORKING-STORAGE SECTION.
005200
005300         01 TITLE.
005400            05 FILLER              PIC X(23) VALUE SPACES.
005500            05 FILLER              PIC X(29) VALUE
005600                                    "PERSON INFORMATION BY LAST NAME".
005700            05 FILLER              PIC X(17) VALUE SPACES.
005800            05 FILLER              PIC X(04) VALUE "PAG:".
005900            05 PAGE-NUMBER         PIC 9(03) VALUE 0.
006000
006100         01 HEADING-1.
006200            05 FILLER              PIC X(15) VALUE "LAST NAME".
006300            05 FILLER              PIC X(01) VALUE SPACE.
006400            05 FILLER              PIC X(30) VALUE "ADDRESS".
006500            05 FILLER              PIC X(01) VALUE SPACE.
006600            05 FILLER              PIC X(03) VALUE "AGE".
006700            05 FILLER              PIC X(01) VALUE SPACE.
006800            05 FILLER              PIC X(30) VALUE "E-MAIL".
006900
007000         01 HEADING-2.
007100            05 FILLER              PIC X(15) VALUE
007200                                    "===============".
007300            05 FILLER              PIC X(01) VALUE SPACE.
007400            05 FILLER              PIC X(30) VALUE
007500                                    "==============================".
007600            05 FILLER              PIC X(01) VALUE SPACE.
007700            05 FILLER              PIC X(03) VALUE "===".
007800            05 FILLER              PIC X(01) VALUE SPACE.
007900            05 FILLER              PIC X(30) VALUE
008000                                    "==============================".
008100
008200         01 DETAIL-1.
008300            05 D-LAST-NAME         PIC X(15).
008400            05 FILLER              PIC X(01).
008500            05 D-ADDRESS           PIC X(30).
008600            05 FILLER              PIC X(01).
008700            05 D-AGE               PIC ZZ9.
008800            05 FILLER              PIC X(01).
008900            05 D-EMAIL             PIC X(30).
009000
009100         01 DETAIL-2.
009200            05 FILLER              PIC X(51) VALUE SPACES.
009300            05 FILLER              PIC X(13) VALUE "MEDICATIONS: ".
009400            05 D-MEDICATIONS       PIC X(150).
009500
009600         01 DETAIL-3.
009700            05 FILLER              PIC X(51) VALUE SPACES.
009800            05 FILLER              PIC X(13) VALUE "ALLERGIES:   ".
009900            05 D-ALLERGIES         PIC X(150).
010000
010100         01 W-NO-MATCH-LINE.
010200            05 FILLER              PIC X(06) VALUE SPACES.
010300            05 FILLER              PIC X(32) VALUE
010400                                    "NO RESIDENT WITH THAT LAST NAME.".
010500
010600         01 W-PRINTED-LINES        PIC 99 VALUE 0.
010700            88 PAGE-FULL         VALUE 30 THROUGH 99.
010800
010900         01 ENTRY-LAST-NAME        PIC X(20).
011000
011100         01 WS-ANY-MATCH-SW        PIC X VALUE "N".
011200            88 ANY-MATCH-FOUND   VALUE "Y".
011300
011400         COPY "WSCTL.CBL".
011500         COPY "WSPRSN.CBL".
011600         COPY "WSMEDR.CBL".
011700         COPY "WSAGE.CBL".
011800         COPY "WSMEDFMT.CBL".
011900*----------------------------------------------------------------
012000
012100PROCEDURE DIVISION.
012200
0123000100-MAIN-LOGIC.
012400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012500     PERFORM 2000-GET-LAST-NAME THRU 2000-EXIT.
012600     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
012700     PERFORM 5000-FINISH THRU 5000-EXIT.
012800     STOP RUN.
012900*----------------------------------------------------------------
013000
0131001000-INITIALIZE.
013200     OPEN OUTPUT PRINTER-FILE.
013300     MOVE ZERO TO PAGE-NUMBER.
013400     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
013500     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
0136001000-EXIT.
013700     EXIT.
013800*----------------------------------------------------------------
013900
0140002000-GET-LAST-NAME.
014100     DISPLAY "ENTER LAST NAME FOR PERSON INFORMATION LOOKUP: ".
014200     ACCEPT ENTRY-LAST-NAME.
0143002000-EXIT.
014400     EXIT.
014500*----------------------------------------------------------------
014600
0147003000-PRINT-REPORT.
014800     MOVE "N" TO WS-ANY-MATCH-SW.
014900     PERFORM PRINT-HEADINGS.
015000     SET PT-IDX TO 1.
015100     PERFORM 3100-TEST-ONE-PERSON THRU 3100-EXIT
015200        UNTIL PT-IDX > PT-COUNT.
015300     IF NOT ANY-MATCH-FOUND
015400        MOVE W-NO-MATCH-LINE TO PRINTER-RECORD
015500        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
015600     PERFORM FINALIZE-PAGE.
0157003000-EXIT.
015800     EXIT.
015900*----------------------------------------------------------------
016000
0161003100-TEST-ONE-PERSON.
016200     IF PT-LAST-NAME (PT-IDX) = ENTRY-LAST-NAME
016300        MOVE "Y" TO WS-ANY-MATCH-SW
016400        PERFORM 3200-PRINT-ONE-PERSON THRU 3200-EXIT.
016500     SET PT-IDX UP BY 1.
0166003100-EXIT.
016700     EXIT.
016800*----------------------------------------------------------------
016900
0170003200-PRINT-ONE-PERSON.
017100     MOVE PT-LAST-NAME (PT-IDX) TO D-LAST-NAME.
017200     MOVE PT-ADDRESS   (PT-IDX) TO D-ADDRESS.
017300     MOVE PT-EMAIL     (PT-IDX) TO D-EMAIL.
017400
017500     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
017600     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
017700     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
017800     IF WS-FOUND
017900        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
018000        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
018100        MOVE WSAGE-YEARS TO D-AGE
018200        PERFORM FORMAT-MEDICATIONS-TEXT THRU FORMAT-MEDICATIONS-TEXT-EXIT
018300        PERFORM FORMAT-ALLERGIES-TEXT THRU FORMAT-ALLERGIES-TEXT-EXIT
018400        MOVE WS-MED-LIST-TEXT TO D-MEDICATIONS
018500        MOVE WS-ALG-LIST-TEXT TO D-ALLERGIES
018600     ELSE
018700        MOVE ZERO TO D-AGE
018800        MOVE "** NO MEDICAL RECORD ON FILE **" TO D-MEDICATIONS
018900        MOVE SPACES TO D-ALLERGIES.
019000
019100     MOVE DETAIL-1 TO PRINTER-RECORD.
019200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
019300     MOVE DETAIL-2 TO PRINTER-RECORD.
019400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
019500     MOVE DETAIL-3 TO PRINTER-RECORD.
019600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
019700     MOVE SPACES TO PRINTER-RECORD.
019800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
019900     ADD 4 TO W-PRINTED-LINES.
020000
020100     IF PAGE-FULL
020200        PERFORM FINALIZE-PAGE
020300        PERFORM PRINT-HEADINGS.
0204003200-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------
020700
0208005000-FINISH.
020900     CLOSE PRINTER-FILE.
0210005000-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------
021300
021400COPY "PL-LOAD-PERSON.CBL".
021500COPY "PL-LOAD-MEDREC.CBL".
021600COPY "PL-FIND-MEDREC.CBL".
021700COPY "PLAGE.CBL".
021800COPY "PL-FORMAT-MEDREC.CBL".
021900COPY "PLPRINT.CBL".
022000*----------------------------------------------------------------
