*----------------------------------------------------------------
*  PERSON-INFO-REPORT
*  Given a last name, lists every resident with that exact family
*  name -- address, current age, e-mail, medications and allergies
*  -- one line per match.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
*  11/14/2003  RVM  AP-1288     ADDED E-MAIL COLUMN.
*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
*                               RECORD LAYOUT (20-ENTRY LISTS).
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. person-info-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         SELECT PRINTER-FILE
                ASSIGN TO "person-info-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

         COPY "SLPRSN.CBL".
         COPY "SLMEDR.CBL".

DATA DIVISION.
   FILE SECTION.

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD         PIC X(80).

         COPY "FDPRSN.CBL".
         COPY "FDMEDR.CBL".

   WORKING-STORAGE SECTION.

         01 TITLE.
            05 FILLER              PIC X(23) VALUE SPACES.
            05 FILLER              PIC X(29) VALUE
                                    "PERSON INFORMATION BY LAST NAME".
            05 FILLER              PIC X(17) VALUE SPACES.
            05 FILLER              PIC X(04) VALUE "PAG:".
            05 PAGE-NUMBER         PIC 9(03) VALUE 0.

         01 HEADING-1.
            05 FILLER              PIC X(15) VALUE "LAST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(30) VALUE "ADDRESS".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "AGE".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(30) VALUE "E-MAIL".

         01 HEADING-2.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(30) VALUE
                                    "==============================".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "===".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(30) VALUE
                                    "==============================".

         01 DETAIL-1.
            05 D-LAST-NAME         PIC X(15).
            05 FILLER              PIC X(01).
            05 D-ADDRESS           PIC X(30).
            05 FILLER              PIC X(01).
            05 D-AGE               PIC ZZ9.
            05 FILLER              PIC X(01).
            05 D-EMAIL             PIC X(30).

         01 DETAIL-2.
            05 FILLER              PIC X(51) VALUE SPACES.
            05 FILLER              PIC X(13) VALUE "MEDICATIONS: ".
            05 D-MEDICATIONS       PIC X(150).

         01 DETAIL-3.
            05 FILLER              PIC X(51) VALUE SPACES.
            05 FILLER              PIC X(13) VALUE "ALLERGIES:   ".
            05 D-ALLERGIES         PIC X(150).

         01 W-NO-MATCH-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(32) VALUE
                                    "NO RESIDENT WITH THAT LAST NAME.".

         01 W-PRINTED-LINES        PIC 99 VALUE 0.
            88 PAGE-FULL         VALUE 30 THROUGH 99.

         01 ENTRY-LAST-NAME        PIC X(20).

         01 WS-ANY-MATCH-SW        PIC X VALUE "N".
            88 ANY-MATCH-FOUND   VALUE "Y".

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
         COPY "WSMEDR.CBL".
         COPY "WSAGE.CBL".
         COPY "WSMEDFMT.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-LAST-NAME THRU 2000-EXIT.
     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
     PERFORM 5000-FINISH THRU 5000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE ZERO TO PAGE-NUMBER.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-LAST-NAME.
     DISPLAY "ENTER LAST NAME FOR PERSON INFORMATION LOOKUP: ".
     ACCEPT ENTRY-LAST-NAME.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-PRINT-REPORT.
     MOVE "N" TO WS-ANY-MATCH-SW.
     PERFORM PRINT-HEADINGS.
     SET PT-IDX TO 1.
     PERFORM 3100-TEST-ONE-PERSON THRU 3100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     IF NOT ANY-MATCH-FOUND
        MOVE W-NO-MATCH-LINE TO PRINTER-RECORD
        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     PERFORM FINALIZE-PAGE.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-PERSON.
     IF PT-LAST-NAME (PT-IDX) = ENTRY-LAST-NAME
        MOVE "Y" TO WS-ANY-MATCH-SW
        PERFORM 3200-PRINT-ONE-PERSON THRU 3200-EXIT.
     SET PT-IDX UP BY 1.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

3200-PRINT-ONE-PERSON.
     MOVE PT-LAST-NAME (PT-IDX) TO D-LAST-NAME.
     MOVE PT-ADDRESS   (PT-IDX) TO D-ADDRESS.
     MOVE PT-EMAIL     (PT-IDX) TO D-EMAIL.

     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
     IF WS-FOUND
        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
        MOVE WSAGE-YEARS TO D-AGE
        PERFORM FORMAT-MEDICATIONS-TEXT THRU FORMAT-MEDICATIONS-TEXT-EXIT
        PERFORM FORMAT-ALLERGIES-TEXT THRU FORMAT-ALLERGIES-TEXT-EXIT
        MOVE WS-MED-LIST-TEXT TO D-MEDICATIONS
        MOVE WS-ALG-LIST-TEXT TO D-ALLERGIES
     ELSE
        MOVE ZERO TO D-AGE
        MOVE "** NO MEDICAL RECORD ON FILE **" TO D-MEDICATIONS
        MOVE SPACES TO D-ALLERGIES.

     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE DETAIL-2 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE DETAIL-3 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 4 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
3200-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-FINISH.
     CLOSE PRINTER-FILE.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
COPY "PL-LOAD-MEDREC.CBL".
COPY "PL-FIND-MEDREC.CBL".
COPY "PLAGE.CBL".
COPY "PL-FORMAT-MEDREC.CBL".
COPY "PLPRINT.CBL".
*----------------------------------------------------------------
