*----------------------------------------------------------------
*  WSMEDR.CBL
*  WORKING-STORAGE table holding the MEDICAL-RECORD-FILE in
*  memory once PL-LOAD-MEDREC.CBL has read and unstrung it.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2006-01-17  RVM  TICKET AP-1390  WIDENED LISTS 18 TO 20 ENTRIES.
*----------------------------------------------------------------
    01  MEDICAL-RECORD-TABLE.
        05  MT-COUNT                 PIC 9(04) COMP.
        05  MT-ENTRY OCCURS 500 TIMES
                     INDEXED BY MT-IDX.
            10  MT-FIRST-NAME        PIC X(20).
            10  MT-LAST-NAME         PIC X(20).
            10  MT-BIRTHDATE         PIC X(10).
            10  MT-MED-COUNT         PIC 9(02) COMP.
            10  MT-MEDICATION OCCURS 20 TIMES
                               PIC X(30).
            10  MT-ALG-COUNT         PIC 9(02) COMP.
            10  MT-ALLERGY OCCURS 20 TIMES
                             PIC X(30).
            10  FILLER               PIC X(08).
