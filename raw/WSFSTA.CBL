*----------------------------------------------------------------
*  WSFSTA.CBL
*  WORKING-STORAGE table holding the FIRE-STATION-FILE in memory
*  once PL-LOAD-FSTATION.CBL has read it.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2011-08-30  RVM  TICKET AP-1602  RAISED TABLE SIZE 150 TO 300.
*----------------------------------------------------------------
    01  FIRE-STATION-TABLE.
        05  FT-COUNT                 PIC 9(04) COMP.
        05  FT-ENTRY OCCURS 300 TIMES
                     INDEXED BY FT-IDX.
            10  FT-ADDRESS           PIC X(40).
            10  FT-STATION           PIC X(04).
            10  FILLER               PIC X(06).

*        Numeric-display shadow of the station number, used ONLY
*        to right-justify the station column on printed reports --
*        coverage matching always compares FT-STATION as text.
    01  WS-FSTA-STATION-DISPLAY.
        05  WS-FSTA-STATION-TEXT     PIC X(04).
    01  WS-FSTA-STATION-NUMERIC REDEFINES WS-FSTA-STATION-DISPLAY.
        05  WS-FSTA-STATION-9        PIC 9(04).
