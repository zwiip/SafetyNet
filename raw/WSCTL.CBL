*----------------------------------------------------------------
*  WSCTL.CBL
*  Common WORKING-STORAGE switches shared by every SafetyNet
*  extract program -- end-of-file switches for the three master
*  files, a generic FOUND switch for the lookup paragraphs, and
*  the Y/N confirmation fields used by the menu dispatchers.
*  Modelled on the shop's old wscase01.cbl working set.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2014-05-06  RVM  TICKET AP-1719  ADDED GENERIC FOUND SWITCH.
*----------------------------------------------------------------
    01  WS-PRSN-EOF-SW               PIC X VALUE "N".
        88  WS-PRSN-EOF              VALUE "Y".

    01  WS-FSTA-EOF-SW               PIC X VALUE "N".
        88  WS-FSTA-EOF              VALUE "Y".

    01  WS-MEDR-EOF-SW               PIC X VALUE "N".
        88  WS-MEDR-EOF              VALUE "Y".

    01  WS-FOUND-SW                  PIC X VALUE "N".
        88  WS-FOUND                 VALUE "Y".

    01  W-VALID-ANSWER               PIC X.
        88  VALID-ANSWER             VALUE "Y", "N".
        88  ANSWER-IS-YES            VALUE "Y".

    77  DUMMY                        PIC X.

    01  WS-MR-TOKEN                  PIC X(30).
    01  WS-MR-PTR                    PIC 9(03) COMP.

    01  WS-SEARCH-FIRST-NAME         PIC X(20).
    01  WS-SEARCH-LAST-NAME          PIC X(20).
    01  WS-SEARCH-ADDRESS            PIC X(40).
    01  WS-FOUND-IDX                 PIC 9(04) COMP.
