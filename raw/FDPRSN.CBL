*----------------------------------------------------------------
*  FDPRSN.CBL
*  Record layout of the resident master extract file (PERSON).
*  One fixed-width line per resident.  No key -- the file is
*  loaded in full and scanned in memory (see PL-LOAD-PERSON.CBL).
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2003-11-14  RVM  TICKET AP-1288  ADDED EMAIL FIELD.
*----------------------------------------------------------------
    FD  PERSON-FILE
        LABEL RECORDS ARE OMITTED.

    01  PERSON-RECORD.
        05  PR-FIRST-NAME           PIC X(20).
        05  PR-LAST-NAME            PIC X(20).
        05  PR-ADDRESS              PIC X(40).
        05  PR-CITY                 PIC X(20).
        05  PR-ZIP                  PIC X(05).
        05  PR-PHONE                PIC X(15).
        05  PR-EMAIL                PIC X(40).
        05  FILLER                  PIC X(20).
