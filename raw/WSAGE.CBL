*----------------------------------------------------------------
*  WSAGE.CBL
*  WORKING-STORAGE to be used by PLAGE.CBL.
*----------------------------------------------------------------
*  Variable that will be received from the calling program:
*
*     WSAGE-BIRTHDATE  ---  dd/MM/yyyy literal, as stored on the
*                            medical-record extract file.
*
*  Variables that will be returned to the calling program:
*
*     WSAGE-YEARS      ---  whole years from WSAGE-BIRTHDATE to
*                            today, calendar subtraction (not a
*                            365-day average).
*     WSAGE-ISCHILD-SW  --- "Y" when WSAGE-YEARS <= 18, else "N".
*                            An unparseable birthdate also sets
*                            "N" (not-a-child) rather than erroring.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK -- WSDATE.CBL.
*  2014-05-06  RVM  TICKET AP-1719  SPUN OFF AS WSAGE.CBL FOR THE
*                                   RESIDENT AGE/CHILD CALCULATION.
*----------------------------------------------------------------
    01  WSAGE-BIRTHDATE              PIC X(10).
    01  WSAGE-BIRTHDATE-BREAKDOWN REDEFINES WSAGE-BIRTHDATE.
        05  WSAGE-BIRTH-DD           PIC 9(02).
        05  FILLER                   PIC X(01).
        05  WSAGE-BIRTH-MM           PIC 9(02).
        05  FILLER                   PIC X(01).
        05  WSAGE-BIRTH-CCYY         PIC 9(04).

    01  WSAGE-TODAY                  PIC 9(08).
    01  WSAGE-TODAY-BREAKDOWN REDEFINES WSAGE-TODAY.
        05  WSAGE-TODAY-CCYY         PIC 9(04).
        05  WSAGE-TODAY-MM           PIC 9(02).
        05  WSAGE-TODAY-DD           PIC 9(02).

    01  WSAGE-YEARS                  PIC 9(03) COMP.

    01  WSAGE-VALID-SW               PIC X VALUE "Y".
        88  WSAGE-DATE-IS-VALID      VALUE "Y".

    01  WSAGE-ISCHILD-SW             PIC X VALUE "N".
        88  WSAGE-ISCHILD            VALUE "Y".
