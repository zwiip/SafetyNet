*----------------------------------------------------------------
*  FLOOD-ALERT-REPORT
*  Given a list of fire station numbers, lists every address each
*  station covers and, under each address, the roster of residents
*  there (last name, phone, age, medications, allergies) -- for
*  evacuation planning when a group of stations floods together.
*  An address covered by more than one requested station is
*  reported once per covering station, not deduplicated -- each
*  station's own coverage list is printed as its own group, in
*  the order the coverage file was loaded.  Control break is on
*  STATION then ADDRESS; no SORT is used -- the break is driven
*  directly off the in-memory coverage table built at load time.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
*  11/03/1998  RVM  AP-1205     CCYY CUTOVER ON PAGE TRAILER.
*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
*                               RECORD LAYOUT (20-ENTRY LISTS).
*  08/30/2011  RVM  AP-1602     REPOINTED AT FIRE STATION TABLE
*                               SIZE INCREASE, 150 TO 300 STATIONS.
*  05/06/2014  RVM  AP-1719     ALLOWED A LIST OF STATIONS PER RUN
*                               INSTEAD OF JUST ONE -- EMERGENCY
*                               SERVICES FLOOD PLANNING REQUEST.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. flood-alert-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         SELECT PRINTER-FILE
                ASSIGN TO "flood-alert-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

         COPY "SLPRSN.CBL".
         COPY "SLFSTA.CBL".
         COPY "SLMEDR.CBL".

DATA DIVISION.
   FILE SECTION.

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD         PIC X(80).

         COPY "FDPRSN.CBL".
         COPY "FDFSTA.CBL".
         COPY "FDMEDR.CBL".

   WORKING-STORAGE SECTION.

         01 TITLE.
            05 FILLER              PIC X(22) VALUE SPACES.
            05 FILLER              PIC X(24) VALUE
                                    "FLOOD ALERT -- STATIONS".
            05 FILLER              PIC X(23) VALUE SPACES.
            05 FILLER              PIC X(04) VALUE "PAG:".
            05 PAGE-NUMBER         PIC 9(03) VALUE 0.

         01 GROUP-BREAK-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(09) VALUE "STATION: ".
            05 D-GRP-STATION       PIC X(04).
            05 FILLER              PIC X(04) VALUE SPACES.
            05 FILLER              PIC X(09) VALUE "ADDRESS: ".
            05 D-GRP-ADDRESS       PIC X(40).
            05 FILLER              PIC X(08) VALUE SPACES.

         01 HEADING-1.
            05 FILLER              PIC X(15) VALUE "LAST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE "PHONE NUMBER".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "AGE".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(22) VALUE "MEDICATIONS".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(21) VALUE "ALLERGIES".

         01 HEADING-2.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "===".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(22) VALUE
                                    "======================".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(21) VALUE
                                    "=====================".

         01 DETAIL-1.
            05 D-LAST-NAME         PIC X(15).
            05 FILLER              PIC X(01).
            05 D-PHONE             PIC X(15).
            05 FILLER              PIC X(01).
            05 D-AGE               PIC ZZ9.
            05 FILLER              PIC X(01).
            05 D-MEDICATIONS       PIC X(22).
            05 FILLER              PIC X(01).
            05 D-ALLERGIES         PIC X(21).

         01 W-PRINTED-LINES        PIC 99 VALUE 0.
            88 PAGE-FULL         VALUE 30 THROUGH 99.

         01 ENTRY-STATION-LIST     PIC X(40).

         01 WS-STATION-PARSE.
            05 WS-STATION-TOKEN    PIC X(04).
            05 WS-STATION-PTR      PIC 9(02) COMP.

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
         COPY "WSFSTA.CBL".
         COPY "WSMEDR.CBL".
         COPY "WSAGE.CBL".
         COPY "WSMEDFMT.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-STATION-LIST THRU 2000-EXIT.
     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
     PERFORM 5000-FINISH THRU 5000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE ZERO TO PAGE-NUMBER.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-STATION-LIST.
     DISPLAY "ENTER FLOODED STATION NUMBERS, SEPARATED BY COMMAS: ".
     ACCEPT ENTRY-STATION-LIST.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-PRINT-REPORT.
     PERFORM PRINT-HEADINGS.
     MOVE 1 TO WS-STATION-PTR.
     PERFORM 3100-TEST-ONE-TOKEN THRU 3100-EXIT
        UNTIL WS-STATION-PTR > 40.
     PERFORM FINALIZE-PAGE.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-TOKEN.
     MOVE SPACES TO WS-STATION-TOKEN.
     UNSTRING ENTRY-STATION-LIST DELIMITED BY ","
        INTO WS-STATION-TOKEN
        WITH POINTER WS-STATION-PTR.
     IF WS-STATION-TOKEN = SPACES
        MOVE 41 TO WS-STATION-PTR
        GO TO 3100-EXIT.
     PERFORM 3200-PRINT-ONE-STATION THRU 3200-EXIT.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

3200-PRINT-ONE-STATION.
*    EACH MATCHING FIRE-STATION-TABLE ENTRY IS ITS OWN GROUP --
*    AN ADDRESS COVERED BY TWO REQUESTED STATIONS PRINTS TWICE.
     SET FT-IDX TO 1.
     PERFORM 3300-TEST-ONE-COVERAGE THRU 3300-EXIT
        UNTIL FT-IDX > FT-COUNT.
3200-EXIT.
     EXIT.
*----------------------------------------------------------------

3300-TEST-ONE-COVERAGE.
     IF FT-STATION (FT-IDX) = WS-STATION-TOKEN
        PERFORM 3400-PRINT-ONE-GROUP THRU 3400-EXIT.
     SET FT-IDX UP BY 1.
3300-EXIT.
     EXIT.
*----------------------------------------------------------------

3400-PRINT-ONE-GROUP.
     MOVE FT-STATION (FT-IDX) TO D-GRP-STATION.
     MOVE FT-ADDRESS (FT-IDX) TO D-GRP-ADDRESS.
     MOVE GROUP-BREAK-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     SET PT-IDX TO 1.
     PERFORM 3500-TEST-ONE-RESIDENT THRU 3500-EXIT
        UNTIL PT-IDX > PT-COUNT.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
3400-EXIT.
     EXIT.
*----------------------------------------------------------------

3500-TEST-ONE-RESIDENT.
     IF PT-ADDRESS (PT-IDX) = FT-ADDRESS (FT-IDX)
        PERFORM 3600-PRINT-ONE-RESIDENT THRU 3600-EXIT.
     SET PT-IDX UP BY 1.
3500-EXIT.
     EXIT.
*----------------------------------------------------------------

3600-PRINT-ONE-RESIDENT.
     MOVE PT-LAST-NAME (PT-IDX) TO D-LAST-NAME.
     MOVE PT-PHONE     (PT-IDX) TO D-PHONE.

     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
     IF WS-FOUND
        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
        MOVE WSAGE-YEARS TO D-AGE
        PERFORM FORMAT-MEDICATIONS-TEXT THRU FORMAT-MEDICATIONS-TEXT-EXIT
        PERFORM FORMAT-ALLERGIES-TEXT THRU FORMAT-ALLERGIES-TEXT-EXIT
        MOVE WS-MED-LIST-TEXT TO D-MEDICATIONS
        MOVE WS-ALG-LIST-TEXT TO D-ALLERGIES
     ELSE
        MOVE ZERO TO D-AGE
        MOVE "** NO MEDICAL RECORD **" TO D-MEDICATIONS
        MOVE SPACES TO D-ALLERGIES.

     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
3600-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-FINISH.
     CLOSE PRINTER-FILE.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
COPY "PL-LOAD-FSTATION.CBL".
COPY "PL-LOAD-MEDREC.CBL".
COPY "PL-FIND-MEDREC.CBL".
COPY "PLAGE.CBL".
COPY "PL-FORMAT-MEDREC.CBL".
COPY "PLPRINT.CBL".
*----------------------------------------------------------------
