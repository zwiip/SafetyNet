*----------------------------------------------------------------
*  PL-LOAD-MEDREC.CBL
*  Reads MEDICAL-RECORD-FILE in full into MEDICAL-RECORD-TABLE,
*  unstringing the semicolon-delimited MEDICATIONS-LIST and
*  ALLERGIES-LIST into the fixed OCCURS 20 entries of WSMEDR.CBL
*  as it goes.  The source data is trusted to have zero or one
*  medical record per full name -- no de-dup is attempted here.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2006-01-17  RVM  TICKET AP-1390  WIDENED LISTS 18 TO 20 ENTRIES.
*----------------------------------------------------------------
LOAD-MEDREC-TABLE.
    MOVE ZERO TO MT-COUNT.
    MOVE "N" TO WS-MEDR-EOF-SW.
    OPEN INPUT MEDICAL-RECORD-FILE.
    PERFORM LOAD-MEDREC-RECORD THRU LOAD-MEDREC-RECORD-EXIT
        UNTIL WS-MEDR-EOF.
    CLOSE MEDICAL-RECORD-FILE.
LOAD-MEDREC-TABLE-EXIT.
    EXIT.

LOAD-MEDREC-RECORD.
    READ MEDICAL-RECORD-FILE
        AT END
            MOVE "Y" TO WS-MEDR-EOF-SW
            GO TO LOAD-MEDREC-RECORD-EXIT.
    ADD 1 TO MT-COUNT.
    MOVE MR-FIRST-NAME TO MT-FIRST-NAME (MT-COUNT).
    MOVE MR-LAST-NAME  TO MT-LAST-NAME  (MT-COUNT).
    MOVE MR-BIRTHDATE  TO MT-BIRTHDATE  (MT-COUNT).
    MOVE ZERO TO MT-MED-COUNT (MT-COUNT).
    MOVE 1 TO WS-MR-PTR.
    PERFORM PARSE-ONE-MEDICATION THRU PARSE-ONE-MEDICATION-EXIT
        UNTIL WS-MR-PTR > 620
           OR MT-MED-COUNT (MT-COUNT) = 20.
    MOVE ZERO TO MT-ALG-COUNT (MT-COUNT).
    MOVE 1 TO WS-MR-PTR.
    PERFORM PARSE-ONE-ALLERGY THRU PARSE-ONE-ALLERGY-EXIT
        UNTIL WS-MR-PTR > 620
           OR MT-ALG-COUNT (MT-COUNT) = 20.
LOAD-MEDREC-RECORD-EXIT.
    EXIT.

PARSE-ONE-MEDICATION.
    MOVE SPACES TO WS-MR-TOKEN.
    UNSTRING MR-MEDICATIONS-LIST DELIMITED BY ";"
        INTO WS-MR-TOKEN
        WITH POINTER WS-MR-PTR.
    IF WS-MR-TOKEN = SPACES
        MOVE 621 TO WS-MR-PTR
        GO TO PARSE-ONE-MEDICATION-EXIT.
    ADD 1 TO MT-MED-COUNT (MT-COUNT).
    MOVE WS-MR-TOKEN
        TO MT-MEDICATION (MT-COUNT, MT-MED-COUNT (MT-COUNT)).
PARSE-ONE-MEDICATION-EXIT.
    EXIT.

PARSE-ONE-ALLERGY.
    MOVE SPACES TO WS-MR-TOKEN.
    UNSTRING MR-ALLERGIES-LIST DELIMITED BY ";"
        INTO WS-MR-TOKEN
        WITH POINTER WS-MR-PTR.
    IF WS-MR-TOKEN = SPACES
        MOVE 621 TO WS-MR-PTR
        GO TO PARSE-ONE-ALLERGY-EXIT.
    ADD 1 TO MT-ALG-COUNT (MT-COUNT).
    MOVE WS-MR-TOKEN
        TO MT-ALLERGY (MT-COUNT, MT-ALG-COUNT (MT-COUNT)).
PARSE-ONE-ALLERGY-EXIT.
    EXIT.
