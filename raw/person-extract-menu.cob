*----------------------------------------------------------------
*  PERSON-EXTRACT-MENU
*  Submenu for the person/medical-record-driven extracts -- the
*  child-alert listing by address, the person-info lookup by last
*  name, and the community e-mail listing by city.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- VENDOR-FILE
*                               MAINTENANCE MENU.
*  05/06/2014  RVM  AP-1719     REBUILT AS THE PERSON / MEDICAL
*                               RECORD EXTRACT SUBMENU.  CRUD OPTIONS
*                               DROPPED -- THIS SYSTEM IS READ-ONLY.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. person-extract-menu.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
DATA DIVISION.

   WORKING-STORAGE SECTION.

     01 W-PERSON-MENU-OPTION         PIC 9 COMP.
        88 VALID-PERSON-MENU-OPTION  VALUE 0 THROUGH 3.

     01 W-VALID-ANSWER               PIC X.
        88 VALID-ANSWER              VALUE "Y", "N".
        88 RUN-IS-CONFIRMED          VALUE "Y".

     01 WS-RUN-COUNT-DISPLAY.
        05 WS-RUN-COUNT-TEXT         PIC X(03).
     01 WS-RUN-COUNT-NUMERIC REDEFINES WS-RUN-COUNT-DISPLAY.
        05 WS-RUN-COUNT-9            PIC 9(03).

     01 WS-RUN-COUNT                 PIC 9(03) COMP VALUE 0.

     01 WS-RUN-DATE                  PIC 9(08).
     01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
        05 WS-RUN-DATE-CCYY          PIC 9(04).
        05 WS-RUN-DATE-MM            PIC 9(02).
        05 WS-RUN-DATE-DD            PIC 9(02).

     01 WS-LAST-OPTION-DISPLAY.
        05 WS-LAST-OPTION-TEXT       PIC X(01).
     01 WS-LAST-OPTION-NUMERIC REDEFINES WS-LAST-OPTION-DISPLAY.
        05 WS-LAST-OPTION-9          PIC 9(01).

     77 MSG-CONFIRMATION             PIC X(60).
     77 DUMMY                        PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
        UNTIL W-PERSON-MENU-OPTION EQUAL ZERO
           OR VALID-PERSON-MENU-OPTION.
     PERFORM 3000-DO-OPTIONS THRU 3000-EXIT
        UNTIL W-PERSON-MENU-OPTION EQUAL ZERO.
     EXIT PROGRAM.
     STOP RUN.
*----------------------------------------------------------------

1000-GET-MENU-OPTION.
     PERFORM CLEAR-SCREEN.
     DISPLAY "               PERSON / MEDICAL RECORD EXTRACTS".
     DISPLAY "               RUN DATE: " WS-RUN-DATE-MM "/"
             WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY
             "   REPORTS RUN: " WS-RUN-COUNT-9.
     DISPLAY "               LAST OPTION RUN: " WS-LAST-OPTION-9.
     DISPLAY " ".
     DISPLAY "           --------------------------------------------".
     DISPLAY "           | 1 - CHILD ALERT BY ADDRESS (childAlert)   |".
     DISPLAY "           | 2 - PERSON INFO BY LAST NAME              |".
     DISPLAY "           | 3 - COMMUNITY E-MAIL BY CITY              |".
     DISPLAY "           | 0 - RETURN TO MAIN MENU                   |".
     DISPLAY "           --------------------------------------------".
     DISPLAY " ".
     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
     PERFORM JUMP-LINE 8 TIMES.
     ACCEPT W-PERSON-MENU-OPTION.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-MENU-OPTION-VALID.
     IF W-PERSON-MENU-OPTION EQUAL ZERO
        DISPLAY "RETURNING TO MAIN MENU !"
     ELSE
        IF NOT VALID-PERSON-MENU-OPTION
           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY
           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT
        ELSE
           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-DO-OPTIONS.
     PERFORM CLEAR-SCREEN.

     IF W-PERSON-MENU-OPTION = 1
        MOVE "DO YOU CONFIRM RUNNING THE CHILD ALERT LISTING ?    <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "child-alert-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE W-PERSON-MENU-OPTION TO WS-LAST-OPTION-9
           DISPLAY "CHILD ALERT LISTING PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     IF W-PERSON-MENU-OPTION = 2
        MOVE "DO YOU CONFIRM RUNNING THE PERSON INFO LOOKUP ?     <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "person-info-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE W-PERSON-MENU-OPTION TO WS-LAST-OPTION-9
           DISPLAY "PERSON INFO LOOKUP PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     IF W-PERSON-MENU-OPTION = 3
        MOVE "DO YOU CONFIRM RUNNING THE COMMUNITY E-MAIL LISTING ? <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "community-email-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE W-PERSON-MENU-OPTION TO WS-LAST-OPTION-9
           DISPLAY "COMMUNITY E-MAIL LISTING PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     MOVE WS-RUN-COUNT TO WS-RUN-COUNT-9.

     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
        UNTIL W-PERSON-MENU-OPTION EQUAL ZERO
           OR VALID-PERSON-MENU-OPTION.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-CONFIRM-EXECUTION.
     DISPLAY MSG-CONFIRMATION.
     ACCEPT W-VALID-ANSWER.
     IF NOT VALID-ANSWER
        DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
        ACCEPT DUMMY.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PLMENU.CBL".
*----------------------------------------------------------------
