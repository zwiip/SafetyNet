*----------------------------------------------------------------
*  COMMUNITY-EMAIL-REPORT
*  Given a city, lists the e-mail address of every resident in
*  that city, in the order the resident master file was loaded --
*  feeds the county's community-alert mailing list.  Not
*  deduplicated -- a household sharing one mailbox is listed once
*  per resident on file there.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- PRINTED THE
*                               STATE CODE TABLE FOR THE VENDOR
*                               SYSTEM.
*  11/14/2003  RVM  AP-1288     RETARGETED AT THE COMMUNITY E-MAIL
*                               LIST FOR THE EMERGENCY SERVICES
*                               MAILING REQUEST.
*  05/06/2014  RVM  AP-1719     ADDED RUN-DATE/RUN-TIME STAMP TO THE
*                               LISTING -- MAILING VENDOR WANTED TO
*                               KNOW WHEN EACH EXTRACT WAS PULLED.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. community-email-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         COPY "SLPRSN.CBL".

         SELECT PRINTER-FILE
                ASSIGN TO "community-email-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
   FILE SECTION.

         COPY "FDPRSN.CBL".

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD        PIC X(80).

   WORKING-STORAGE SECTION.

         01 TITLE.
            05 FILLER                   PIC X(25) VALUE SPACES.
            05 FILLER                   PIC X(23) VALUE
                                         "COMMUNITY E-MAIL LISTING".
            05 FILLER                   PIC X(20) VALUE SPACES.
            05 FILLER                   PIC X(05) VALUE "PAG: ".
            05 PAGE-NUMBER              PIC 9(03).

         01 HEADING-ITEMS.
            05 FILLER                   PIC X(11) VALUE SPACES.
            05 FILLER                   PIC X(30) VALUE "E-MAIL ADDRESS".

         01 HEADING-LINE.
            05 FILLER                   PIC X(11) VALUE SPACES.
            05 FILLER                   PIC X(30) VALUE
                                         "==============================".

         01 DETAIL-1.
            05 FILLER                   PIC X(12) VALUE SPACES.
            05 D-EMAIL                  PIC X(40).

         01 W-NO-MATCH-LINE.
            05 FILLER                   PIC X(12) VALUE SPACES.
            05 FILLER                   PIC X(29) VALUE
                                         "NO RESIDENT ON FILE IN THAT CITY.".

         01 W-PRINTED-LINES              PIC 99.
            88 PAGE-FULL                 VALUE 50 THROUGH 99.

         01 ENTRY-CITY                   PIC X(20).

         01 WS-RUN-DATE                  PIC 9(08).
         01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
            05 WS-RUN-DATE-CCYY          PIC 9(04).
            05 WS-RUN-DATE-MM            PIC 9(02).
            05 WS-RUN-DATE-DD            PIC 9(02).

         01 WS-RUN-TIME                  PIC 9(08).
         01 WS-RUN-TIME-BREAKDOWN REDEFINES WS-RUN-TIME.
            05 WS-RUN-TIME-HH            PIC 9(02).
            05 WS-RUN-TIME-MM            PIC 9(02).
            05 WS-RUN-TIME-SS            PIC 9(02).
            05 WS-RUN-TIME-HS            PIC 9(02).

         01 RUN-STAMP-LINE.
            05 FILLER                    PIC X(11) VALUE SPACES.
            05 FILLER                    PIC X(06) VALUE "RUN ON".
            05 FILLER                    PIC X(01) VALUE SPACE.
            05 D-RUN-DATE-MM              PIC 99.
            05 FILLER                    PIC X(01) VALUE "/".
            05 D-RUN-DATE-DD              PIC 99.
            05 FILLER                    PIC X(01) VALUE "/".
            05 D-RUN-DATE-CCYY            PIC 9999.
            05 FILLER                    PIC X(04) VALUE " AT ".
            05 D-RUN-TIME-HH               PIC 99.
            05 FILLER                    PIC X(01) VALUE ":".
            05 D-RUN-TIME-MM               PIC 99.
            05 FILLER                    PIC X(35) VALUE SPACES.

         01 WS-ANY-MATCH-SW              PIC X VALUE "N".
            88 ANY-MATCH-FOUND         VALUE "Y".

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-CITY THRU 2000-EXIT.
     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
     PERFORM 5000-FINISH THRU 5000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE 0 TO PAGE-NUMBER.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     ACCEPT WS-RUN-TIME FROM TIME.
     MOVE WS-RUN-DATE-MM TO D-RUN-DATE-MM.
     MOVE WS-RUN-DATE-DD TO D-RUN-DATE-DD.
     MOVE WS-RUN-DATE-CCYY TO D-RUN-DATE-CCYY.
     MOVE WS-RUN-TIME-HH TO D-RUN-TIME-HH.
     MOVE WS-RUN-TIME-MM TO D-RUN-TIME-MM.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-CITY.
     DISPLAY "ENTER CITY FOR COMMUNITY E-MAIL LISTING: ".
     ACCEPT ENTRY-CITY.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-PRINT-REPORT.
     MOVE "N" TO WS-ANY-MATCH-SW.
     PERFORM PRINT-HEADINGS.
     MOVE RUN-STAMP-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
     SET PT-IDX TO 1.
     PERFORM 3100-TEST-ONE-PERSON THRU 3100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     IF NOT ANY-MATCH-FOUND
        MOVE W-NO-MATCH-LINE TO PRINTER-RECORD
        WRITE PRINTER-RECORD AFTER ADVANCING 1.
     PERFORM FINALIZE-PAGE.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-PERSON.
     IF PT-CITY (PT-IDX) = ENTRY-CITY
        MOVE "Y" TO WS-ANY-MATCH-SW
        PERFORM 3200-PRINT-ONE-EMAIL THRU 3200-EXIT.
     SET PT-IDX UP BY 1.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

3200-PRINT-ONE-EMAIL.
     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

     MOVE PT-EMAIL (PT-IDX) TO D-EMAIL.
     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
3200-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-FINISH.
     CLOSE PRINTER-FILE.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
PRINT-HEADINGS.

       ADD 1 TO PAGE-NUMBER.
       MOVE TITLE TO PRINTER-RECORD.
       WRITE PRINTER-RECORD BEFORE ADVANCING 1.

       MOVE HEADING-ITEMS TO PRINTER-RECORD.
       WRITE PRINTER-RECORD AFTER ADVANCING 3.

       MOVE HEADING-LINE TO PRINTER-RECORD.
       WRITE PRINTER-RECORD AFTER ADVANCING 1.

       MOVE 5 TO W-PRINTED-LINES.
PRINT-HEADINGS-EXIT.
       EXIT.
*----------------------------------------------------------------

FINALIZE-PAGE.
       MOVE SPACES TO PRINTER-RECORD.
       WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
FINALIZE-PAGE-EXIT.
       EXIT.
*----------------------------------------------------------------
