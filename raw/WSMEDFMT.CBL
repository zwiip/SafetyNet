*----------------------------------------------------------------
*  WSMEDFMT.CBL
*  Working fields for PL-FORMAT-MEDREC.CBL -- builds a single
*  semicolon-separated display line from the MEDICATIONS or
*  ALLERGIES entries of the medical record at MT-IDX = WS-FOUND-IDX.
*  Long lists are truncated to fit the report column; this is a
*  print-time convenience only, not a change to the stored data.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    01  WS-MED-LIST-TEXT             PIC X(150).
    01  WS-ALG-LIST-TEXT             PIC X(150).
    01  WS-FMT-SUB                   PIC 9(02) COMP.
    01  WS-FMT-PTR                   PIC 9(03) COMP.
