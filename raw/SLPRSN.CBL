*----------------------------------------------------------------
*  SLPRSN.CBL
*  FILE-CONTROL entry for the resident master extract file.
*  COPY'd into FILE-CONTROL by every SafetyNet report program
*  that reads the PERSON-FILE.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    SELECT PERSON-FILE
           ASSIGN TO PERSONDD
           ORGANIZATION IS LINE SEQUENTIAL.
