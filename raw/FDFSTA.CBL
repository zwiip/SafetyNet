*----------------------------------------------------------------
*  FDFSTA.CBL
*  Record layout of the fire-station coverage extract file.
*  STATION is carried as text -- NOT numeric.  The source data
*  orders it lexically ("1", "10", "2" ...) so it must never be
*  MOVEd to a numeric item for comparison.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    FD  FIRE-STATION-FILE
        LABEL RECORDS ARE OMITTED.

    01  FIRE-STATION-RECORD.
        05  FS-ADDRESS               PIC X(40).
        05  FS-STATION               PIC X(04).
        05  FILLER                   PIC X(06).
