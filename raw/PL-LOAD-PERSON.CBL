*----------------------------------------------------------------
*  PL-LOAD-PERSON.CBL
*  Reads PERSON-FILE in full into PERSON-TABLE.  No particular
*  order is significant and no de-dup is performed -- the table
*  simply mirrors the file in load order, per the read step
*  shared by every PersonService flow.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
LOAD-PERSON-TABLE.
    MOVE ZERO TO PT-COUNT.
    MOVE "N" TO WS-PRSN-EOF-SW.
    OPEN INPUT PERSON-FILE.
    PERFORM LOAD-PERSON-RECORD THRU LOAD-PERSON-RECORD-EXIT
        UNTIL WS-PRSN-EOF.
    CLOSE PERSON-FILE.
LOAD-PERSON-TABLE-EXIT.
    EXIT.

LOAD-PERSON-RECORD.
    READ PERSON-FILE
        AT END
            MOVE "Y" TO WS-PRSN-EOF-SW
            GO TO LOAD-PERSON-RECORD-EXIT.
    ADD 1 TO PT-COUNT.
    MOVE PR-FIRST-NAME TO PT-FIRST-NAME (PT-COUNT).
    MOVE PR-LAST-NAME  TO PT-LAST-NAME  (PT-COUNT).
    MOVE PR-ADDRESS    TO PT-ADDRESS    (PT-COUNT).
    MOVE PR-CITY       TO PT-CITY       (PT-COUNT).
    MOVE PR-ZIP        TO PT-ZIP        (PT-COUNT).
    MOVE PR-PHONE      TO PT-PHONE      (PT-COUNT).
    MOVE PR-EMAIL      TO PT-EMAIL      (PT-COUNT).
LOAD-PERSON-RECORD-EXIT.
    EXIT.
