*----------------------------------------------------------------
*  WSPRSN.CBL
*  WORKING-STORAGE table holding the PERSON-FILE in memory once
*  PL-LOAD-PERSON.CBL has read it -- every service-level paragraph
*  scans this table rather than re-reading the file.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2003-11-14  RVM  TICKET AP-1288  ADDED EMAIL FIELD.
*  2008-06-19  RVM  TICKET AP-1450  RAISED TABLE SIZE 300 TO 500.
*  2014-05-06  RVM  TICKET AP-1719  ADDED NUMERIC ZIP SHADOW FOR
*                                   MAILING-LIST SEQUENCE CHECKS.
*----------------------------------------------------------------
    01  PERSON-TABLE.
        05  PT-COUNT                PIC 9(04) COMP.
        05  PT-ENTRY OCCURS 500 TIMES
                     INDEXED BY PT-IDX.
            10  PT-FIRST-NAME       PIC X(20).
            10  PT-LAST-NAME        PIC X(20).
            10  PT-ADDRESS          PIC X(40).
            10  PT-CITY             PIC X(20).
            10  PT-ZIP              PIC X(05).
            10  PT-PHONE            PIC X(15).
            10  PT-EMAIL            PIC X(40).
            10  FILLER              PIC X(09).

*        Numeric-display shadow of a resident's ZIP code -- used
*        ONLY when a report needs to test or sequence-check the
*        ZIP numerically; matching against the file is always done
*        on PT-ZIP as text.
    01  WS-PRSN-ZIP-DISPLAY.
        05  WS-PRSN-ZIP-TEXT        PIC X(05).
    01  WS-PRSN-ZIP-NUMERIC REDEFINES WS-PRSN-ZIP-DISPLAY.
        05  WS-PRSN-ZIP-9           PIC 9(05).
