*----------------------------------------------------------------
*  FIRESTATION-EXTRACT-MENU
*  Submenu for the fire-station-driven extracts -- covered-persons
*  roster, call-out phone roster, single-address fire report, and
*  the multi-station flood-alert roster.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- VOUCHER
*                               PROCESSING SUBMENU.
*  05/06/2014  RVM  AP-1719     REBUILT AS THE FIRE STATION EXTRACT
*                               SUBMENU.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. firestation-extract-menu.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
DATA DIVISION.

   WORKING-STORAGE SECTION.

     01 W-STATION-MENU-OPTION         PIC 9 COMP.
        88 VALID-STATION-MENU-OPTION  VALUE 0 THROUGH 4.

     01 W-VALID-ANSWER                PIC X.
        88 VALID-ANSWER               VALUE "Y", "N".
        88 RUN-IS-CONFIRMED           VALUE "Y".

     01 WS-RUN-COUNT-DISPLAY.
        05 WS-RUN-COUNT-TEXT          PIC X(03).
     01 WS-RUN-COUNT-NUMERIC REDEFINES WS-RUN-COUNT-DISPLAY.
        05 WS-RUN-COUNT-9             PIC 9(03).

     01 WS-RUN-COUNT                  PIC 9(03) COMP VALUE 0.

     01 WS-STATION-OPTION-DISPLAY.
        05 WS-STATION-OPTION-TEXT     PIC X(01).
     01 WS-STATION-OPTION-NUMERIC REDEFINES
                                WS-STATION-OPTION-DISPLAY.
        05 WS-STATION-OPTION-9        PIC 9(01).

     01 WS-LAST-REPORT-DISPLAY.
        05 WS-LAST-REPORT-TEXT        PIC X(01).
     01 WS-LAST-REPORT-NUMERIC REDEFINES WS-LAST-REPORT-DISPLAY.
        05 WS-LAST-REPORT-9           PIC 9(01).

     77 MSG-CONFIRMATION              PIC X(60).
     77 DUMMY                         PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
        UNTIL W-STATION-MENU-OPTION EQUAL ZERO
           OR VALID-STATION-MENU-OPTION.
     PERFORM 3000-DO-OPTIONS THRU 3000-EXIT
        UNTIL W-STATION-MENU-OPTION EQUAL ZERO.
     EXIT PROGRAM.
     STOP RUN.
*----------------------------------------------------------------

1000-GET-MENU-OPTION.
     PERFORM CLEAR-SCREEN.
     DISPLAY "                     FIRE STATION EXTRACTS".
     DISPLAY "                     REPORTS RUN THIS SESSION: "
             WS-RUN-COUNT-9.
     DISPLAY "                     LAST OPTION RUN: "
             WS-LAST-REPORT-9.
     DISPLAY " ".
     DISPLAY "                 -----------------------------------------".
     DISPLAY "                 | 1 - COVERED-PERSONS ROSTER (/firestation)".
     DISPLAY "                 | 2 - PHONE CALL-OUT LIST (/phoneAlert)   |".
     DISPLAY "                 | 3 - FIRE REPORT BY ADDRESS (/fire)      |".
     DISPLAY "                 | 4 - FLOOD ALERT BY STATIONS             |".
     DISPLAY "                 | 0 - RETURN TO MAIN MENU                |".
     DISPLAY "                 -----------------------------------------".
     DISPLAY " ".
     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
     PERFORM JUMP-LINE 8 TIMES.
     ACCEPT W-STATION-MENU-OPTION.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-MENU-OPTION-VALID.
     IF W-STATION-MENU-OPTION EQUAL ZERO
        DISPLAY "RETURNING TO MAIN MENU !"
     ELSE
        IF NOT VALID-STATION-MENU-OPTION
           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY
           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT
        ELSE
           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-DO-OPTIONS.
     PERFORM CLEAR-SCREEN.
     MOVE W-STATION-MENU-OPTION TO WS-STATION-OPTION-9.

     IF W-STATION-MENU-OPTION = 1
        MOVE "DO YOU CONFIRM RUNNING THE COVERED-PERSONS ROSTER ? <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "covered-persons-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
           DISPLAY "COVERED-PERSONS ROSTER PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     IF W-STATION-MENU-OPTION = 2
        MOVE "DO YOU CONFIRM RUNNING THE PHONE CALL-OUT LIST ?    <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "phone-alert-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
           DISPLAY "PHONE CALL-OUT LIST PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     IF W-STATION-MENU-OPTION = 3
        MOVE "DO YOU CONFIRM RUNNING THE FIRE REPORT BY ADDRESS ? <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "fire-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
           DISPLAY "FIRE REPORT PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     IF W-STATION-MENU-OPTION = 4
        MOVE "DO YOU CONFIRM RUNNING THE FLOOD ALERT ROSTER ?     <Y/N>"
          TO MSG-CONFIRMATION
        PERFORM 3100-CONFIRM-EXECUTION THRU 3100-EXIT
           UNTIL VALID-ANSWER
        IF RUN-IS-CONFIRMED
           CALL "flood-alert-report"
           ADD 1 TO WS-RUN-COUNT
           MOVE WS-STATION-OPTION-9 TO WS-LAST-REPORT-9
           DISPLAY "FLOOD ALERT ROSTER PRINTED ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.

     MOVE WS-RUN-COUNT TO WS-RUN-COUNT-9.

     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
        UNTIL W-STATION-MENU-OPTION EQUAL ZERO
           OR VALID-STATION-MENU-OPTION.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-CONFIRM-EXECUTION.
     DISPLAY MSG-CONFIRMATION.
     ACCEPT W-VALID-ANSWER.
     IF NOT VALID-ANSWER
        DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
        ACCEPT DUMMY.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PLMENU.CBL".
*----------------------------------------------------------------
