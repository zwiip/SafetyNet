*----------------------------------------------------------------
*  PHONE-ALERT-REPORT
*  Given a fire station number, lists the distinct phone numbers
*  of every resident covered by that station -- feeds the
*  automated call-out list, so a household with more than one
*  resident at the same address is reported only once.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
*  08/30/2011  RVM  AP-1602     REPOINTED AT FIRE STATION TABLE
*                               SIZE INCREASE, 150 TO 300 STATIONS.
*  05/06/2014  RVM  AP-1719     DROPPED DUPLICATE PHONE NUMBERS --
*                               CALL-OUT VENDOR WAS BILLING US PER
*                               DIAL, DUPLICATES AND ALL.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. phone-alert-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         SELECT PRINTER-FILE
                ASSIGN TO "phone-alert-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

         COPY "SLPRSN.CBL".
         COPY "SLFSTA.CBL".

DATA DIVISION.
   FILE SECTION.

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD         PIC X(80).

         COPY "FDPRSN.CBL".
         COPY "FDFSTA.CBL".

   WORKING-STORAGE SECTION.

         01 TITLE.
            05 FILLER              PIC X(26) VALUE SPACES.
            05 FILLER              PIC X(23) VALUE
                                    "PHONE ALERT CALL-OUT LIST".
            05 FILLER              PIC X(20) VALUE SPACES.
            05 FILLER              PIC X(04) VALUE "PAG:".
            05 PAGE-NUMBER         PIC 9(03) VALUE 0.

         01 HEADING-1.
            05 FILLER              PIC X(17) VALUE "PHONE NUMBER".

         01 HEADING-2.
            05 FILLER              PIC X(17) VALUE
                                    "=================".

         01 DETAIL-1.
            05 D-PHONE              PIC X(17).

         01 W-PRINTED-LINES        PIC 99 VALUE 0.
            88 PAGE-FULL         VALUE 30 THROUGH 99.

         01 ENTRY-STATION-NUMBER   PIC X(04).

         01 WS-STATION-NUMBER-DISPLAY.
            05 WS-STATION-NUMBER-TEXT  PIC X(04).
         01 WS-STATION-NUMBER-NUMERIC REDEFINES
                                    WS-STATION-NUMBER-DISPLAY.
            05 WS-STATION-NUMBER-9     PIC 9(04).

         01 WS-RUN-DATE             PIC 9(08).
         01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
            05 WS-RUN-DATE-CCYY     PIC 9(04).
            05 WS-RUN-DATE-MM       PIC 9(02).
            05 WS-RUN-DATE-DD       PIC 9(02).

         01 RUN-DATE-LINE.
            05 FILLER               PIC X(06) VALUE SPACES.
            05 FILLER               PIC X(10) VALUE "RUN DATE: ".
            05 D-RUN-DATE-MM        PIC 99.
            05 FILLER               PIC X(01) VALUE "/".
            05 D-RUN-DATE-DD        PIC 99.
            05 FILLER               PIC X(01) VALUE "/".
            05 D-RUN-DATE-CCYY      PIC 9999.
            05 FILLER               PIC X(49) VALUE SPACES.

         01 WS-COVERED-ADDR-TABLE.
            05 WS-COVERED-ADDR-COUNT   PIC 9(04) COMP VALUE 0.
            05 WS-COVERED-ADDR-ENTRY OCCURS 300 TIMES
                        INDEXED BY WS-CA-IDX.
               10 WS-COVERED-ADDR      PIC X(40).
               10 FILLER               PIC X(04).

         01 WS-SEEN-PHONE-TABLE.
            05 WS-SEEN-PHONE-COUNT     PIC 9(04) COMP VALUE 0.
            05 WS-SEEN-PHONE-ENTRY OCCURS 500 TIMES
                        INDEXED BY WS-SP-IDX.
               10 WS-SEEN-PHONE        PIC X(15).
               10 FILLER               PIC X(02).

         01 WS-ADDR-COVERED-SW     PIC X VALUE "N".
            88 ADDR-IS-COVERED   VALUE "Y".

         01 WS-PHONE-SEEN-SW       PIC X VALUE "N".
            88 PHONE-IS-SEEN     VALUE "Y".

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
         COPY "WSFSTA.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-STATION-NUMBER THRU 2000-EXIT.
     PERFORM 3000-BUILD-COVERED-ADDRESSES THRU 3000-EXIT.
     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
     PERFORM 5000-FINISH THRU 5000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE ZERO TO PAGE-NUMBER.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     MOVE WS-RUN-DATE-MM TO D-RUN-DATE-MM.
     MOVE WS-RUN-DATE-DD TO D-RUN-DATE-DD.
     MOVE WS-RUN-DATE-CCYY TO D-RUN-DATE-CCYY.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-STATION-NUMBER.
     DISPLAY "ENTER FIRE STATION NUMBER FOR PHONE CALL-OUT LIST: ".
     ACCEPT ENTRY-STATION-NUMBER.
     MOVE ENTRY-STATION-NUMBER TO WS-STATION-NUMBER-TEXT.
     DISPLAY "BUILDING CALL-OUT LIST FOR STATION "
             WS-STATION-NUMBER-9 "...".
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-BUILD-COVERED-ADDRESSES.
     MOVE ZERO TO WS-COVERED-ADDR-COUNT.
     SET FT-IDX TO 1.
     PERFORM 3100-TEST-ONE-STATION THRU 3100-EXIT
        UNTIL FT-IDX > FT-COUNT.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-STATION.
     IF FT-STATION (FT-IDX) = ENTRY-STATION-NUMBER
        ADD 1 TO WS-COVERED-ADDR-COUNT
        MOVE FT-ADDRESS (FT-IDX)
             TO WS-COVERED-ADDR (WS-COVERED-ADDR-COUNT).
     SET FT-IDX UP BY 1.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

4000-PRINT-REPORT.
     MOVE ZERO TO WS-SEEN-PHONE-COUNT.
     PERFORM PRINT-HEADINGS.
     MOVE RUN-DATE-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
     SET PT-IDX TO 1.
     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     PERFORM FINALIZE-PAGE.
4000-EXIT.
     EXIT.
*----------------------------------------------------------------

4100-TEST-ONE-PERSON.
     PERFORM 4200-CHECK-ADDRESS-COVERED THRU 4200-EXIT.
     IF ADDR-IS-COVERED
        PERFORM 4400-CHECK-PHONE-SEEN THRU 4400-EXIT
        IF NOT PHONE-IS-SEEN
           PERFORM 4500-PRINT-ONE-PHONE THRU 4500-EXIT.
     SET PT-IDX UP BY 1.
4100-EXIT.
     EXIT.
*----------------------------------------------------------------

4200-CHECK-ADDRESS-COVERED.
     MOVE "N" TO WS-ADDR-COVERED-SW.
     SET WS-CA-IDX TO 1.
     PERFORM 4300-TEST-ONE-ADDRESS THRU 4300-EXIT
        UNTIL WS-CA-IDX > WS-COVERED-ADDR-COUNT
           OR ADDR-IS-COVERED.
4200-EXIT.
     EXIT.
*----------------------------------------------------------------

4300-TEST-ONE-ADDRESS.
     IF PT-ADDRESS (PT-IDX) = WS-COVERED-ADDR (WS-CA-IDX)
        MOVE "Y" TO WS-ADDR-COVERED-SW
        GO TO 4300-EXIT.
     SET WS-CA-IDX UP BY 1.
4300-EXIT.
     EXIT.
*----------------------------------------------------------------

4400-CHECK-PHONE-SEEN.
     MOVE "N" TO WS-PHONE-SEEN-SW.
     SET WS-SP-IDX TO 1.
     PERFORM 4410-TEST-ONE-SEEN-PHONE THRU 4410-EXIT
        UNTIL WS-SP-IDX > WS-SEEN-PHONE-COUNT
           OR PHONE-IS-SEEN.
4400-EXIT.
     EXIT.
*----------------------------------------------------------------

4410-TEST-ONE-SEEN-PHONE.
     IF PT-PHONE (PT-IDX) = WS-SEEN-PHONE (WS-SP-IDX)
        MOVE "Y" TO WS-PHONE-SEEN-SW
        GO TO 4410-EXIT.
     SET WS-SP-IDX UP BY 1.
4410-EXIT.
     EXIT.
*----------------------------------------------------------------

4500-PRINT-ONE-PHONE.
     ADD 1 TO WS-SEEN-PHONE-COUNT.
     MOVE PT-PHONE (PT-IDX) TO WS-SEEN-PHONE (WS-SEEN-PHONE-COUNT).
     MOVE PT-PHONE (PT-IDX) TO D-PHONE.
     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
4500-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-FINISH.
     CLOSE PRINTER-FILE.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
COPY "PL-LOAD-FSTATION.CBL".
COPY "PLPRINT.CBL".
*----------------------------------------------------------------
