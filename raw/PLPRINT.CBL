*----------------------------------------------------------------
*  PLPRINT.CBL
*  Generic page-heading / page-trailer paragraphs shared by the
*  SafetyNet report programs.  Relies on the calling program's
*  WORKING-STORAGE carrying the standard names TITLE, HEADING-1,
*  HEADING-2, PRINTER-RECORD, PAGE-NUMBER and W-PRINTED-LINES --
*  a report whose layout does not fit that shape writes its own
*  PRINT-HEADINGS/FINALIZE-PAGE instead of copying this member.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
PRINT-HEADINGS.
    ADD 1 TO PAGE-NUMBER.
    MOVE TITLE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
    MOVE HEADING-1 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 2.
    MOVE HEADING-2 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
    MOVE ZERO TO W-PRINTED-LINES.
PRINT-HEADINGS-EXIT.
    EXIT.

FINALIZE-PAGE.
    MOVE SPACES TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
FINALIZE-PAGE-EXIT.
    EXIT.
