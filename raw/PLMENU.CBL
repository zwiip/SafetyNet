*----------------------------------------------------------------
*  PLMENU.CBL
*  CLEAR-SCREEN / JUMP-LINE -- the two cosmetic paragraphs every
*  menu screen in this system uses to keep the 3270-style display
*  tidy between prompts.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
CLEAR-SCREEN.
    DISPLAY " " ERASE.
CLEAR-SCREEN-EXIT.
    EXIT.

JUMP-LINE.
    DISPLAY " ".
JUMP-LINE-EXIT.
    EXIT.
