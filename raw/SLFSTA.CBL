*----------------------------------------------------------------
*  SLFSTA.CBL
*  FILE-CONTROL entry for the fire-station coverage extract file.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    SELECT FIRE-STATION-FILE
           ASSIGN TO FSTATDD
           ORGANIZATION IS LINE SEQUENTIAL.
