*----------------------------------------------------------------
*  PLAGE.CBL
*  Computes a resident's whole-years age from WSAGE-BIRTHDATE
*  (dd/MM/yyyy) to today, and classifies the result as a child
*  (WSAGE-YEARS <= 18) or an adult.  Calendar year/month/day
*  subtraction -- no 365-day averaging, no rounding.  A birthdate
*  that fails to parse as a valid calendar date is treated as
*  not-a-child rather than erroring out.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL PARAGRAPH -- PLDATE.CBL.
*  2014-05-06  RVM  TICKET AP-1719  SPUN OFF AS PLAGE.CBL FOR THE
*                                   RESIDENT AGE/CHILD CALCULATION.
*  2014-05-08  RVM  TICKET AP-1722  18-YEAR-OLDS COUNT AS CHILDREN.
*----------------------------------------------------------------
GET-AGE-FROM-BIRTHDATE.
    MOVE "Y" TO WSAGE-VALID-SW.
    IF WSAGE-BIRTH-MM < 1 OR WSAGE-BIRTH-MM > 12
        MOVE "N" TO WSAGE-VALID-SW.
    IF WSAGE-BIRTH-DD < 1 OR WSAGE-BIRTH-DD > 31
        MOVE "N" TO WSAGE-VALID-SW.
    IF WSAGE-BIRTH-CCYY < 1753
        MOVE "N" TO WSAGE-VALID-SW.

    IF WSAGE-DATE-IS-VALID
        ACCEPT WSAGE-TODAY FROM DATE YYYYMMDD
        SUBTRACT WSAGE-BIRTH-CCYY FROM WSAGE-TODAY-CCYY
            GIVING WSAGE-YEARS
        PERFORM BACK-UP-A-YEAR-IF-NEEDED
                THRU BACK-UP-A-YEAR-IF-NEEDED-EXIT
    ELSE
        MOVE ZERO TO WSAGE-YEARS.

    IF WSAGE-DATE-IS-VALID AND WSAGE-YEARS NOT > 18
        MOVE "Y" TO WSAGE-ISCHILD-SW
    ELSE
        MOVE "N" TO WSAGE-ISCHILD-SW.
GET-AGE-FROM-BIRTHDATE-EXIT.
    EXIT.

BACK-UP-A-YEAR-IF-NEEDED.
    IF WSAGE-TODAY-MM < WSAGE-BIRTH-MM
        SUBTRACT 1 FROM WSAGE-YEARS
        GO TO BACK-UP-A-YEAR-IF-NEEDED-EXIT.
    IF WSAGE-TODAY-MM = WSAGE-BIRTH-MM
            AND WSAGE-TODAY-DD < WSAGE-BIRTH-DD
        SUBTRACT 1 FROM WSAGE-YEARS.
BACK-UP-A-YEAR-IF-NEEDED-EXIT.
    EXIT.
