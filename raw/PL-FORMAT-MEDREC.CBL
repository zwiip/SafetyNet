*----------------------------------------------------------------
*  PL-FORMAT-MEDREC.CBL
*  Formats the MEDICATIONS and ALLERGIES entries of the medical
*  record at MT-IDX = WS-FOUND-IDX into two semicolon-separated
*  text lines for printing.  A list with no entries prints as
*  "NONE".  Run PL-FIND-MEDREC.CBL first to set WS-FOUND-IDX.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
FORMAT-MEDICATIONS-TEXT.
    MOVE SPACES TO WS-MED-LIST-TEXT.
    MOVE 1 TO WS-FMT-PTR.
    IF MT-MED-COUNT (WS-FOUND-IDX) = ZERO
        STRING "NONE" DELIMITED BY SIZE
            INTO WS-MED-LIST-TEXT WITH POINTER WS-FMT-PTR
        GO TO FORMAT-MEDICATIONS-TEXT-EXIT.
    PERFORM FORMAT-ONE-MEDICATION THRU FORMAT-ONE-MEDICATION-EXIT
        VARYING WS-FMT-SUB FROM 1 BY 1
        UNTIL WS-FMT-SUB > MT-MED-COUNT (WS-FOUND-IDX).
FORMAT-MEDICATIONS-TEXT-EXIT.
    EXIT.

FORMAT-ONE-MEDICATION.
    IF WS-FMT-PTR > 140
        GO TO FORMAT-ONE-MEDICATION-EXIT.
    IF WS-FMT-SUB > 1
        STRING "; " DELIMITED BY SIZE
            INTO WS-MED-LIST-TEXT WITH POINTER WS-FMT-PTR.
    STRING MT-MEDICATION (WS-FOUND-IDX, WS-FMT-SUB) DELIMITED BY SPACE
        INTO WS-MED-LIST-TEXT WITH POINTER WS-FMT-PTR.
FORMAT-ONE-MEDICATION-EXIT.
    EXIT.

FORMAT-ALLERGIES-TEXT.
    MOVE SPACES TO WS-ALG-LIST-TEXT.
    MOVE 1 TO WS-FMT-PTR.
    IF MT-ALG-COUNT (WS-FOUND-IDX) = ZERO
        STRING "NONE" DELIMITED BY SIZE
            INTO WS-ALG-LIST-TEXT WITH POINTER WS-FMT-PTR
        GO TO FORMAT-ALLERGIES-TEXT-EXIT.
    PERFORM FORMAT-ONE-ALLERGY THRU FORMAT-ONE-ALLERGY-EXIT
        VARYING WS-FMT-SUB FROM 1 BY 1
        UNTIL WS-FMT-SUB > MT-ALG-COUNT (WS-FOUND-IDX).
FORMAT-ALLERGIES-TEXT-EXIT.
    EXIT.

FORMAT-ONE-ALLERGY.
    IF WS-FMT-PTR > 140
        GO TO FORMAT-ONE-ALLERGY-EXIT.
    IF WS-FMT-SUB > 1
        STRING "; " DELIMITED BY SIZE
            INTO WS-ALG-LIST-TEXT WITH POINTER WS-FMT-PTR.
    STRING MT-ALLERGY (WS-FOUND-IDX, WS-FMT-SUB) DELIMITED BY SPACE
        INTO WS-ALG-LIST-TEXT WITH POINTER WS-FMT-PTR.
FORMAT-ONE-ALLERGY-EXIT.
    EXIT.
