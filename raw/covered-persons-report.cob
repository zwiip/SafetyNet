*----------------------------------------------------------------
*  COVERED-PERSONS-REPORT
*  Lists every resident whose address is covered by an
*  operator-entered fire station number, with a trailer count of
*  how many of those residents are children (age 18 or under) as
*  of today versus adults.  A resident with no matching medical
*  record is still listed but is not added to either count.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- COVERED
*                               RESIDENTS BY FIRE STATION.
*  11/14/2003  RVM  AP-1288     ADDED PHONE NUMBER TO DETAIL LINE.
*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
*                               RECORD LAYOUT (20-ENTRY LISTS).
*  11/03/1998  RVM  AP-1205     FOUR-DIGIT YEAR ON PAGE TRAILER --
*                               CCYY CUTOVER.
*  08/30/2011  RVM  AP-1602     REPOINTED AT FIRE STATION TABLE
*                               SIZE INCREASE, 150 TO 300 STATIONS.
*  05/06/2014  RVM  AP-1719     ADDED CHILD/ADULT COUNT TRAILER --
*                               COUNTY AGING SERVICES REQUEST.
*  05/08/2014  RVM  AP-1722     18-YEAR-OLDS NOW COUNT AS CHILDREN,
*                               PER AGING SERVICES CLARIFICATION.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. covered-persons-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         SELECT PRINTER-FILE
                ASSIGN TO "covered-persons-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

         COPY "SLPRSN.CBL".
         COPY "SLFSTA.CBL".
         COPY "SLMEDR.CBL".

DATA DIVISION.
   FILE SECTION.

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD         PIC X(80).

         COPY "FDPRSN.CBL".
         COPY "FDFSTA.CBL".
         COPY "FDMEDR.CBL".

   WORKING-STORAGE SECTION.

         01 TITLE.
            05 FILLER              PIC X(24) VALUE SPACES.
            05 FILLER              PIC X(32) VALUE
                                    "COVERED PERSONS BY FIRE STATION".
            05 FILLER              PIC X(17) VALUE SPACES.
            05 FILLER              PIC X(04) VALUE "PAG:".
            05 PAGE-NUMBER         PIC 9(03) VALUE 0.

         01 HEADING-1.
            05 FILLER              PIC X(15) VALUE "FIRST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE "LAST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(30) VALUE "ADDRESS".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(17) VALUE "PHONE NUMBER".

         01 HEADING-2.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(30) VALUE
                                    "==============================".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(17) VALUE
                                    "=================".

         01 DETAIL-1.
            05 D-FIRST-NAME        PIC X(15).
            05 FILLER              PIC X(01).
            05 D-LAST-NAME         PIC X(15).
            05 FILLER              PIC X(01).
            05 D-ADDRESS           PIC X(30).
            05 FILLER              PIC X(01).
            05 D-PHONE             PIC X(17).

         01 TOTALS-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(17) VALUE
                                    "CHILDREN COUNTED:".
            05 D-CHILD-COUNT       PIC ZZZ9.
            05 FILLER              PIC X(05) VALUE SPACES.
            05 FILLER              PIC X(15) VALUE
                                    "ADULTS COUNTED:".
            05 D-ADULT-COUNT       PIC ZZZ9.
            05 FILLER              PIC X(20) VALUE SPACES.

         01 W-PRINTED-LINES        PIC 99 VALUE 0.
            88 PAGE-FULL         VALUE 30 THROUGH 99.

         01 ENTRY-STATION-NUMBER   PIC X(04).

         01 WS-COVERED-ADDR-TABLE.
            05 WS-COVERED-ADDR-COUNT   PIC 9(04) COMP VALUE 0.
            05 WS-COVERED-ADDR-ENTRY OCCURS 300 TIMES
                        INDEXED BY WS-CA-IDX.
               10 WS-COVERED-ADDR      PIC X(40).
               10 FILLER               PIC X(04).

         01 WS-CHILD-COUNT         PIC 9(04) COMP VALUE 0.
         01 WS-ADULT-COUNT         PIC 9(04) COMP VALUE 0.

         01 WS-ADDR-COVERED-SW     PIC X VALUE "N".
            88 ADDR-IS-COVERED   VALUE "Y".

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
         COPY "WSFSTA.CBL".
         COPY "WSMEDR.CBL".
         COPY "WSAGE.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-STATION-NUMBER THRU 2000-EXIT.
     PERFORM 3000-BUILD-COVERED-ADDRESSES THRU 3000-EXIT.
     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
     PERFORM 5000-FINISH THRU 5000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE ZERO TO PAGE-NUMBER.
     MOVE ZERO TO WS-CHILD-COUNT.
     MOVE ZERO TO WS-ADULT-COUNT.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-STATION-NUMBER.
     DISPLAY "ENTER FIRE STATION NUMBER FOR COVERED PERSONS LIST: ".
     ACCEPT ENTRY-STATION-NUMBER.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-BUILD-COVERED-ADDRESSES.
     MOVE ZERO TO WS-COVERED-ADDR-COUNT.
     SET FT-IDX TO 1.
     PERFORM 3100-TEST-ONE-STATION THRU 3100-EXIT
        UNTIL FT-IDX > FT-COUNT.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-STATION.
*    STATION IS COMPARED AS TEXT -- SEE FDFSTA.CBL.
     IF FT-STATION (FT-IDX) = ENTRY-STATION-NUMBER
        ADD 1 TO WS-COVERED-ADDR-COUNT
        MOVE FT-ADDRESS (FT-IDX)
             TO WS-COVERED-ADDR (WS-COVERED-ADDR-COUNT).
     SET FT-IDX UP BY 1.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

4000-PRINT-REPORT.
     PERFORM PRINT-HEADINGS.
     SET PT-IDX TO 1.
     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     PERFORM 4900-PRINT-TOTALS THRU 4900-EXIT.
     PERFORM FINALIZE-PAGE.
4000-EXIT.
     EXIT.
*----------------------------------------------------------------

4100-TEST-ONE-PERSON.
     PERFORM 4200-CHECK-ADDRESS-COVERED THRU 4200-EXIT.
     IF ADDR-IS-COVERED
        PERFORM 4300-PRINT-ONE-PERSON THRU 4300-EXIT.
     SET PT-IDX UP BY 1.
4100-EXIT.
     EXIT.
*----------------------------------------------------------------

4200-CHECK-ADDRESS-COVERED.
     MOVE "N" TO WS-ADDR-COVERED-SW.
     SET WS-CA-IDX TO 1.
     PERFORM 4210-TEST-ONE-ADDRESS THRU 4210-EXIT
        UNTIL WS-CA-IDX > WS-COVERED-ADDR-COUNT
           OR ADDR-IS-COVERED.
4200-EXIT.
     EXIT.
*----------------------------------------------------------------

4210-TEST-ONE-ADDRESS.
     IF PT-ADDRESS (PT-IDX) = WS-COVERED-ADDR (WS-CA-IDX)
        MOVE "Y" TO WS-ADDR-COVERED-SW
        GO TO 4210-EXIT.
     SET WS-CA-IDX UP BY 1.
4210-EXIT.
     EXIT.
*----------------------------------------------------------------

4300-PRINT-ONE-PERSON.
     MOVE PT-FIRST-NAME (PT-IDX) TO D-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO D-LAST-NAME.
     MOVE PT-ADDRESS    (PT-IDX) TO D-ADDRESS.
     MOVE PT-PHONE      (PT-IDX) TO D-PHONE.
     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

*    CHILD/ADULT CLASSIFICATION DEPENDS ON A MATCHING MEDICAL
*    RECORD -- A RESIDENT WITH NONE IS LISTED BUT NOT COUNTED.
     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
     IF WS-FOUND
        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
        IF WSAGE-ISCHILD
           ADD 1 TO WS-CHILD-COUNT
        ELSE
           ADD 1 TO WS-ADULT-COUNT.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
4300-EXIT.
     EXIT.
*----------------------------------------------------------------

4900-PRINT-TOTALS.
     MOVE WS-CHILD-COUNT TO D-CHILD-COUNT.
     MOVE WS-ADULT-COUNT TO D-ADULT-COUNT.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     MOVE TOTALS-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
4900-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-FINISH.
     CLOSE PRINTER-FILE.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
COPY "PL-LOAD-FSTATION.CBL".
COPY "PL-LOAD-MEDREC.CBL".
COPY "PL-FIND-MEDREC.CBL".
COPY "PLAGE.CBL".
COPY "PLPRINT.CBL".
*----------------------------------------------------------------
