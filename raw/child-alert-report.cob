*----------------------------------------------------------------
*  CHILD-ALERT-REPORT
*  Given one address, lists the children (age 18 or under) living
*  there separately from the other household members -- for the
*  responding crew to know right away whether children are present
*  and who else lives at the address.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- LISTED ALL
*                               VENDORS ON FILE BY NUMBER.
*  05/06/2014  RVM  AP-1719     RETARGETED AT THE CHILD-ALERT
*                               ADDRESS LOOKUP FOR DISPATCH.
*  05/08/2014  RVM  AP-1722     SPLIT LISTING INTO A CHILD SECTION
*                               AND AN OTHER-HOUSEHOLD-MEMBERS
*                               SECTION PER THE DISPATCH REQUEST.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. child-alert-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         SELECT PRINTER-FILE
                ASSIGN TO "child-alert-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

         COPY "SLPRSN.CBL".
         COPY "SLMEDR.CBL".

DATA DIVISION.
   FILE SECTION.

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD         PIC X(80).

         COPY "FDPRSN.CBL".
         COPY "FDMEDR.CBL".

   WORKING-STORAGE SECTION.

         01 TITLE.
            05 FILLER              PIC X(26) VALUE SPACES.
            05 FILLER              PIC X(21) VALUE
                                    "CHILD ALERT BY ADDRESS".
            05 FILLER              PIC X(22) VALUE SPACES.
            05 FILLER              PIC X(04) VALUE "PAG:".
            05 PAGE-NUMBER         PIC 9(03) VALUE 0.

         01 HEADER-LINE.
            05 FILLER              PIC X(09) VALUE "ADDRESS: ".
            05 D-HDR-ADDRESS       PIC X(40).
            05 FILLER              PIC X(31) VALUE SPACES.

         01 RUN-DATE-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(10) VALUE "RUN DATE: ".
            05 D-RUN-DATE-MM       PIC 99.
            05 FILLER              PIC X(01) VALUE "/".
            05 D-RUN-DATE-DD       PIC 99.
            05 FILLER              PIC X(01) VALUE "/".
            05 D-RUN-DATE-CCYY     PIC 9999.
            05 FILLER              PIC X(54) VALUE SPACES.

         01 SECTION-CHILD-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(11) VALUE "CHILD-LIST".

         01 SECTION-OTHER-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(20) VALUE "OTHER-MEMBERS-LIST".

         01 HEADING-1.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(15) VALUE "FIRST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE "LAST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "AGE".

         01 HEADING-2.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "===".

         01 DETAIL-1.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 D-FIRST-NAME        PIC X(15).
            05 FILLER              PIC X(01).
            05 D-LAST-NAME         PIC X(15).
            05 FILLER              PIC X(01).
            05 D-AGE               PIC ZZ9.

         01 W-NO-RESIDENTS-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(36) VALUE
                                    "NO RESIDENTS ON FILE AT THIS ADDRESS.".

         01 W-NO-CHILDREN-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(28) VALUE
                                    "NO CHILDREN AT THIS ADDRESS.".

         01 W-NO-OTHERS-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(33) VALUE
                                    "NO OTHER HOUSEHOLD MEMBERS ON FILE.".

         01 TOTALS-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(10) VALUE "CHILDREN: ".
            05 D-CHILD-TOTAL       PIC ZZ9.
            05 FILLER              PIC X(04) VALUE SPACES.
            05 FILLER              PIC X(08) VALUE "OTHERS: ".
            05 D-OTHER-TOTAL       PIC ZZ9.

         01 W-PRINTED-LINES        PIC 99 VALUE 0.
            88 PAGE-FULL         VALUE 45 THROUGH 99.

         01 ENTRY-ADDRESS          PIC X(40).

         01 WS-ANY-RESIDENT-SW     PIC X VALUE "N".
            88 ANY-RESIDENT-FOUND VALUE "Y".

         01 WS-ANY-CHILD-SW        PIC X VALUE "N".
            88 ANY-CHILD-FOUND   VALUE "Y".

         01 WS-ANY-OTHER-SW        PIC X VALUE "N".
            88 ANY-OTHER-FOUND   VALUE "Y".

         01 WS-RUN-DATE            PIC 9(08).
         01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
            05 WS-RUN-DATE-CCYY    PIC 9(04).
            05 WS-RUN-DATE-MM      PIC 9(02).
            05 WS-RUN-DATE-DD      PIC 9(02).

         01 WS-RESIDENT-COUNT-DISPLAY.
            05 WS-RESIDENT-COUNT-TEXT   PIC X(03).
         01 WS-RESIDENT-COUNT-NUMERIC REDEFINES
                                    WS-RESIDENT-COUNT-DISPLAY.
            05 WS-RESIDENT-COUNT-9      PIC 9(03).

         01 WS-CHILD-COUNT          PIC 9(03) COMP VALUE 0.
         01 WS-OTHER-COUNT          PIC 9(03) COMP VALUE 0.

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
         COPY "WSMEDR.CBL".
         COPY "WSAGE.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-ADDRESS THRU 2000-EXIT.
     PERFORM 3000-PRINT-HEADER THRU 3000-EXIT.
     PERFORM 4000-PRINT-CHILD-SECTION THRU 4000-EXIT.
     PERFORM 6000-PRINT-OTHER-SECTION THRU 6000-EXIT.
     PERFORM 8000-FINISH THRU 8000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE ZERO TO PAGE-NUMBER.
     MOVE ZERO TO WS-CHILD-COUNT.
     MOVE ZERO TO WS-OTHER-COUNT.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-ADDRESS.
     DISPLAY "ENTER ADDRESS FOR CHILD ALERT LOOKUP: ".
     ACCEPT ENTRY-ADDRESS.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-PRINT-HEADER.
     ADD 1 TO PAGE-NUMBER.
     MOVE TITLE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
     MOVE ZERO TO W-PRINTED-LINES.

     MOVE ENTRY-ADDRESS TO D-HDR-ADDRESS.
     MOVE HEADER-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     MOVE WS-RUN-DATE-MM TO D-RUN-DATE-MM.
     MOVE WS-RUN-DATE-DD TO D-RUN-DATE-DD.
     MOVE WS-RUN-DATE-CCYY TO D-RUN-DATE-CCYY.
     MOVE RUN-DATE-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     MOVE "N" TO WS-ANY-RESIDENT-SW.
     SET PT-IDX TO 1.
     PERFORM 3100-TEST-ONE-RESIDENT THRU 3100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     IF NOT ANY-RESIDENT-FOUND
        MOVE W-NO-RESIDENTS-LINE TO PRINTER-RECORD
        WRITE PRINTER-RECORD AFTER ADVANCING 1.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-RESIDENT.
     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
        MOVE "Y" TO WS-ANY-RESIDENT-SW.
     SET PT-IDX UP BY 1.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

4000-PRINT-CHILD-SECTION.
     MOVE "N" TO WS-ANY-CHILD-SW.
     MOVE SECTION-CHILD-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.
     MOVE HEADING-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     MOVE HEADING-2 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 4 TO W-PRINTED-LINES.

     SET PT-IDX TO 1.
     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     IF NOT ANY-CHILD-FOUND
        MOVE W-NO-CHILDREN-LINE TO PRINTER-RECORD
        WRITE PRINTER-RECORD AFTER ADVANCING 1
        ADD 1 TO W-PRINTED-LINES.
4000-EXIT.
     EXIT.
*----------------------------------------------------------------

4100-TEST-ONE-PERSON.
     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
        PERFORM 5000-CLASSIFY-ONE-PERSON THRU 5000-EXIT
        IF WSAGE-ISCHILD
           MOVE "Y" TO WS-ANY-CHILD-SW
           ADD 1 TO WS-CHILD-COUNT
           PERFORM 4200-PRINT-ONE-PERSON THRU 4200-EXIT.
     SET PT-IDX UP BY 1.
4100-EXIT.
     EXIT.
*----------------------------------------------------------------

4200-PRINT-ONE-PERSON.
     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
     MOVE PT-FIRST-NAME (PT-IDX) TO D-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO D-LAST-NAME.
     MOVE WSAGE-YEARS             TO D-AGE.
     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
4200-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-CLASSIFY-ONE-PERSON.
     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
     IF WS-FOUND
        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
     ELSE
        MOVE ZERO TO WSAGE-YEARS
        MOVE "N" TO WSAGE-ISCHILD-SW.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

6000-PRINT-OTHER-SECTION.
     MOVE "N" TO WS-ANY-OTHER-SW.
     MOVE SECTION-OTHER-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.
     MOVE HEADING-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     MOVE HEADING-2 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 4 TO W-PRINTED-LINES.

     SET PT-IDX TO 1.
     PERFORM 6100-TEST-ONE-PERSON THRU 6100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     IF NOT ANY-OTHER-FOUND
        MOVE W-NO-OTHERS-LINE TO PRINTER-RECORD
        WRITE PRINTER-RECORD AFTER ADVANCING 1
        ADD 1 TO W-PRINTED-LINES.

     MOVE WS-CHILD-COUNT TO WS-RESIDENT-COUNT-9.
     MOVE WS-RESIDENT-COUNT-9 TO D-CHILD-TOTAL.
     MOVE WS-OTHER-COUNT TO WS-RESIDENT-COUNT-9.
     MOVE WS-RESIDENT-COUNT-9 TO D-OTHER-TOTAL.
     MOVE TOTALS-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.

     PERFORM FINALIZE-PAGE.
6000-EXIT.
     EXIT.
*----------------------------------------------------------------

6100-TEST-ONE-PERSON.
     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
        PERFORM 5000-CLASSIFY-ONE-PERSON THRU 5000-EXIT
        IF NOT WSAGE-ISCHILD
           MOVE "Y" TO WS-ANY-OTHER-SW
           ADD 1 TO WS-OTHER-COUNT
           PERFORM 6200-PRINT-ONE-PERSON THRU 6200-EXIT.
     SET PT-IDX UP BY 1.
6100-EXIT.
     EXIT.
*----------------------------------------------------------------

6200-PRINT-ONE-PERSON.
     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
     MOVE PT-FIRST-NAME (PT-IDX) TO D-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO D-LAST-NAME.
     MOVE WSAGE-YEARS             TO D-AGE.
     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
6200-EXIT.
     EXIT.
*----------------------------------------------------------------

8000-FINISH.
     CLOSE PRINTER-FILE.
8000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
COPY "PL-LOAD-MEDREC.CBL".
COPY "PL-FIND-MEDREC.CBL".
COPY "PLAGE.CBL".
COPY "PLPRINT.CBL".
*----------------------------------------------------------------
