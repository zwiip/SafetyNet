*----------------------------------------------------------------
*  FIRE-REPORT
*  Given one address, reports the fire station number covering it
*  and a roster of every resident at that address -- last name,
*  phone, current age, medications and allergies -- for the
*  dispatcher to hand to the responding crew.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM.
*  11/14/2003  RVM  AP-1288     ADDED PHONE NUMBER TO ROSTER LINE.
*  11/03/1998  RVM  AP-1205     CCYY CUTOVER ON PAGE TRAILER.
*  01/17/2006  RVM  AP-1390     REPOINTED AT WIDENED MEDICAL
*                               RECORD LAYOUT (20-ENTRY LISTS).
*  05/06/2014  RVM  AP-1719     MEDICATIONS/ALLERGIES COLUMNS
*                               ADDED -- DISPATCH REQUEST.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. fire-report.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         SELECT PRINTER-FILE
                ASSIGN TO "fire-report.prn"
                ORGANIZATION IS LINE SEQUENTIAL.

         COPY "SLPRSN.CBL".
         COPY "SLFSTA.CBL".
         COPY "SLMEDR.CBL".

DATA DIVISION.
   FILE SECTION.

         FD PRINTER-FILE
            LABEL RECORDS ARE OMITTED.

         01 PRINTER-RECORD         PIC X(80).

         COPY "FDPRSN.CBL".
         COPY "FDFSTA.CBL".
         COPY "FDMEDR.CBL".

   WORKING-STORAGE SECTION.

         01 HEADER-LINE.
            05 FILLER              PIC X(17) VALUE
                                    "COVERING STATION:".
            05 D-HDR-STATION       PIC X(04).
            05 FILLER              PIC X(04) VALUE SPACES.
            05 FILLER              PIC X(08) VALUE "ADDRESS:".
            05 D-HDR-ADDRESS       PIC X(40).
            05 FILLER              PIC X(07) VALUE SPACES.

         01 HEADING-1.
            05 FILLER              PIC X(15) VALUE "LAST NAME".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE "PHONE NUMBER".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "AGE".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(22) VALUE "MEDICATIONS".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(21) VALUE "ALLERGIES".

         01 HEADING-2.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(15) VALUE
                                    "===============".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(03) VALUE "===".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(22) VALUE
                                    "======================".
            05 FILLER              PIC X(01) VALUE SPACE.
            05 FILLER              PIC X(21) VALUE
                                    "=====================".

         01 DETAIL-1.
            05 D-LAST-NAME         PIC X(15).
            05 FILLER              PIC X(01).
            05 D-PHONE             PIC X(15).
            05 FILLER              PIC X(01).
            05 D-AGE               PIC ZZ9.
            05 FILLER              PIC X(01).
            05 D-MEDICATIONS       PIC X(22).
            05 FILLER              PIC X(01).
            05 D-ALLERGIES         PIC X(21).

         01 W-NO-RESIDENTS-LINE.
            05 FILLER              PIC X(06) VALUE SPACES.
            05 FILLER              PIC X(36) VALUE
                                    "NO RESIDENTS ON FILE AT THIS ADDRESS.".

         01 ENTRY-ADDRESS          PIC X(40).

         01 WS-STATION-FOUND-SW    PIC X VALUE "N".
            88 STATION-IS-FOUND  VALUE "Y".

         01 WS-ANY-RESIDENT-SW     PIC X VALUE "N".
            88 ANY-RESIDENT-FOUND VALUE "Y".

         COPY "WSCTL.CBL".
         COPY "WSPRSN.CBL".
         COPY "WSFSTA.CBL".
         COPY "WSMEDR.CBL".
         COPY "WSAGE.CBL".
         COPY "WSMEDFMT.CBL".
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-GET-ADDRESS THRU 2000-EXIT.
     PERFORM 3000-PRINT-HEADER THRU 3000-EXIT.
     PERFORM 4000-PRINT-ROSTER THRU 4000-EXIT.
     PERFORM 5000-FINISH THRU 5000-EXIT.
     STOP RUN.
*----------------------------------------------------------------

1000-INITIALIZE.
     OPEN OUTPUT PRINTER-FILE.
     PERFORM LOAD-PERSON-TABLE THRU LOAD-PERSON-TABLE-EXIT.
     PERFORM LOAD-FSTATION-TABLE THRU LOAD-FSTATION-TABLE-EXIT.
     PERFORM LOAD-MEDREC-TABLE THRU LOAD-MEDREC-TABLE-EXIT.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-ADDRESS.
     DISPLAY "ENTER ADDRESS FOR FIRE RESPONSE LOOKUP: ".
     ACCEPT ENTRY-ADDRESS.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-PRINT-HEADER.
     MOVE "N" TO WS-STATION-FOUND-SW.
     SET FT-IDX TO 1.
     PERFORM 3100-TEST-ONE-STATION THRU 3100-EXIT
        UNTIL FT-IDX > FT-COUNT
           OR STATION-IS-FOUND.

     MOVE ENTRY-ADDRESS TO D-HDR-ADDRESS.
     IF STATION-IS-FOUND
        MOVE FT-STATION (FT-IDX) TO D-HDR-STATION
     ELSE
        MOVE "????" TO D-HDR-STATION.

     MOVE HEADER-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     MOVE HEADING-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE HEADING-2 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

3100-TEST-ONE-STATION.
     IF FT-ADDRESS (FT-IDX) = ENTRY-ADDRESS
        MOVE "Y" TO WS-STATION-FOUND-SW
        GO TO 3100-EXIT.
     SET FT-IDX UP BY 1.
3100-EXIT.
     EXIT.
*----------------------------------------------------------------

4000-PRINT-ROSTER.
     MOVE "N" TO WS-ANY-RESIDENT-SW.
     SET PT-IDX TO 1.
     PERFORM 4100-TEST-ONE-PERSON THRU 4100-EXIT
        UNTIL PT-IDX > PT-COUNT.
     IF NOT ANY-RESIDENT-FOUND
        MOVE W-NO-RESIDENTS-LINE TO PRINTER-RECORD
        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
4000-EXIT.
     EXIT.
*----------------------------------------------------------------

4100-TEST-ONE-PERSON.
     IF PT-ADDRESS (PT-IDX) = ENTRY-ADDRESS
        MOVE "Y" TO WS-ANY-RESIDENT-SW
        PERFORM 4200-PRINT-ONE-PERSON THRU 4200-EXIT.
     SET PT-IDX UP BY 1.
4100-EXIT.
     EXIT.
*----------------------------------------------------------------

4200-PRINT-ONE-PERSON.
     MOVE PT-LAST-NAME (PT-IDX) TO D-LAST-NAME.
     MOVE PT-PHONE     (PT-IDX) TO D-PHONE.

     MOVE PT-FIRST-NAME (PT-IDX) TO WS-SEARCH-FIRST-NAME.
     MOVE PT-LAST-NAME  (PT-IDX) TO WS-SEARCH-LAST-NAME.
     PERFORM FIND-MEDREC-BY-NAME THRU FIND-MEDREC-BY-NAME-EXIT.
     IF WS-FOUND
        MOVE MT-BIRTHDATE (WS-FOUND-IDX) TO WSAGE-BIRTHDATE
        PERFORM GET-AGE-FROM-BIRTHDATE THRU GET-AGE-FROM-BIRTHDATE-EXIT
        MOVE WSAGE-YEARS TO D-AGE
        PERFORM FORMAT-MEDICATIONS-TEXT THRU FORMAT-MEDICATIONS-TEXT-EXIT
        PERFORM FORMAT-ALLERGIES-TEXT THRU FORMAT-ALLERGIES-TEXT-EXIT
        MOVE WS-MED-LIST-TEXT TO D-MEDICATIONS
        MOVE WS-ALG-LIST-TEXT TO D-ALLERGIES
     ELSE
        MOVE ZERO TO D-AGE
        MOVE "** NO MEDICAL RECORD **" TO D-MEDICATIONS
        MOVE SPACES TO D-ALLERGIES.

     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
4200-EXIT.
     EXIT.
*----------------------------------------------------------------

5000-FINISH.
     CLOSE PRINTER-FILE.
5000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PL-LOAD-PERSON.CBL".
COPY "PL-LOAD-FSTATION.CBL".
COPY "PL-LOAD-MEDREC.CBL".
COPY "PL-FIND-MEDREC.CBL".
COPY "PLAGE.CBL".
COPY "PL-FORMAT-MEDREC.CBL".
*----------------------------------------------------------------
