*----------------------------------------------------------------
*  PL-FIND-MEDREC.CBL
*  Linear scan of MEDICAL-RECORD-TABLE for the first exact match
*  on (WS-SEARCH-FIRST-NAME, WS-SEARCH-LAST-NAME).  Sets
*  WS-FOUND-SW and, when found, WS-FOUND-IDX to the matching
*  entry.  The source data is trusted to have at most one medical
*  record per full name.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
FIND-MEDREC-BY-NAME.
    MOVE "N" TO WS-FOUND-SW.
    MOVE ZERO TO WS-FOUND-IDX.
    SET MT-IDX TO 1.
    PERFORM FIND-MEDREC-TEST-ONE THRU FIND-MEDREC-TEST-ONE-EXIT
        UNTIL MT-IDX > MT-COUNT
           OR WS-FOUND.
FIND-MEDREC-BY-NAME-EXIT.
    EXIT.

FIND-MEDREC-TEST-ONE.
    IF MT-FIRST-NAME (MT-IDX) = WS-SEARCH-FIRST-NAME
       AND MT-LAST-NAME (MT-IDX) = WS-SEARCH-LAST-NAME
        MOVE "Y" TO WS-FOUND-SW
        SET WS-FOUND-IDX TO MT-IDX
        GO TO FIND-MEDREC-TEST-ONE-EXIT.
    SET MT-IDX UP BY 1.
FIND-MEDREC-TEST-ONE-EXIT.
    EXIT.
