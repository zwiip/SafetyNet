*----------------------------------------------------------------
*  FDMEDR.CBL
*  Record layout of the medical-record extract file.  The
*  medications and allergies lists are carried as a single
*  semicolon-delimited text field (0 to 20 "name:dose" / name
*  entries) -- PL-LOAD-MEDREC.CBL unstrings each into the
*  WORKING-STORAGE table (see WSMEDR.CBL) as it loads.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*  2006-01-17  RVM  TICKET AP-1390  WIDENED LISTS 18 TO 20 ENTRIES.
*----------------------------------------------------------------
    FD  MEDICAL-RECORD-FILE
        LABEL RECORDS ARE OMITTED.

    01  MEDICAL-RECORD.
        05  MR-FIRST-NAME            PIC X(20).
        05  MR-LAST-NAME             PIC X(20).
        05  MR-BIRTHDATE             PIC X(10).
        05  MR-MEDICATIONS-LIST      PIC X(620).
        05  MR-ALLERGIES-LIST        PIC X(620).
        05  FILLER                   PIC X(10).

*        Day/month/year breakdown of the birthdate literal, used
*        by PLAGE.CBL when it computes a resident's current age.
*        MR-BIRTHDATE is stored dd/MM/yyyy, so the slash positions
*        below redefine as plain text and the digit groups as
*        numeric.
    01  MR-BIRTHDATE-BREAKDOWN REDEFINES MR-BIRTHDATE.
        05  MR-BIRTH-DD              PIC 9(02).
        05  FILLER                   PIC X(01).
        05  MR-BIRTH-MM              PIC 9(02).
        05  FILLER                   PIC X(01).
        05  MR-BIRTH-CCYY            PIC 9(04).
