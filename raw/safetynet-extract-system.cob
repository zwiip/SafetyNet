*----------------------------------------------------------------
*  SAFETYNET-EXTRACT-SYSTEM
*  Top-level menu for the county's emergency-services batch extract
*  system.  Routes the operator to the fire-station roster extracts
*  or the person/medical-record extracts; does no processing of its
*  own beyond the menu.
*----------------------------------------------------------------
*  CHANGE LOG
*  DATE        BY   TICKET      DESCRIPTION
*  ----------  ---  ----------  -------------------------------
*  04/14/1987  RVM  AP-1102     ORIGINAL PROGRAM -- TOP MENU OF THE
*                               OLD ACCOUNTS-PAYABLE SYSTEM.
*  05/06/2014  RVM  AP-1719     REBUILT AS THE TOP MENU OF THE
*                               EMERGENCY SERVICES EXTRACT SYSTEM.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID. safetynet-extract-system.
AUTHOR. R VASQUEZ MORALES.
INSTALLATION. COUNTY DATA CENTER - EMERGENCY SERVICES DIVISION.
DATE-WRITTEN. 04/14/1987.
DATE-COMPILED.
SECURITY. COUNTY EMERGENCY SERVICES - INTERNAL USE ONLY.
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SOURCE-COMPUTER. IBM-370.
      OBJECT-COMPUTER. IBM-370.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS STATION-DIGITS IS "0" THRU "9"
          UPSI-0 IS SAFETYNET-TEST-MODE-SWITCH.
DATA DIVISION.

   WORKING-STORAGE SECTION.

     01 W-MAIN-MENU-OPTION          PIC 9 COMP.
         88 VALID-MAIN-MENU-OPTION  VALUE  0 THROUGH 2.

     01 WS-OPTION-DISPLAY.
        05 WS-OPTION-TEXT           PIC X(01).
     01 WS-OPTION-NUMERIC REDEFINES WS-OPTION-DISPLAY.
        05 WS-OPTION-9              PIC 9(01).

     01 WS-RUN-DATE                 PIC 9(08).
     01 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
        05 WS-RUN-DATE-CCYY         PIC 9(04).
        05 WS-RUN-DATE-MM           PIC 9(02).
        05 WS-RUN-DATE-DD           PIC 9(02).

     01 WS-SESSION-COUNT-DISPLAY.
        05 WS-SESSION-COUNT-TEXT    PIC X(02).
     01 WS-SESSION-COUNT-NUMERIC REDEFINES WS-SESSION-COUNT-DISPLAY.
        05 WS-SESSION-COUNT-9       PIC 9(02).

     01 WS-SESSION-COUNT            PIC 9(02) COMP VALUE 0.

     77 DUMMY                      PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

0100-MAIN-LOGIC.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
        UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
           OR VALID-MAIN-MENU-OPTION.
     PERFORM 3000-DO-OPTIONS THRU 3000-EXIT
        UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
     STOP RUN.
*----------------------------------------------------------------

1000-GET-MENU-OPTION.
     PERFORM CLEAR-SCREEN.
     DISPLAY "                      SAFETYNET ALERTS -- EXTRACT SYSTEM".
     DISPLAY " ".
     DISPLAY "                  RUN DATE: " WS-RUN-DATE-MM "/"
             WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY
             "   SUBMENUS ENTERED: " WS-SESSION-COUNT-9.
     DISPLAY " ".
     DISPLAY "                  ------------------------------------".
     DISPLAY "                  | 1 - FIRE STATION EXTRACTS         |".
     DISPLAY "                  | 2 - PERSON / MEDICAL RECORD       |".
     DISPLAY "                  |     EXTRACTS                      |".
     DISPLAY "                  | 0 - EXIT                          |".
     DISPLAY "                  ------------------------------------".
     DISPLAY " ".
     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
     PERFORM JUMP-LINE 9 TIMES.
     ACCEPT W-MAIN-MENU-OPTION.
1000-EXIT.
     EXIT.
*----------------------------------------------------------------

2000-GET-MENU-OPTION-VALID.
     IF W-MAIN-MENU-OPTION EQUAL ZERO
        DISPLAY "PROGRAM TERMINATED !"
     ELSE
        IF NOT VALID-MAIN-MENU-OPTION
           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY
           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT
        ELSE
           PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
2000-EXIT.
     EXIT.
*----------------------------------------------------------------

3000-DO-OPTIONS.
     PERFORM CLEAR-SCREEN.
     MOVE W-MAIN-MENU-OPTION TO WS-OPTION-9.

     IF WS-OPTION-TEXT = "1"
        CALL "firestation-extract-menu"
        ADD 1 TO WS-SESSION-COUNT.

     IF WS-OPTION-TEXT = "2"
        CALL "person-extract-menu"
        ADD 1 TO WS-SESSION-COUNT.

     MOVE WS-SESSION-COUNT TO WS-SESSION-COUNT-9.

     PERFORM 1000-GET-MENU-OPTION THRU 1000-EXIT.
     PERFORM 2000-GET-MENU-OPTION-VALID THRU 2000-EXIT
        UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
           OR VALID-MAIN-MENU-OPTION.
3000-EXIT.
     EXIT.
*----------------------------------------------------------------

COPY "PLMENU.CBL".
*----------------------------------------------------------------
