*----------------------------------------------------------------
*  PL-LOAD-FSTATION.CBL
*  Reads FIRE-STATION-FILE in full into FIRE-STATION-TABLE.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
LOAD-FSTATION-TABLE.
    MOVE ZERO TO FT-COUNT.
    MOVE "N" TO WS-FSTA-EOF-SW.
    OPEN INPUT FIRE-STATION-FILE.
    PERFORM LOAD-FSTATION-RECORD THRU LOAD-FSTATION-RECORD-EXIT
        UNTIL WS-FSTA-EOF.
    CLOSE FIRE-STATION-FILE.
LOAD-FSTATION-TABLE-EXIT.
    EXIT.

LOAD-FSTATION-RECORD.
    READ FIRE-STATION-FILE
        AT END
            MOVE "Y" TO WS-FSTA-EOF-SW
            GO TO LOAD-FSTATION-RECORD-EXIT.
    ADD 1 TO FT-COUNT.
    MOVE FS-ADDRESS TO FT-ADDRESS (FT-COUNT).
    MOVE FS-STATION TO FT-STATION (FT-COUNT).
LOAD-FSTATION-RECORD-EXIT.
    EXIT.
