*----------------------------------------------------------------
*  SLMEDR.CBL
*  FILE-CONTROL entry for the medical-record extract file.
*----------------------------------------------------------------
*  1987-04-14  RVM  TICKET AP-1102  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    SELECT MEDICAL-RECORD-FILE
           ASSIGN TO MEDRECDD
           ORGANIZATION IS LINE SEQUENTIAL.
